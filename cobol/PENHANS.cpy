000100*****************************************************************
000200* AMENDMENT HISTORY:                                             *
000300*****************************************************************
000400* PEN301 04/02/2004 DCL    HOME-AUDIT-ANSWERS RECORD - INITIAL    *
000500*                          VERSION.  ONE RECORD PER HOME-AUDIT    *
000600*                          RUN (THE QUESTIONNAIRE ANSWERS).      *
000700* PEN318 17/09/2005 DCL    ADDED HA-DNS-FILTER AND                *
000800*                          HA-PASS-STRENGTH - DNS FILTERING AND   *
000900*                          PASSWORD-STRENGTH QUESTIONS ADDED TO   *
001000*                          THE WIZARD.                            *
001100* PEN329 30/01/2007 TMF    ADDED HA-PORT-FWD / HA-EXPOSED /       *
001200*                          HA-DEVICE-COUNT FOR THE WAN EXPOSURE   *
001300*                          QUESTIONS (Q1 REM RELEASE).            *
001410* PEN339 14/06/2008 DCL    HA-DEVICE-COUNT WAS SHRUNK TO X(05)    *
001420*                          WITH A FILLER(3) TACKED ON - SOME      *
001430*                          HOMES CAME BACK "24+ DEVICES" AND GOT  *
001440*                          CLIPPED.  RESTORED TO THE FULL X(08).  *
001450*****************************************************************
001500
001600 05  PENHANS-RECORD               PIC X(146).
001700 05  PENHANS-RECORD-V2 REDEFINES PENHANS-RECORD.
001800     06  PENHANS-RTR-MAKE         PIC X(30).
001900*                        HA-ROUTER-MAKE
002000     06  PENHANS-RTR-IP           PIC X(15).
002100*                        HA-ROUTER-IP
002200     06  PENHANS-FW-VERSION       PIC X(20).
002300*                        HA-FW-VERSION - OR "unknown"
002400     06  PENHANS-WIFI-MODE        PIC X(16).
002500*                        HA-WIFI-MODE
002600     06  PENHANS-WPS              PIC X(01).
002700         88  PENHANS-WPS-ON       VALUE "Y".
002800*                        HA-WPS
002900     06  PENHANS-UPNP             PIC X(01).
003000         88  PENHANS-UPNP-ON      VALUE "Y".
003100*                        HA-UPNP
003200     06  PENHANS-REMOTE-ADMIN     PIC X(01).
003300         88  PENHANS-REMOTE-ADMIN-ON VALUE "Y".
003400*                        HA-REMOTE-ADMIN
003500     06  PENHANS-GUEST-NET        PIC X(01).
003600         88  PENHANS-GUEST-NET-ON VALUE "Y".
003700*                        HA-GUEST-NET
003800     06  PENHANS-IOT-ISOLATED     PIC X(01).
003900         88  PENHANS-IOT-ISOLATED-Y VALUE "Y".
004000*                        HA-IOT-ISOLATED
004100     06  PENHANS-DNS-FILTER       PIC X(22).
004200*                        HA-DNS-FILTER
004300     06  PENHANS-PASS-STRENGTH    PIC X(22).
004400*                        HA-PASS-STRENGTH
004500     06  PENHANS-PORT-FWD         PIC X(01).
004600         88  PENHANS-PORT-FWD-ON  VALUE "Y".
004700*                        HA-PORT-FWD
004800     06  PENHANS-EXPOSED          PIC X(07).
004900*                        HA-EXPOSED - YES/NO/UNKNOWN
005000     06  PENHANS-DEVICE-COUNT     PIC X(08).
005100*                        HA-DEVICE-COUNT - FREE TEXT
