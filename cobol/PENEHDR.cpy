000100*****************************************************************
000200* PENEHDR.cpybk - ENGAGEMENT-HEADER RECORD                       *
000300* ONE RECORD PER RUN - CLIENT/PROJECT/SCOPE METADATA FOR THE     *
000400* ENGAGEMENT THE REST OF THE RUN SCORES FINDINGS AGAINST.        *
000500*****************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*-----------------------------------------------------------------*
000800* PEN150 22/08/1992 RJK    INITIAL VERSION.                       *
000900*-----------------------------------------------------------------*
001000* PEN229 03/05/2003 DCL    ADDED EH-ROE (40) - ROE WAS BEING      *
001100*                          CRAMMED INTO EH-OUT-OF-SCOPE, WHICH    *
001200*                          MADE THE SCOPE SECTION OF THE REPORT   *
001300*                          UNREADABLE.                            *
001400*-----------------------------------------------------------------*
001410* PEN241 19/02/2004 DCL    EH-ROE WAS SHRUNK TO X(37) WITH A      *
001420*                          FILLER(3) TACKED ON - SOME ENGAGEMENT  *
001430*                          LETTERS RAN LONGER THAN THAT.          *
001440*                          RESTORED TO THE FULL X(40).            *
001450*-----------------------------------------------------------------*
001500 01  PENEHDR-RECORD.
001600     05  PENEHDR-CLIENT          PIC X(30).
001700*                        EH-CLIENT
001800     05  PENEHDR-PROJECT         PIC X(30).
001900*                        EH-PROJECT
002000     05  PENEHDR-TEST-TYPE       PIC X(10).
002100         88  PENEHDR-TT-WEB      VALUE "web       ".
002200         88  PENEHDR-TT-NETWORK  VALUE "network   ".
002300         88  PENEHDR-TT-HOME     VALUE "home      ".
002400         88  PENEHDR-TT-OTHER    VALUE "other     ".
002500*                        EH-TEST-TYPE
002600     05  PENEHDR-CREATED-TS      PIC X(20).
002700*                        EH-CREATED-TS - ISO-8601
002800     05  PENEHDR-IN-SCOPE        PIC X(60).
002900*                        EH-IN-SCOPE - COMMA SEPARATED TARGETS
003000     05  PENEHDR-IN-SCOPE-R REDEFINES PENEHDR-IN-SCOPE.
003100         10  PENEHDR-SCOPE-ITEM  PIC X(20) OCCURS 3 TIMES.
003200*                        PEN229: FIXED 3-SLOT VIEW OF THE SCOPE
003300*                        LIST USED WHEN THE REPORT WRITER PRINTS
003400*                        "ONE PER LINE" - THE WIZARD NEVER EMITS
003500*                        MORE THAN 3 COMMA-SEPARATED TARGETS IN
003600*                        PRACTICE, AND A LONGER LIST SIMPLY
003700*                        WRAPS ONTO THE LAST SLOT.
003800     05  PENEHDR-OUT-OF-SCOPE    PIC X(40).
003900*                        EH-OUT-OF-SCOPE
004000     05  PENEHDR-ROE             PIC X(40).
004100*                        EH-ROE
