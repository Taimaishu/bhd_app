000100*****************************************************************
000200* PENPCHK.cpybk - POLICY-CHECK RECORD                            *
000300* FREE TEXT TO BE SCREENED BY THE POLICY GUARD (PENGRD)          *
000400*****************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------*
000700* PEN640 27/06/2017 TMF    INITIAL VERSION - POLICY-CHECKS FILE   *
000800*                          FEEDS PENGRD, ONE TEXT BLOCK PER CALL. *
000900*-----------------------------------------------------------------*
000910* PEN708 15/03/2022 DCL    DROPPED THE DEAD PENPCHK-TEXT-WINDOW    *
000920*                          REDEFINES - PENGRD NEVER SCANNED WINDOW *
000930*                          SLOTS, ONLY THE FULL 200-BYTE TEXT - AND*
000940*                          DROPPED THE TRAILING FILLER(4), WHICH   *
000950*                          WAS PADDING THE RECORD PAST THE TRUE    *
000960*                          201-BYTE POLICY-CHECK LAYOUT.           *
000970*-----------------------------------------------------------------*
001000 01  PENPCHK-RECORD.
001100     05  PENPCHK-LEVEL           PIC 9(01).
001200         88  PENPCHK-LEVEL-VALID-ONLY VALUE 0.
001300         88  PENPCHK-LEVEL-LAB-TRAIN  VALUE 1.
001400*                        PC-LEVEL - 0=VALIDATION-ONLY 1=LAB-
001500*                        TRAINING
001600     05  PENPCHK-TEXT            PIC X(200).
001700*                        PC-TEXT - TEXT TO SCREEN
002500