000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENIDS.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    25 MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : FINDING-ID AND ORDERING UTILITY.  THREE OPTIONS,    *
001100 *              PICKED BY THE NUMBER OF PARAMETERS PASSED (THIS     *
001200 *              SHOP HAS NEVER PUT AN EXPLICIT OPTION CODE ON A     *
001300 *              CALL WHEN THE PARAMETER COUNT ALREADY TELLS THE     *
001400 *              STORY):                                             *
001500 *                                                                  *
001600 * 2 PARMS (REC, MAX-SEQ)........ ASSIGN THE NEXT F-ID, BUMP MAX-SEQ*
001700 * 2 PARMS (REC, SKIP-FLAG)...... "Y" IF REC IS AN AUTO FINDING      *
001800 * 3 PARMS (REC, SORT-KEY, "KEY") DERIVE THE NUMERIC SORT KEY        *
001900 *-----------------------------------------------------------------*
002000 * HISTORY OF MODIFICATION:                                         *
002100 *-----------------------------------------------------------------*
002200 * TAG    DATE       DEV    DESCRIPTION                             *
002300 *------- ---------- ------ ------------------------------------- *
002400 * PEN001 14/03/1991 RJK    INITIAL VERSION - NEXT-ID ONLY.         *
002500 *-----------------------------------------------------------------*
002600 * PEN077 19/05/1996 MWT    ADDED THE AUTO-FINDING SKIP TEST SO      *
002700 *                          PENMAIN CAN PURGE STALE HOME-AUDIT       *
002800 *                          FINDINGS BEFORE A RE-RUN.                *
002900 *-----------------------------------------------------------------*
003000 * PEN640 27/06/2017 TMF    ADDED THE SORT-KEY OPTION - THE REPORT   *
003100 *                          WRITER NEEDED A PURE NUMERIC KEY TO      *
003200 *                          SORT ON INSTEAD OF THE "F-" + DIGITS     *
003300 *                          TEXT FIELD.                              *
003400 *-----------------------------------------------------------------*
003420 * PEN718 09/03/2022 DCL    B100 WAS STAMPING F-TS FROM THE SYSTEM    *
003430 *                          CLOCK ON EVERY CALL - CLOBBERED THE       *
003440 *                          WIZARD-SUPPLIED TIMESTAMP ON A RE-RUN     *
003450 *                          AND MADE FINDINGS-OUT COME OUT DIFFERENT  *
003460 *                          EVERY TIME.  NOW ONLY STAMPS WHEN F-TS    *
003470 *                          ARRIVES BLANK.                            *
003480 *-----------------------------------------------------------------*
003500 EJECT
003600 ***********************
003700 ENVIRONMENT DIVISION.
003800 ***********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                   CLASS YES-NO-CLASS IS "Y" "N".
004400 ***************
004500 DATA DIVISION.
004600 ***************
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                  PIC X(24) VALUE
004900         "** PROGRAM PENIDS     **".
005000 
005100 01  WK-C-NEXT-SEQ            PIC S9(05) COMP VALUE ZERO.
005200 01  WK-C-NEXT-SEQ-D          PIC 9(03).
005300 01  WK-C-NEW-ID.
005400     05  WK-C-NEW-ID-PREFIX   PIC X(02) VALUE "F-".
005500     05  WK-C-NEW-ID-DIGITS   PIC 9(03).
005600 
005700 01  WK-C-SYS-DATE            PIC 9(06).
005800 01  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE.
005900     05  WK-C-SYS-YY          PIC 9(02).
006000     05  WK-C-SYS-MM          PIC 9(02).
006100     05  WK-C-SYS-DD          PIC 9(02).
006200 01  WK-C-SYS-TIME            PIC 9(08).
006300 01  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME.
006400     05  WK-C-SYS-HH          PIC 9(02).
006500     05  WK-C-SYS-MN          PIC 9(02).
006600     05  WK-C-SYS-SS          PIC 9(02).
006700     05  WK-C-SYS-HS          PIC 9(02).
006800 01  WK-C-NEW-TS.
006900     05  WK-C-NEW-TS-CEN      PIC 9(02) VALUE 20.
007000     05  WK-C-NEW-TS-YY       PIC 9(02).
007100     05  FILLER               PIC X(01) VALUE "-".
007200     05  WK-C-NEW-TS-MM       PIC 9(02).
007300     05  FILLER               PIC X(01) VALUE "-".
007400     05  WK-C-NEW-TS-DD       PIC 9(02).
007500     05  FILLER               PIC X(01) VALUE "T".
007600     05  WK-C-NEW-TS-HH       PIC 9(02).
007700     05  FILLER               PIC X(01) VALUE ":".
007800     05  WK-C-NEW-TS-MN       PIC 9(02).
007900     05  FILLER               PIC X(01) VALUE ":".
008000     05  WK-C-NEW-TS-SS       PIC 9(02).
008100     05  FILLER               PIC X(01) VALUE "Z".
008200     05  FILLER               PIC X(01).
008300 
008400 LINKAGE SECTION.
008500 01  LK-FIND-REC.
008600     COPY PENFIND REPLACING ==PENFIND== BY ==LK-PENFIND==.
008700 01  LK-MAX-SEQ               PIC S9(05) COMP.
008800 01  LK-SKIP-FLAG             PIC X(01).
008900 01  LK-SORT-KEY              PIC 9(03).
009000 01  LK-OPTION-LIT            PIC X(03).
009100 
009200 PROCEDURE DIVISION USING LK-FIND-REC LK-MAX-SEQ.
009300 *-------------------------------------------------------------------*
009400 * THIS ENTRY (2 PARMS) IS THE ONE THE LINKER RESOLVES FOR A 2-PARM  *
009500 * CALL WHERE THE SECOND PARM IS THE RUNNING MAX-SEQUENCE COUNTER -  *
009600 * PENMAIN'S A210 VALIDATION STEP USES THIS SHAPE.  THE SKIP-FLAG    *
009700 * ENTRY POINT BELOW SHARES THE SAME COMPILED CODE VIA ENTRY.        *
009800 *-------------------------------------------------------------------*
009900 MAIN-MODULE.
010000     PERFORM B100-ASSIGN-NEXT-ID THRU B100-EXIT.
010100     GOBACK.
010200 
010300 ENTRY "PENIDS-SKIP" USING LK-FIND-REC LK-SKIP-FLAG.
010400     PERFORM B200-TEST-AUTO-SKIP THRU B200-EXIT.
010500     GOBACK.
010600 
010700 ENTRY "PENIDS-SORTKEY" USING LK-FIND-REC LK-SORT-KEY LK-OPTION-LIT.
010800     PERFORM B300-DERIVE-SORT-KEY THRU B300-EXIT.
010900     GOBACK.
011000 EJECT
011100 *-------------------------------------------------------------------*
011200 * B100 - NEXT F-ID.  MAX-SEQ ARRIVES HOLDING THE HIGHEST SEQUENCE   *
011300 * SEEN SO FAR THIS RUN (ZERO ON THE FIRST CALL); BUMP IT, FORMAT IT *
011400 * 3-DIGIT ZERO-PADDED.                                              *
011450* PEN718 F-TS IS CALLER-SUPPLIED - THE WIZARD STAMPS IT WHEN THE    *
011460* FINDING IS DRAFTED.  THIS ROUTINE ONLY SYNTHESIZES A TIMESTAMP    *
011470* WHEN THE CANDIDATE ARRIVES WITH F-TS BLANK (E.G. A HOME-AUDIT     *
011480* AUTO-FINDING) - AN ALREADY-STAMPED CANDIDATE IS LEFT ALONE SO     *
011490* FINDINGS-OUT STAYS REPRODUCIBLE RUN TO RUN.                       *
011500 *-------------------------------------------------------------------*
011600 B100-ASSIGN-NEXT-ID.
011700     ADD 1 TO LK-MAX-SEQ.
011800     MOVE LK-MAX-SEQ TO WK-C-NEW-ID-DIGITS.
011900     MOVE WK-C-NEW-ID TO LK-PENFIND-ID.
011950     IF LK-PENFIND-TS = SPACES
011960         PERFORM B110-STAMP-NEW-TS THRU B110-EXIT
011970     END-IF.
012900 B100-EXIT.
013000     EXIT.
013050 EJECT
013060*-------------------------------------------------------------------*
013070* B110 - SYNTHESIZE THE CREATION TIMESTAMP FROM THE SYSTEM CLOCK,   *
013080* ONLY REACHED WHEN B100 FOUND F-TS BLANK ON THE WAY IN.            *
013090*-------------------------------------------------------------------*
013100 B110-STAMP-NEW-TS.
013110     ACCEPT WK-C-SYS-DATE FROM DATE.
013120     ACCEPT WK-C-SYS-TIME FROM TIME.
013130     MOVE WK-C-SYS-YY TO WK-C-NEW-TS-YY.
013140     MOVE WK-C-SYS-MM TO WK-C-NEW-TS-MM.
013150     MOVE WK-C-SYS-DD TO WK-C-NEW-TS-DD.
013160     MOVE WK-C-SYS-HH TO WK-C-NEW-TS-HH.
013170     MOVE WK-C-SYS-MN TO WK-C-NEW-TS-MN.
013180     MOVE WK-C-SYS-SS TO WK-C-NEW-TS-SS.
013190     MOVE WK-C-NEW-TS TO LK-PENFIND-TS.
013200 B110-EXIT.
013210     EXIT.
013220 EJECT
013230 *-------------------------------------------------------------------*
013300 * B200 - AUTO-FINDING TEST.  USED BY PENMAIN'S A410 PURGE STEP -    *
013400 * A "Y" RESULT MEANS THE CALLER SHOULD DROP THIS TABLE ENTRY        *
013500 * BEFORE THE HOME-AUDIT RE-RUN ADDS A FRESH SET.                    *
013600 *-------------------------------------------------------------------*
013700 B200-TEST-AUTO-SKIP.
013800     IF LK-PENFIND-AUTO-FLAG = "Y"
013900         MOVE "Y" TO LK-SKIP-FLAG
014000     ELSE
014100         MOVE "N" TO LK-SKIP-FLAG
014200     END-IF.
014300 B200-EXIT.
014400     EXIT.
014500 EJECT
014600 *-------------------------------------------------------------------*
014700 * B300 - NUMERIC SORT KEY - THE THREE DIGITS AFTER THE "F-" LITERAL *
014800 * VIA THE PEN118 REDEFINES.  A MALFORMED ID (NON-NUMERIC SUFFIX)    *
014900 * SORTS TO THE END OF THE REPORT RATHER THAN ABENDING THE RUN.      *
015000 *-------------------------------------------------------------------*
015100 B300-DERIVE-SORT-KEY.
015200     IF LK-PENFIND-ID-DIGITS IS NUMERIC
015300         MOVE LK-PENFIND-ID-DIGITS TO LK-SORT-KEY
015400     ELSE
015500         MOVE 999 TO LK-SORT-KEY
015600     END-IF.
015700 B300-EXIT.
015800     EXIT.
