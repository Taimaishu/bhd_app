000100* PENFIND.cpybk
000200     05  PENFIND-RECORD             PIC X(819).
000300*                                RECORD GREW FROM 760 TO 819 AS
000400*                                FIELDS BELOW WERE ADDED - SEE
000500*                                HISTORY.  FIXED, NOT VARIABLE.
000600* I-O FORMAT: PENFINDR  FROM FILE FINDINGS-IN / FINDINGS-OUT
000700*
000800     05  PENFINDR  REDEFINES PENFIND-RECORD.
000900     06  PENFIND-ID                 PIC X(06).
001000*                        F-ID - "F-" + 3 DIGIT ZERO PADDED SEQ
001100     06  PENFIND-TS                 PIC X(20).
001200*                        F-TS - CREATION TIMESTAMP, ISO-8601
001300     06  PENFIND-TITLE              PIC X(60).
001400*                        F-TITLE - FINDING TITLE
001500     06  PENFIND-TARGET             PIC X(50).
001600*                        F-TARGET - AFFECTED TARGET
001700     06  PENFIND-DESCRIPTION        PIC X(200).
001800*                        F-DESCRIPTION - SECURITY ISSUE TEXT
001900PEN077 06  PENFIND-DESC-WINDOW REDEFINES PENFIND-DESCRIPTION.
002000PEN077     08  PENFIND-DESC-CHUNK     PIC X(20) OCCURS 10 TIMES.
002100PEN077*                        PEN077: 20-BYTE WINDOW SO PENVAL
002200PEN077*                        CAN SCAN FOR PHASE-DUMP / WIZARD
002300PEN077*                        MARKERS WITHOUT A VARIABLE-LENGTH
002400PEN077*                        COMPARE.  ADDED WITH THE WIZARD
002500PEN077*                        OUTPUT GUARDRAILS - SEE PENVAL.
002600     06  PENFIND-IMPACT             PIC X(13).
002700*                        F-IMPACT - CRITICAL/HIGH/MEDIUM/LOW/
002800*                        INFORMATIONAL
002900     06  PENFIND-LIKELIHOOD         PIC X(06).
003000*                        F-LIKELIHOOD - HIGH/MEDIUM/LOW
003100     06  PENFIND-SEVERITY           PIC X(13).
003200*                        F-SEVERITY - DERIVED BY PENSEV
003300     06  PENFIND-PRIORITY           PIC X(20).
003400*                        F-PRIORITY - DERIVED REMEDIATION TEXT
003500     06  PENFIND-BIZ-IMPACT         PIC X(150).
003600*                        F-BIZ-IMPACT - BUSINESS IMPACT TEXT
003700     06  PENFIND-EVIDENCE           PIC X(120).
003800*                        F-EVIDENCE - EVIDENCE TEXT
003900     06  PENFIND-RECOMMEND          PIC X(150).
004000*                        F-RECOMMEND - RECOMMENDATION TEXT
004100     06  PENFIND-STATUS             PIC X(10).
004200*                        F-STATUS - OPEN/REMEDIATED/ACCEPTED/
004300*                        RETEST
004400     06  PENFIND-AUTO-FLAG          PIC X(01).
004500         88  PENFIND-IS-AUTO        VALUE "Y".
004600         88  PENFIND-IS-MANUAL      VALUE "N".
004700*                        F-AUTO-FLAG - Y IF AUTO-GENERATED
004800
004900*-----------------------------------------------------------------*
005000* PEN118: NUMERIC VIEW OF THE ID SEQUENCE PORTION, USED BY PENIDS *
005100* TO PICK OFF THE DIGITS AFTER THE "F-" LITERAL WITHOUT A TABLE   *
005200* LOOKUP.  MALFORMED IDS (NON-NUMERIC SUFFIX) ARE CAUGHT BY       *
005300* PENFIND-ID-NUM-TEST IN PENIDS, NOT HERE.                        *
005400*-----------------------------------------------------------------*
005500PEN118 06  PENFIND-ID-R REDEFINES PENFIND-ID.
005600PEN118     08  PENFIND-ID-PREFIX      PIC X(02).
005700PEN118     08  PENFIND-ID-DIGITS      PIC X(03).
005800PEN118     08  FILLER                 PIC X(01).
005900
006000*-----------------------------------------------------------------*
006100* HISTORY OF MODIFICATION:                                        *
006200*-----------------------------------------------------------------*
006300* TAG    DATE       DEV    DESCRIPTION                             *
006400*------- ---------- ------ ------------------------------------- *
006500* PEN001 14/03/1991 RJK    INITIAL VERSION FOR THE PEN RULES CORE. *
006600*-----------------------------------------------------------------*
006700* PEN040 02/09/1993 RJK    ADDED F-BIZ-IMPACT (150) - ANALYSTS     *
006800*                          WERE PUTTING BUSINESS IMPACT PROSE     *
006900*                          INTO F-DESCRIPTION AND BLOWING THE     *
007000*                          200-BYTE LIMIT.                        *
007100*-----------------------------------------------------------------*
007200* PEN077 19/05/1996 MWT    ADDED PENFIND-DESC-WINDOW REDEFINES     *
007300*                          FOR THE NEW WIZARD-OUTPUT GUARDRAILS.  *
007400*-----------------------------------------------------------------*
007500* PEN118 09/11/1998 MWT    Y2K SWEEP - ADDED PENFIND-ID-R NUMERIC  *
007600*                          VIEW SO PENIDS CAN COMPARE 4-DIGIT     *
007700*                          YEARS IN F-TS WITHOUT RELYING ON THE   *
007800*                          CALLER'S 2-DIGIT ASSUMPTIONS.          *
007900*-----------------------------------------------------------------*
008000* PEN204 21/06/2002 DCL    F-STATUS EXPANDED TO COVER "RETEST" -  *
008100*                          RETEST REQUESTS WERE BEING STUFFED     *
008200*                          INTO F-RECOMMEND AS FREE TEXT.         *
008300*-----------------------------------------------------------------*
