000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENSCN.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    12 JULY 1994.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : SCAN-RESULT CLASSIFIER.  ONE SCAN-RESULT RECORD IN, *
001100 *              SKIP-FLAG "Y" AND AN UNCHANGED OBSERVATION BUFFER   *
001200 *              OUT IF THE PORT IS NOT OPEN; OTHERWISE SKIP-FLAG    *
001300 *              "N" AND ONE OBSERVATION RECORD BUILT - CATEGORY,    *
001400 *              CONFIDENCE, TAGS AND A DETERMINISTIC OBSERVATION    *
001500 *              ID DERIVED FROM HOST/PROTOCOL/PORT.                  *
001600 *-----------------------------------------------------------------*
001700 * HISTORY OF MODIFICATION:                                         *
001800 *-----------------------------------------------------------------*
001900 * TAG    DATE       DEV    DESCRIPTION                             *
002000 *------- ---------- ------ ------------------------------------- *
002100 * PEN015 12/07/1994 RJK    INITIAL VERSION - PORT-OPEN/CLOSED FLAG  *
002200 *                          ONLY, FED FROM HAND-KEYED PORT LOGS.     *
002300 *-----------------------------------------------------------------*
002400 * PEN118 09/11/1998 MWT    YEAR-2000 SWEEP - NO DATE FIELDS IN      *
002500 *                          THIS MODULE, LOGGED FOR THE AUDIT TRAIL. *
002600 *-----------------------------------------------------------------*
002700 * PEN410 11/05/2008 TMF    REWRITTEN FOR THE NEW NETWORK-SCANNER    *
002800 *                          EXPORT FORMAT - ADDED PRODUCT/VERSION    *
002900 *                          BASED SERVICE CATEGORY AND CONFIDENCE    *
003000 *                          SCALING.                                 *
003100 *-----------------------------------------------------------------*
003200 * PEN433 22/02/2010 DCL    WIDENED SR-SERVICE FROM 10 TO 15 TO      *
003300 *                          MATCH THE PENSCAN COPYBOOK CHANGE.       *
003400 *-----------------------------------------------------------------*
003500 * PEN455 19/08/2011 DCL    ADDED OB-TAGS BUILD (COMMA TEXT) SO      *
003600 *                          PENPLBK HAS SOMETHING TO MATCH ON.       *
003700 *-----------------------------------------------------------------*
003800 EJECT
003900 ***********************
004000 ENVIRONMENT DIVISION.
004100 ***********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   CLASS YES-NO-CLASS IS "Y" "N".
004700 ***************
004800 DATA DIVISION.
004900 ***************
005000 WORKING-STORAGE SECTION.
005100 01  FILLER                  PIC X(24) VALUE
005200         "** PROGRAM PENSCN     **".
005300 
005400 01  WK-N-OCTET-1             PIC 9(03) COMP VALUE ZERO.
005500 01  WK-N-OCTET-2             PIC 9(03) COMP VALUE ZERO.
005600 01  WK-N-OCTET-3             PIC 9(03) COMP VALUE ZERO.
005700 01  WK-N-OCTET-4             PIC 9(03) COMP VALUE ZERO.
005800 01  WK-N-HOST-NUM            PIC S9(09) COMP VALUE ZERO.
005900 01  WK-N-ID-RAW              PIC S9(09) COMP VALUE ZERO.
006000 01  WK-N-ID-FOLDED           PIC S9(09) COMP VALUE ZERO.
006100 01  WK-C-ID-DIGITS           PIC 9(07) VALUE ZERO.
006200 01  WK-C-ID-DIGITS-R REDEFINES WK-C-ID-DIGITS.
006300     05  WK-C-ID-DIGIT        PIC 9(01) OCCURS 7 TIMES.
006400 
006500 01  WK-C-TRIM-FIELD          PIC X(30) VALUE SPACES.
006600 01  WK-N-TRIM-LEN            PIC S9(03) COMP VALUE ZERO.
006700 01  WK-C-SERVICE-TRIM        PIC X(15) VALUE SPACES.
006800 01  WK-N-SERVICE-LEN         PIC S9(03) COMP VALUE ZERO.
006900 01  WK-C-PROTO-TRIM          PIC X(04) VALUE SPACES.
007000 01  WK-N-PROTO-LEN           PIC S9(03) COMP VALUE ZERO.
007100 
007200 LINKAGE SECTION.
007300 01  LK-SCAN-REC              PIC X(124).
007400 01  LK-SCAN-REC-R REDEFINES LK-SCAN-REC.
007500     COPY PENSCAN REPLACING ==PENSCAN== BY ==LK-SR==.
007600 01  LK-SKIP-FLAG             PIC X(01).
007700 01  LK-OBSV-REC              PIC X(157).
007800 01  LK-OBSV-REC-R REDEFINES LK-OBSV-REC.
007900     COPY PENOBSV REPLACING ==PENOBSV== BY ==LK-OB==.
008000 
008100 PROCEDURE DIVISION USING LK-SCAN-REC LK-SKIP-FLAG LK-OBSV-REC.
008200 *-------------------------------------------------------------------*
008300 * ONE RECORD IN, AT MOST ONE OBSERVATION OUT.  A CLOSED/FILTERED     *
008400 * PORT SETS THE SKIP FLAG AND LEAVES THE OBSERVATION BUFFER ALONE.  *
008500 *-------------------------------------------------------------------*
008600 MAIN-MODULE.
008700     IF NOT LK-SR-STATE-OPEN
008800         MOVE "Y" TO LK-SKIP-FLAG
008900     ELSE
009000         MOVE "N" TO LK-SKIP-FLAG
009100         MOVE SPACES TO LK-OBSV-REC
009200         PERFORM B100-BUILD-ID          THRU B100-EXIT
009300         PERFORM B200-SET-CATEGORY      THRU B200-EXIT
009400         PERFORM B300-CARRY-FIELDS      THRU B300-EXIT
009500     END-IF.
009600     GOBACK.
009700 EJECT
009800 *-------------------------------------------------------------------*
009900 * B100 - DETERMINISTIC OBSERVATION ID.  NO INTRINSIC HASH FUNCTION  *
010000 * ON THIS COMPILER, SO THE ID IS BUILT ARITHMETICALLY FROM THE      *
010100 * HOST'S FOUR DOTTED OCTETS, THE PORT NUMBER, AND A FIXED OFFSET    *
010200 * FOR THE PROTOCOL - SAME INPUTS ALWAYS FOLD TO THE SAME 7 DIGITS.  *
010300 *-------------------------------------------------------------------*
010400 B100-BUILD-ID.
010500     MOVE ZERO TO WK-N-OCTET-1 WK-N-OCTET-2 WK-N-OCTET-3 WK-N-OCTET-4.
010600     UNSTRING LK-SR-HOST DELIMITED BY "."
010700         INTO WK-N-OCTET-1 WK-N-OCTET-2 WK-N-OCTET-3 WK-N-OCTET-4.
010800     COMPUTE WK-N-HOST-NUM =
010900         (WK-N-OCTET-1 * 1000000) + (WK-N-OCTET-2 * 10000)
011000         + (WK-N-OCTET-3 * 100) + WK-N-OCTET-4.
011100     COMPUTE WK-N-ID-RAW = WK-N-HOST-NUM + LK-SR-PORT.
011200     IF LK-SR-PROTOCOL = "UDP "
011300         ADD 500000 TO WK-N-ID-RAW
011400     END-IF.
011500     DIVIDE WK-N-ID-RAW BY 9999999 GIVING WK-N-HOST-NUM
011600         REMAINDER WK-N-ID-FOLDED.
011700     MOVE WK-N-ID-FOLDED TO WK-C-ID-DIGITS.
011800     STRING "OB-" DELIMITED BY SIZE
011900            WK-C-ID-DIGITS DELIMITED BY SIZE
012000         INTO LK-OB-ID.
012100 B100-EXIT.
012200     EXIT.
012300 EJECT
012400 *-------------------------------------------------------------------*
012500 * B200 - CATEGORY, CONFIDENCE AND TAGS.  A NON-BLANK PRODUCT OR      *
012600 * VERSION MEANS THE SCANNER IDENTIFIED THE RUNNING SERVICE, SO THE  *
012700 * OBSERVATION IS CATEGORIZED "SERVICE" WITH A SCALED CONFIDENCE;     *
012800 * OTHERWISE IT IS A BARE "PORT" OBSERVATION AT A FIXED CONFIDENCE.   *
012900 *-------------------------------------------------------------------*
013000 B200-SET-CATEGORY.
013100     MOVE LK-SR-PROTOCOL TO WK-C-TRIM-FIELD.
013200     MOVE 4 TO WK-N-TRIM-LEN.
013300     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
013400     MOVE WK-N-TRIM-LEN TO WK-N-PROTO-LEN.
013500     MOVE WK-C-TRIM-FIELD(1:WK-N-PROTO-LEN) TO WK-C-PROTO-TRIM.
013600 
013700     MOVE LK-SR-SERVICE TO WK-C-TRIM-FIELD.
013800     MOVE 15 TO WK-N-TRIM-LEN.
013900     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
014000     MOVE WK-N-TRIM-LEN TO WK-N-SERVICE-LEN.
014100     MOVE WK-C-TRIM-FIELD(1:WK-N-SERVICE-LEN) TO WK-C-SERVICE-TRIM.
014200 
014300     IF LK-SR-PRODUCT NOT = SPACES OR LK-SR-VERSION NOT = SPACES
014400         MOVE "service       " TO LK-OB-CATEGORY
014500         DIVIDE LK-SR-CONF BY 10 GIVING LK-OB-CONFIDENCE
014600         IF WK-N-SERVICE-LEN > ZERO
014700             STRING "service," DELIMITED BY SIZE
014800                    WK-C-SERVICE-TRIM(1:WK-N-SERVICE-LEN)
014900                        DELIMITED BY SIZE
015000                 INTO LK-OB-TAGS
015100         ELSE
015200             MOVE "service" TO LK-OB-TAGS
015300         END-IF
015400     ELSE
015500         MOVE "port          " TO LK-OB-CATEGORY
015600         MOVE .95 TO LK-OB-CONFIDENCE
015700         IF WK-N-SERVICE-LEN > ZERO
015800             STRING "open," DELIMITED BY SIZE
015900                    WK-C-PROTO-TRIM(1:WK-N-PROTO-LEN) DELIMITED BY SIZE
016000                    "," DELIMITED BY SIZE
016100                    WK-C-SERVICE-TRIM(1:WK-N-SERVICE-LEN)
016200                        DELIMITED BY SIZE
016300                 INTO LK-OB-TAGS
016400         ELSE
016500             STRING "open," DELIMITED BY SIZE
016600                    WK-C-PROTO-TRIM(1:WK-N-PROTO-LEN) DELIMITED BY SIZE
016700                 INTO LK-OB-TAGS
016800         END-IF
016900     END-IF.
017000 B200-EXIT.
017100     EXIT.
017200 EJECT
017300 *-------------------------------------------------------------------*
017400 * B300 - FIELDS CARRIED THROUGH UNCHANGED FROM THE SCAN RECORD.     *
017500 *-------------------------------------------------------------------*
017600 B300-CARRY-FIELDS.
017700     MOVE LK-SR-HOST     TO LK-OB-HOST.
017800     MOVE LK-SR-PORT     TO LK-OB-PORT.
017900     MOVE LK-SR-PROTOCOL TO LK-OB-PROTOCOL.
018000     MOVE LK-SR-SERVICE  TO LK-OB-SERVICE.
018100     MOVE LK-SR-PRODUCT  TO LK-OB-PRODUCT.
018200     MOVE LK-SR-VERSION  TO LK-OB-VERSION.
018300 B300-EXIT.
018400     EXIT.
018500 EJECT
018600 *-------------------------------------------------------------------*
018700 * D900 - BACKWARD-SCAN TRIM LENGTH.  WK-C-TRIM-FIELD HOLDS THE TEXT *
018800 * RIGHT-PADDED TO 30; WK-N-TRIM-LEN ARRIVES WITH THE FIELD'S FULL   *
018900 * WIDTH AND LEAVES WITH THE LENGTH EXCLUDING TRAILING SPACES.       *
019000 *-------------------------------------------------------------------*
019100 D900-CALC-TRIM-LEN.
019200     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
019300         UNTIL WK-N-TRIM-LEN = ZERO
019400            OR WK-C-TRIM-FIELD(WK-N-TRIM-LEN:1) NOT = SPACE.
019500 D900-EXIT.
019600     EXIT.
019700 
019800 D910-BACK-UP-ONE.
019900     SUBTRACT 1 FROM WK-N-TRIM-LEN.
020000 D910-EXIT.
020100     EXIT.
