000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENSCAN.
000300*      WORKING STORAGE FORMAT FOR THE SCAN-RESULT RECORD USED BY
000400*      THE PEN SCAN-RESULT CLASSIFIER (PENSCN).  ONE RECORD PER
000500*      HOST/PROTOCOL/PORT LINE FROM THE EXTERNAL SCANNER EXPORT.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG   DATE    DEV   DESCRIPTION                               *
001000*------ ------- ------ ---------------------------------------- *
001100* PEN410 11/05/2008 TMF - SCAN-RESULT RECORD - INITIAL VERSION   *
001200*                      - FEEDS PENSCN CLASSIFIER                *
001300*---------------------------------------------------------------*
001400* PEN433 22/02/2010 DCL - WIDENED SR-SERVICE FROM 10 TO 15 -     *
001500*                      - NEWER SCANNER BUILDS EMIT LONGER        *
001600*                        SERVICE NAMES (E.G. "MICROSOFT-DS").    *
001700*---------------------------------------------------------------*
001710* PEN441 19/07/2010 DCL - SR-PRODUCT WAS SHRUNK TO X(25) WITH A   *
001720*                      - TRAILING FILLER(5) TO "MAKE ROOM" - THE *
001730*                      - RECORD WAS ALREADY 124 BYTES WITHOUT IT. *
001740*                      - RESTORED TO X(30); LONG PRODUCT BANNERS  *
001750*                      - WERE GETTING CLIPPED BEFORE PENSCN EVER  *
001760*                      - SAW THEM.                                *
001770*---------------------------------------------------------------*
001800 01 PENSCAN-REC.
001900     05 PENSCAN-HOST             PIC X(15).
002000*                        SR-HOST - HOST IPV4 ADDRESS
002100     05 PENSCAN-HOSTNAME         PIC X(30).
002200*                        SR-HOSTNAME - SPACES IF NONE
002300     05 PENSCAN-PROTOCOL         PIC X(04).
002400*                        SR-PROTOCOL - TCP/UDP
002500     05 PENSCAN-PORT             PIC 9(05).
002600*                        SR-PORT
002700     05 PENSCAN-STATE            PIC X(08).
002800         88 PENSCAN-STATE-OPEN   VALUE "open    ".
002900*                        SR-STATE - OPEN/CLOSED/FILTERED
003000     05 PENSCAN-SERVICE          PIC X(15).
003100*                        SR-SERVICE - SPACES IF UNKNOWN
003200     05 PENSCAN-PRODUCT          PIC X(30).
003300*                        SR-PRODUCT - SPACES IF UNKNOWN
003400     05 PENSCAN-VERSION          PIC X(15).
003500*                        SR-VERSION - SPACES IF UNKNOWN
003600     05 PENSCAN-CONF             PIC 9(02).
003700*                        SR-CONF - 0-10, DEFAULT 5
003800
003900 01 PENSCAN-REC-X REDEFINES PENSCAN-REC.
004000     05 PENSCAN-ID-PART.
004100         10 PENSCAN-ID-HOST      PIC X(15).
004200         10 PENSCAN-ID-HOSTNAME  PIC X(30).
004300         10 PENSCAN-ID-PROTO     PIC X(04).
004400         10 PENSCAN-ID-PORT      PIC 9(05).
004500*                        PEN433: ID-PART IS THE SLICE OF THE
004600*                        RECORD PENSCN HASHES TO BUILD THE
004700*                        DETERMINISTIC OBSERVATION ID - KEPT AS
004800*                        ONE CONTIGUOUS GROUP SO THE CALL IS A
004900*                        SINGLE MOVE, NOT FOUR.
005000     05 PENSCAN-DETAIL-PART      PIC X(70).
005100*                        STATE+SERVICE+PRODUCT+VERSION+CONF
