000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENCLUS.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    19 AUGUST 2011.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : OBSERVATION CLUSTERING.  GROUPS THE OBSERVATION SET *
001100 *              BY THE PAIR (CATEGORY,HOST) - HOST DEFAULTS TO      *
001200 *              "unknown" WHEN BLANK - AND RETURNS ONE CLUSTER-KEY  *
001300 *              ROW PER DISTINCT PAIR, FIRST-SEEN ORDER, WITH A      *
001400 *              MEMBER COUNT.                                        *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN455 19/08/2011 RJK    INITIAL VERSION.                         *
002100 *-----------------------------------------------------------------*
002200 * PEN488 05/04/2013 MWT    100-ROW CLUSTER TABLE LIMIT - LOG A      *
002300 *                          DISPLAY WARNING RATHER THAN ABEND IF A    *
002400 *                          RUN EVER FILLS IT.                        *
002500 *-----------------------------------------------------------------*
002600 EJECT
002700 ***********************
002800 ENVIRONMENT DIVISION.
002900 ***********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003400                   CLASS YES-NO-CLASS IS "Y" "N".
003500 ***************
003600 DATA DIVISION.
003700 ***************
003800 WORKING-STORAGE SECTION.
003900 01  FILLER                  PIC X(24) VALUE
004000         "** PROGRAM PENCLUS    **".
004100 
004200 01  WK-C-OBSV-WORK.
004300     COPY PENOBSV REPLACING ==PENOBSV== BY ==WK-OB==.
004400 01  WK-C-OBSV-WORK-X REDEFINES WK-C-OBSV-WORK.
004500     05  FILLER               PIC X(157).
004600 
004700 01  WK-C-KEY-WORK            PIC X(29) VALUE SPACES.
004800 01  WK-C-KEY-WORK-R REDEFINES WK-C-KEY-WORK.
004900     05  WK-C-KEY-CATEGORY    PIC X(14).
005000     05  WK-C-KEY-HOST        PIC X(15).
005100 01  WK-C-KEY-WORK-CHARS REDEFINES WK-C-KEY-WORK.
005200     05  WK-C-KEY-CHAR        PIC X(01) OCCURS 29 TIMES.
005300 
005400 01  WK-N-OBS-IX              PIC S9(05) COMP VALUE ZERO.
005500 01  WK-N-TAB-IX              PIC S9(05) COMP VALUE ZERO.
005600 01  WK-C-FOUND-SW            PIC X(01) VALUE "N".
005700     88  WK-C-FOUND-Y         VALUE "Y".
005800 
005900 LINKAGE SECTION.
006000 01  LK-OBSV-TABLE.
006100     05  LK-OBSV-ENTRY OCCURS 500 TIMES INDEXED BY LK-OBSV-IX.
006200         10  LK-OBSV-REC      PIC X(157).
006300 01  LK-OBSV-COUNT            PIC S9(05) COMP.
006400 01  LK-CLUSTER-TABLE.
006500     05  LK-CLUSTER-ENTRY OCCURS 100 TIMES INDEXED BY LK-CLUSTER-IX.
006600         10  LK-CLUSTER-KEY   PIC X(29).
006700         10  LK-CLUSTER-COUNT-N PIC S9(05) COMP.
006800 01  LK-CLUSTER-COUNT         PIC S9(05) COMP.
006900 
007000 PROCEDURE DIVISION USING LK-OBSV-TABLE LK-OBSV-COUNT
007100         LK-CLUSTER-TABLE LK-CLUSTER-COUNT.
007200 MAIN-MODULE.
007300     MOVE ZERO TO LK-CLUSTER-COUNT.
007400     PERFORM B100-CLUSTER-ONE-OBS THRU B100-EXIT
007500         VARYING WK-N-OBS-IX FROM 1 BY 1
007550         UNTIL WK-N-OBS-IX > LK-OBSV-COUNT.
007600     GOBACK.
007700 EJECT
007800 *-------------------------------------------------------------------*
007900 * B100 - BUILD THE GROUPING KEY FOR ONE OBSERVATION AND ADD IT TO   *
008000 * AN EXISTING CLUSTER OR OPEN A NEW ONE.                             *
008100 *-------------------------------------------------------------------*
008200 B100-CLUSTER-ONE-OBS.
008300     MOVE LK-OBSV-REC(WK-N-OBS-IX) TO WK-C-OBSV-WORK.
008400     MOVE WK-OB-CATEGORY TO WK-C-KEY-CATEGORY.
008500     IF WK-OB-HOST = SPACES
008600         MOVE "unknown        " TO WK-C-KEY-HOST
008700     ELSE
008800         MOVE WK-OB-HOST TO WK-C-KEY-HOST
008900     END-IF.
009000 
009100     MOVE "N" TO WK-C-FOUND-SW.
009200     PERFORM B200-TEST-ONE-CLUSTER THRU B200-EXIT
009300         VARYING WK-N-TAB-IX FROM 1 BY 1
009400         UNTIL WK-N-TAB-IX > LK-CLUSTER-COUNT OR WK-C-FOUND-Y.
009500 
009600     IF NOT WK-C-FOUND-Y
009700         IF LK-CLUSTER-COUNT < 100
009800             ADD 1 TO LK-CLUSTER-COUNT
009900             MOVE WK-C-KEY-WORK TO LK-CLUSTER-KEY(LK-CLUSTER-COUNT)
010000             MOVE 1 TO LK-CLUSTER-COUNT-N(LK-CLUSTER-COUNT)
010100         ELSE
010200             DISPLAY "PENCLUS - CLUSTER TABLE FULL - OBSERVATION "
010300                     "DROPPED FROM CLUSTERING"
010400         END-IF
010500     END-IF.
010600 B100-EXIT.
010700     EXIT.
010800 EJECT
010900 *-------------------------------------------------------------------*
011000 * B200 - DOES THIS KEY ALREADY HAVE A CLUSTER ROW?  BUMP ITS COUNT  *
011100 * IF SO.                                                             *
011200 *-------------------------------------------------------------------*
011300 B200-TEST-ONE-CLUSTER.
011400     IF LK-CLUSTER-KEY(WK-N-TAB-IX) = WK-C-KEY-WORK
011500         ADD 1 TO LK-CLUSTER-COUNT-N(WK-N-TAB-IX)
011600         MOVE "Y" TO WK-C-FOUND-SW
011700     END-IF.
011800 B200-EXIT.
011900     EXIT.
