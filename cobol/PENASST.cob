000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENASST.
000400 AUTHOR.          ANNE J MORALES.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    11 APRIL 1988.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : ADAPTIVE ASSIST EVALUATOR.  CLAMPS THE REQUESTED    *
001100 *              ASSISTANCE LEVEL DOWN TO "STANDARD" UNLESS THE      *
001200 *              ENVIRONMENT, AUTHORIZATION AND TARGET-OWNER FLAGS   *
001300 *              ALL CLEAR FOR "DEEP_LAB".  CHECKS RUN IN A FIXED     *
001400 *              ORDER - THE FIRST ONE THAT FAILS SETS THE REASON.   *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN612 11/04/1988 AJM    INITIAL VERSION - TWO CHECKS            *
002100 *                          (ENVIRONMENT, AUTHORIZATION).            *
002200 *-----------------------------------------------------------------*
002300 * PEN647 02/02/2018 AJM    ADDED THE TARGET-OWNER CHECK - DEEP-LAB  *
002400 *                          WORK ON SOMEBODY ELSE'S GEAR STAYS       *
002500 *                          STANDARD EVEN WHEN AUTHORIZED.            *
002600 *-----------------------------------------------------------------*
002700 * PEN663 19/09/2019 AJM    REASON TEXT NOW NAMES THE OFFENDING      *
002800 *                          VALUE INSTEAD OF JUST THE CHECK NAME.    *
002900 *-----------------------------------------------------------------*
003000 EJECT
003100 ***********************
003200 ENVIRONMENT DIVISION.
003300 ***********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003800                   CLASS YES-NO-CLASS IS "Y" "N".
003900 ***************
004000 DATA DIVISION.
004100 ***************
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                  PIC X(24) VALUE
004400         "** PROGRAM PENASST    **".
004500 
004600     COPY PENASSC.
004700 01  WK-PENASSC-R REDEFINES WK-PENASSC.
004800     05  FILLER               PIC X(122).
004900 
005000 01  WK-C-TRIM-FIELD          PIC X(12) VALUE SPACES.
005100 01  WK-N-TRIM-LEN            PIC S9(03) COMP VALUE ZERO.
005200 01  WK-C-ENV-TRIM            PIC X(12) VALUE SPACES.
005300 01  WK-C-ENV-TRIM-R REDEFINES WK-C-ENV-TRIM.
005400     05  WK-C-ENV-TRIM-CHAR   PIC X(01) OCCURS 12 TIMES.
005500 01  WK-N-ENV-LEN             PIC S9(03) COMP VALUE ZERO.
005600 01  WK-C-OWNER-TRIM          PIC X(08) VALUE SPACES.
005700 01  WK-N-OWNER-LEN           PIC S9(03) COMP VALUE ZERO.
005800 01  WK-C-ENV-OKAY-SW         PIC X(01) VALUE "N".
005900     88  WK-C-ENV-IS-OKAY     VALUE "Y".
006000 
006100 LINKAGE SECTION.
006200 01  LK-ASSIST-REC            PIC X(29).
006300 01  LK-ASSIST-REC-R REDEFINES LK-ASSIST-REC.
006400     05  LK-AC-ENVIRONMENT    PIC X(12).
006500     05  LK-AC-AUTHORIZED     PIC X(01).
006600     05  LK-AC-TARGET-OWNER   PIC X(08).
006700     05  LK-AC-REQUESTED      PIC X(08).
006800 01  LK-RESULT                PIC X(08).
006900 01  LK-REASON                PIC X(80).
007000 
007100 PROCEDURE DIVISION USING LK-ASSIST-REC LK-RESULT LK-REASON.
007200 MAIN-MODULE.
007300     MOVE LK-AC-ENVIRONMENT  TO WK-PENASSC-ENVIRONMENT.
007400     MOVE LK-AC-AUTHORIZED   TO WK-PENASSC-AUTHORIZED.
007500     MOVE LK-AC-TARGET-OWNER TO WK-PENASSC-TARGET-OWNER.
007600     MOVE LK-AC-REQUESTED    TO WK-PENASSC-REQUESTED.
007700     MOVE SPACES TO WK-PENASSC-EFFECTIVE.
007800     MOVE SPACES TO WK-PENASSC-REASON.
007900 
008000     IF WK-PENASSC-REQUESTED = "standard"
008100         PERFORM B100-GRANT-STANDARD THRU B100-EXIT
008200     ELSE
008300         PERFORM B200-EVALUATE-DEEP-LAB THRU B200-EXIT
008400     END-IF.
008500 
008600     MOVE WK-PENASSC-EFFECTIVE TO LK-RESULT.
008700     MOVE WK-PENASSC-REASON    TO LK-REASON.
008800     GOBACK.
008900 EJECT
009000 *-------------------------------------------------------------------*
009100 * B100 - THE CALLER ASKED FOR STANDARD - NOTHING TO CLAMP.          *
009200 *-------------------------------------------------------------------*
009300 B100-GRANT-STANDARD.
009400     MOVE "standard" TO WK-PENASSC-EFFECTIVE.
009500     MOVE "requested_level=standard" TO WK-PENASSC-REASON.
009600 B100-EXIT.
009700     EXIT.
009800 EJECT
009900 *-------------------------------------------------------------------*
010000 * B200 - THE CALLER ASKED FOR DEEP_LAB.  THREE CHECKS IN ORDER -    *
010100 * THE FIRST ONE THAT FAILS WINS; ALL THREE PASSING GRANTS DEEP_LAB. *
010200 *-------------------------------------------------------------------*
010300 B200-EVALUATE-DEEP-LAB.
010400     MOVE "N" TO WK-C-ENV-OKAY-SW.
010500     IF WK-PENASSC-ENVIRONMENT = "lab         "
010600         MOVE "Y" TO WK-C-ENV-OKAY-SW
010700     END-IF.
010800     IF WK-PENASSC-ENVIRONMENT = "ctf         "
010900         MOVE "Y" TO WK-C-ENV-OKAY-SW
011000     END-IF.
011100 
011200     IF NOT WK-C-ENV-IS-OKAY
011300         PERFORM C100-CLAMP-ENVIRONMENT THRU C100-EXIT
011400     ELSE
011500         IF NOT WK-PENASSC-AUTH-YES
011600             MOVE "standard" TO WK-PENASSC-EFFECTIVE
011700             MOVE "clamped: authorization=false" TO WK-PENASSC-REASON
011800         ELSE
011900             IF WK-PENASSC-TARGET-OWNER NOT = "self    "
012000                 PERFORM C200-CLAMP-OWNER THRU C200-EXIT
012100             ELSE
012200                 MOVE "deep_lab" TO WK-PENASSC-EFFECTIVE
012300                 STRING "deep_lab_enabled: environment=lab/ctf,"
012400                         DELIMITED BY SIZE
012500                        " authorized=true, target_owner=self"
012600                         DELIMITED BY SIZE
012700                     INTO WK-PENASSC-REASON
012800             END-IF
012900         END-IF
013000     END-IF.
013100 B200-EXIT.
013200     EXIT.
013300 EJECT
013400 *-------------------------------------------------------------------*
013500 * C100 - ENVIRONMENT NOT LAB/CTF - NAME THE OFFENDING VALUE.        *
013600 *-------------------------------------------------------------------*
013700 C100-CLAMP-ENVIRONMENT.
013800     MOVE "standard" TO WK-PENASSC-EFFECTIVE.
013900     MOVE WK-PENASSC-ENVIRONMENT TO WK-C-TRIM-FIELD.
014000     MOVE 12 TO WK-N-TRIM-LEN.
014100     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
014200     MOVE WK-N-TRIM-LEN TO WK-N-ENV-LEN.
014300     IF WK-N-ENV-LEN > ZERO
014400         MOVE WK-C-TRIM-FIELD(1:WK-N-ENV-LEN) TO WK-C-ENV-TRIM
014500         STRING "clamped: environment=" DELIMITED BY SIZE
014600                WK-C-ENV-TRIM(1:WK-N-ENV-LEN) DELIMITED BY SIZE
014700                " (requires lab or ctf)" DELIMITED BY SIZE
014800             INTO WK-PENASSC-REASON
014900     ELSE
015000         STRING "clamped: environment=" DELIMITED BY SIZE
015100                "(blank) (requires lab or ctf)" DELIMITED BY SIZE
015200             INTO WK-PENASSC-REASON
015300     END-IF.
015400 C100-EXIT.
015500     EXIT.
015600 EJECT
015700 *-------------------------------------------------------------------*
015800 * C200 - TARGET OWNER NOT SELF - NAME THE OFFENDING VALUE.          *
015900 *-------------------------------------------------------------------*
016000 C200-CLAMP-OWNER.
016100     MOVE "standard" TO WK-PENASSC-EFFECTIVE.
016200     MOVE WK-PENASSC-TARGET-OWNER TO WK-C-TRIM-FIELD(1:8).
016300     MOVE 8 TO WK-N-TRIM-LEN.
016400     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
016500     MOVE WK-N-TRIM-LEN TO WK-N-OWNER-LEN.
016600     IF WK-N-OWNER-LEN > ZERO
016700         MOVE WK-C-TRIM-FIELD(1:WK-N-OWNER-LEN) TO WK-C-OWNER-TRIM
016800         STRING "clamped: target_owner=" DELIMITED BY SIZE
016900                WK-C-OWNER-TRIM(1:WK-N-OWNER-LEN) DELIMITED BY SIZE
017000                " (requires self)" DELIMITED BY SIZE
017100             INTO WK-PENASSC-REASON
017200     ELSE
017300         STRING "clamped: target_owner=" DELIMITED BY SIZE
017400                "(blank) (requires self)" DELIMITED BY SIZE
017500             INTO WK-PENASSC-REASON
017600     END-IF.
017700 C200-EXIT.
017800     EXIT.
017900 EJECT
018000 *-------------------------------------------------------------------*
018100 * D900 - TRIMMED LENGTH OF WK-C-TRIM-FIELD (TRAILING SPACES ONLY).  *
018200 *-------------------------------------------------------------------*
018300 D900-CALC-TRIM-LEN.
018400     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
018500         UNTIL WK-N-TRIM-LEN = ZERO
018600            OR WK-C-TRIM-FIELD(WK-N-TRIM-LEN:1) NOT = SPACE.
018700 D900-EXIT.
018800     EXIT.
018900 
019000 D910-BACK-UP-ONE.
019100     SUBTRACT 1 FROM WK-N-TRIM-LEN.
019200 D910-EXIT.
019300     EXIT.
