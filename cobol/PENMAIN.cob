000100 IDENTIFICATION DIVISION.
000200****************************
000300 PROGRAM-ID.      PENMAIN.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    14 MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : DRIVER FOR THE PEN RULES-CORE BATCH.  READS THE    *
001100*              ENGAGEMENT HEADER, THE CANDIDATE FINDINGS, THE     *
001200*              HOME-AUDIT ANSWERS, SCAN RESULTS, SELECTOR RULES,  *
001300*              ASSIST CONTEXTS AND POLICY-CHECK TEXT, CALLS OUT   *
001400*              TO EACH RULE MODULE IN TURN, AND PRINTS THE FINAL  *
001500*              ASSESSMENT REPORT.  THIS PROGRAM DOES NOT ITSELF   *
001600*              CONTAIN ANY SCORING OR VALIDATION LOGIC - THAT     *
001700*              LIVES IN THE CALLED PEN* SUBPROGRAMS.              *
001800*-----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                        *
002000*-----------------------------------------------------------------*
002100* TAG    DATE       DEV    DESCRIPTION                            *
002200*------- ---------- ------ ------------------------------------- *
002300* PEN001 14/03/1991 RJK    INITIAL VERSION.                       *
002400*-----------------------------------------------------------------*
002500* PEN077 19/05/1996 MWT    HOME-AUDIT RE-RUN NOW PURGES PRIOR      *
002600*                          AUTO FINDINGS BEFORE RE-SCORING - SEE   *
002700*                          A400-HOME-AUDIT-STEP.                  *
002800*-----------------------------------------------------------------*
002900* PEN118 09/11/1998 MWT    Y2K SWEEP - WK-N-RUN-DATE NOW CARRIES   *
003000*                          A 4 DIGIT CENTURY (SEE PENCOMN).       *
003100*-----------------------------------------------------------------*
003200* PEN150 14/04/1999 RJK    ADDED ENGAGEMENT-HEADER AND THE SCOPE/  *
003300*                          METHODOLOGY SECTIONS OF THE REPORT.    *
003400*-----------------------------------------------------------------*
003500* PEN204 21/06/2002 DCL    ADDED POLICY GUARD AND ADAPTIVE ASSIST  *
003600*                          STEPS (A700/A800) AND THE DECISION-LOG *
003700*                          FILE THEY SHARE.                       *
003800*-----------------------------------------------------------------*
003900* PEN410 11/05/2008 TMF    ADDED SCAN-RESULT CLASSIFICATION AND    *
004000*                          PLAYBOOK SELECTION STEPS (A500/A600).  *
004100*-----------------------------------------------------------------*
004200* PEN455 19/08/2011 DCL    ADDED OBSERVATION CLUSTERING (A650) -   *
004300*                          PRINTED UNDER THE DETAILED FINDINGS     *
004400*                          SECTION FOR NETWORK-TYPE ENGAGEMENTS.   *
004500*-----------------------------------------------------------------*
004600* PEN640 27/06/2017 TMF    REPORT NOW PRINTS "NO FINDINGS          *
004700*                          RECORDED" WHEN THE FINDINGS FILE IS     *
004800*                          EMPTY INSTEAD OF AN EMPTY TABLE.        *
004900*-----------------------------------------------------------------*
004950* PEN702 16/03/2021 DCL    ADDED EXPORT-MAPPER CALL (A115) AHEAD    *
004960*                          OF PENSEV - CANDIDATE FINDINGS FROM THE  *
004970*                          BHD EXPORTER WERE ARRIVING WITH LOWER-   *
004980*                          CASE IMPACT/LIKELIHOOD CODES AND MISSING *
004990*                          THE SEVERITY MATRIX ENTIRELY.            *
004991*-----------------------------------------------------------------*
004992* PEN703 22/03/2021 DCL    A000 NOW SETS WK-N-RUN-DATE AT START OF  *
004993*                          RUN - DECISION-LOG LINES WERE GOING OUT  *
004994*                          WITH A ZERO TIMESTAMP.                   *
004995*-----------------------------------------------------------------*
004996* PEN704 22/11/2021 DCL    A400 NOW TAKES THE SUMMARY NOTE BACK      *
004997*                          FROM PENHAUD AND WRITES IT TO THE         *
004998*                          DECISION-LOG INSTEAD OF LEAVING NO TRACE. *
004999*-----------------------------------------------------------------*
005000* PEN706 15/03/2022 DCL    A110 NOW TALLIES WK-N-SEV-CRITICAL/HIGH/  *
005001*                          MEDIUM/LOW/INFO OFF THE F-SEVERITY PENSEV *
005002*                          JUST DERIVED (NEW A120) - THE EXECUTIVE   *
005003*                          SUMMARY WAS PRINTING ZERO FOR EVERY        *
005004*                          BUCKET.  A970 NOW CARRIES THE SAME TALLY   *
005005*                          ON THE FINAL TOTALS LINE.                  *
005006*-----------------------------------------------------------------*
005007* PEN707 15/03/2022 DCL    POLICY-FILE DROPPED FROM 205 TO ITS TRUE  *
005008*                          201-BYTE RECORD - SEE PENPCHK.             *
005009*-----------------------------------------------------------------*
015000 EJECT
015100***********************
015200 ENVIRONMENT DIVISION.
015300***********************
015400 CONFIGURATION SECTION.
015500 SOURCE-COMPUTER. IBM-AS400.
015600 OBJECT-COMPUTER. IBM-AS400.
015700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
015800                   UPSI-0 IS UPSI-SWITCH-0
015900                     ON  STATUS IS U0-ON
016000                     OFF STATUS IS U0-OFF
016100                   CLASS YES-NO-CLASS IS "Y" "N".
016200
016300 INPUT-OUTPUT SECTION.
016400 FILE-CONTROL.
016500     SELECT ENGHDR-FILE   ASSIGN TO ENGAGEMENT-HEADER
016600            ORGANIZATION IS SEQUENTIAL
016700            FILE STATUS  IS WK-C-FS-EHDR.
016800     SELECT FINDIN-FILE   ASSIGN TO FINDINGS-IN
016900            ORGANIZATION IS SEQUENTIAL
017000            FILE STATUS  IS WK-C-FS-FINDIN.
017100     SELECT FINDOUT-FILE  ASSIGN TO FINDINGS-OUT
017200            ORGANIZATION IS SEQUENTIAL
017300            FILE STATUS  IS WK-C-FS-FINDOUT.
017400     SELECT HOMEANS-FILE  ASSIGN TO HOME-ANSWERS
017500            ORGANIZATION IS SEQUENTIAL
017600            FILE STATUS  IS WK-C-FS-HOMEANS.
017700     SELECT SCANRES-FILE  ASSIGN TO SCAN-RESULTS
017800            ORGANIZATION IS SEQUENTIAL
017900            FILE STATUS  IS WK-C-FS-SCANRES.
018000     SELECT SELRULE-FILE  ASSIGN TO SELECTOR-RULES
018100            ORGANIZATION IS SEQUENTIAL
018200            FILE STATUS  IS WK-C-FS-SELRULE.
018300     SELECT ASSIST-FILE   ASSIGN TO ASSIST-CONTEXTS
018400            ORGANIZATION IS SEQUENTIAL
018500            FILE STATUS  IS WK-C-FS-ASSIST.
018600     SELECT POLICY-FILE   ASSIGN TO POLICY-CHECKS
018700            ORGANIZATION IS SEQUENTIAL
018800            FILE STATUS  IS WK-C-FS-POLICY.
018900     SELECT REJECT-FILE   ASSIGN TO REJECTS
019000            ORGANIZATION IS LINE SEQUENTIAL
019100            FILE STATUS  IS WK-C-FS-REJECT.
019200     SELECT REPORT-FILE   ASSIGN TO REPORT
019300            ORGANIZATION IS LINE SEQUENTIAL
019400            FILE STATUS  IS WK-C-FS-REPORT.
019500     SELECT DCNLOG-FILE   ASSIGN TO DECISION-LOG
019600            ORGANIZATION IS LINE SEQUENTIAL
019700            FILE STATUS  IS WK-C-FS-DCNLOG.
019800 EJECT
019900***************
020000 DATA DIVISION.
020100***************
020200 FILE SECTION.
020300**************
020400 FD  ENGHDR-FILE
020500     LABEL RECORDS ARE OMITTED
020600     RECORD CONTAINS 230 CHARACTERS.
020700     COPY PENEHDR.
020800
020900 FD  FINDIN-FILE
021000     LABEL RECORDS ARE OMITTED
021100     RECORD CONTAINS 819 CHARACTERS.
021200 01  FINDIN-REC               PIC X(819).
021300
021400 FD  FINDOUT-FILE
021500     LABEL RECORDS ARE OMITTED
021600     RECORD CONTAINS 819 CHARACTERS.
021700 01  FINDOUT-REC              PIC X(819).
021800
021900 FD  HOMEANS-FILE
022000     LABEL RECORDS ARE OMITTED
022100     RECORD CONTAINS 146 CHARACTERS.
022200     COPY PENHANS.
022300
022400 FD  SCANRES-FILE
022500     LABEL RECORDS ARE OMITTED
022600     RECORD CONTAINS 124 CHARACTERS.
022700 01  SCANRES-REC              PIC X(124).
022800
022900 FD  SELRULE-FILE
023000     LABEL RECORDS ARE OMITTED
023100     RECORD CONTAINS 150 CHARACTERS.
023200     COPY PENRULE.
023300
023400 FD  ASSIST-FILE
023500     LABEL RECORDS ARE OMITTED
023600     RECORD CONTAINS 029 CHARACTERS.
023700 01  ASSIST-REC               PIC X(29).
023800
023900 FD  POLICY-FILE
024000     LABEL RECORDS ARE OMITTED
024100     RECORD CONTAINS 201 CHARACTERS.
024200     COPY PENPCHK.
024300
024400 FD  REJECT-FILE
024500     LABEL RECORDS ARE OMITTED.
024600 01  REJECT-REC               PIC X(68).
024700
024800 FD  REPORT-FILE
024900     LABEL RECORDS ARE OMITTED.
025000 01  REPORT-REC               PIC X(132).
025100
025200 FD  DCNLOG-FILE
025300     LABEL RECORDS ARE OMITTED.
025400 01  DCNLOG-REC               PIC X(127).
025500 EJECT
025600***********************
025700 WORKING-STORAGE SECTION.
025800***********************
025900 01  FILLER                  PIC X(24) VALUE
026000         "** PROGRAM PENMAIN    **".
026100
026200 COPY PENCOMN.
026300     COPY PENLINE.
026400
026500*-----------------------------------------------------------------*
026600* IN-MEMORY FINDINGS TABLE - BUILT FROM FINDIN-FILE, SCORED,       *
026700* VALIDATED AND RE-WRITTEN TO FINDOUT-FILE.  ALSO HOLDS THE        *
026800* AUTO-GENERATED HOME-AUDIT FINDINGS APPENDED IN A400.  500-ROW    *
026900* PRACTICAL LIMIT - NO ENGAGEMENT HAS EVER HAD MORE.               *
027000*-----------------------------------------------------------------*
027100 01  WK-FIND-TABLE.
027200     05  WK-FIND-ENTRY OCCURS 500 TIMES
027300                       INDEXED BY WK-FIND-IX.
027400         10  WK-FIND-REC         PIC X(819).
027500         10  WK-FIND-LIVE        PIC X(01) VALUE "N".
027600             88  WK-FIND-IS-LIVE VALUE "Y".
027700         10  WK-FIND-SORTKEY     PIC 9(03).
027800 01  WK-FIND-COUNT               PIC S9(05) COMP VALUE ZERO.
027900
028000 01  WK-OBSV-TABLE.
028100     05  WK-OBSV-ENTRY OCCURS 500 TIMES
028200                       INDEXED BY WK-OBSV-IX.
028300         10  WK-OBSV-REC         PIC X(157).
028400 01  WK-OBSV-COUNT               PIC S9(05) COMP VALUE ZERO.
028500
028600 01  WK-RULE-TABLE.
028700     05  WK-RULE-ENTRY OCCURS 100 TIMES
028800                       INDEXED BY WK-RULE-IX.
028900         10  WK-RULE-REC         PIC X(150).
029000 01  WK-RULE-COUNT               PIC S9(05) COMP VALUE ZERO.
029100
029200 01  WK-CLUSTER-TABLE.
029300     05  WK-CLUSTER-ENTRY OCCURS 100 TIMES
029400                       INDEXED BY WK-CLUSTER-IX.
029500         10  WK-CLUSTER-KEY      PIC X(29).
029600         10  WK-CLUSTER-COUNT-N  PIC S9(05) COMP.
029700 01  WK-CLUSTER-COUNT            PIC S9(05) COMP VALUE ZERO.
029800
029900 01  WK-HOLD-REC                 PIC X(819).
030000 01  WK-HOLD-KEY                 PIC 9(03).
030010 01  WK-HOLD-KEY-R REDEFINES WK-HOLD-KEY.
030020     05  WK-HOLD-KEY-X           PIC X(03).
030050 01  WK-C-EXPORT-CODE            PIC X(13).
030052 01  WK-C-EXPORT-CODE-R REDEFINES WK-C-EXPORT-CODE.
030054     05  WK-C-EXPORT-CHAR        PIC X(01) OCCURS 13 TIMES.
030060 01  WS-DATE-ACCEPT.
030070     05  WS-DATE-YY              PIC 9(02).
030080     05  WS-DATE-MM              PIC 9(02).
030090     05  WS-DATE-DD              PIC 9(02).
030092 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
030094     05  WS-DATE-ACCEPT-X        PIC X(06).
030096 01  WS-SLUG-PIECE               PIC X(30) VALUE SPACES.
030098 01  WS-ENG-SLUG                 PIC X(30) VALUE SPACES.
030100     COPY PENEHDR REPLACING ==PENEHDR== BY ==WK-ENGHDR==.
030200
030300 01  WK-C-WORK-AREA.
030400     05  WS-OKAY                 PIC X(01) VALUE SPACE.
030500     05  WS-SKIP                 PIC X(01) VALUE SPACE.
030600     05  WS-RESULT               PIC X(08) VALUE SPACE.
030700     05  WS-TEST-TYPE            PIC X(10) VALUE SPACE.
030800     05  WS-REASON               PIC X(80) VALUE SPACE.
030900     05  WS-PLAYBOOK             PIC X(30) VALUE SPACE.
031000     05  WS-ERR-COUNT            PIC S9(02) COMP VALUE ZERO.
031100     05  WS-ERR-TABLE.
031200         10  WS-ERR-TEXT OCCURS 11 TIMES PIC X(40).
031300     05  WS-NO-FINDINGS          PIC X(01) VALUE "N".
031400         88  WS-NO-FINDINGS-YES  VALUE "Y".
031450     05  WS-HAUD-NOTE            PIC X(127) VALUE SPACES.
031500
031600 LINKAGE SECTION.
031700*  (NONE - PENMAIN IS THE OUTERMOST MODULE)
031800
031900 PROCEDURE DIVISION.
032000********************
032100 MAIN-MODULE.
032150     PERFORM A000-SET-RUN-DATE    THRU A000-EXIT.
032200     PERFORM A001-OPEN-ALL-FILES  THRU A001-EXIT.
032300     PERFORM A050-LOAD-TABLES     THRU A050-EXIT.
032350     PERFORM A060-BUILD-SLUG      THRU A060-EXIT.
032400     PERFORM A100-SCORE-FINDINGS  THRU A100-EXIT.
032500     PERFORM A200-VALIDATE-CANDIDATES THRU A200-EXIT.
032600     PERFORM A400-HOME-AUDIT-STEP THRU A400-EXIT.
032700     PERFORM A500-CLASSIFY-SCANS  THRU A500-EXIT.
032800     PERFORM A600-SELECT-PLAYBOOK THRU A600-EXIT.
032900     PERFORM A650-CLUSTER-OBSERVATIONS THRU A650-EXIT.
033000     PERFORM A700-RUN-POLICY-GUARD THRU A700-EXIT.
033100     PERFORM A800-RUN-ADAPTIVE-ASSIST THRU A800-EXIT.
033200     PERFORM A900-WRITE-REPORT    THRU A900-EXIT.
033300     PERFORM A999-CLOSE-ALL-FILES THRU A999-EXIT.
033400     GOBACK.
033500 EJECT
033550*-------------------------------------------------------------------*
033560* A000 - SET THE RUN DATE USED ON EVERY DECISION-LOG LINE THIS RUN. *
033570* WINDOWED CENTURY - YY BELOW 50 IS 20XX, ELSE 19XX - SAME RULE THE *
033580* Y2K SWEEP PUT INTO EVERY OTHER 2-DIGIT-YEAR FIELD IN THIS SYSTEM. *
033590*-------------------------------------------------------------------*
033600 A000-SET-RUN-DATE.
033610     ACCEPT WS-DATE-ACCEPT FROM DATE.
033620     IF WS-DATE-YY < 50
033630         MOVE 20 TO WK-N-RUN-CEN
033640     ELSE
033650         MOVE 19 TO WK-N-RUN-CEN
033660     END-IF.
033670     MOVE WS-DATE-ACCEPT TO WK-N-RUN-YMD.
033680 A000-EXIT.
033690     EXIT.
033700*-------------------------------------------------------------------*
033710* A001 - OPEN EVERY FILE THIS RUN TOUCHES.                          *
033800*-------------------------------------------------------------------*
033900 A001-OPEN-ALL-FILES.
034000     OPEN INPUT  ENGHDR-FILE.
034100     IF NOT WK-C-SUCCESSFUL
034200         DISPLAY "PENMAIN - OPEN ERROR - ENGAGEMENT-HEADER "
034300                 WK-C-FS-EHDR
034400         PERFORM Y900-ABNORMAL-TERMINATION
034500     END-IF.
034600     READ ENGHDR-FILE INTO WK-ENGHDR-RECORD.
034700     OPEN INPUT  FINDIN-FILE.
034800     OPEN OUTPUT FINDOUT-FILE.
034900     OPEN INPUT  HOMEANS-FILE.
035000     OPEN INPUT  SCANRES-FILE.
035100     OPEN INPUT  SELRULE-FILE.
035200     OPEN INPUT  ASSIST-FILE.
035300     OPEN INPUT  POLICY-FILE.
035400     OPEN OUTPUT REJECT-FILE.
035500     OPEN OUTPUT REPORT-FILE.
035600     OPEN OUTPUT DCNLOG-FILE.
035700 A001-EXIT.
035800     EXIT.
035900 EJECT
036000*-------------------------------------------------------------------*
036100* A050 - LOAD THE SELECTOR-RULES TABLE INTO MEMORY.  NO KEYED      *
036200* LOOKUP IS NEEDED ANYWHERE IN THIS RUN - EVERYTHING BELOW IS A    *
036300* SEQUENTIAL SCAN OF THIS TABLE OR WK-OBSV-TABLE.                  *
036400*-------------------------------------------------------------------*
036500 A050-LOAD-TABLES.
036600     READ SELRULE-FILE INTO WK-HOLD-REC
036700         AT END MOVE "10" TO WK-C-FS-SELRULE.
036800     PERFORM A055-LOAD-ONE-RULE THRU A055-EXIT
036900         UNTIL WK-C-FS-SELRULE = "10".
037000 A050-EXIT.
037100     EXIT.
037200
037300 A055-LOAD-ONE-RULE.
037400     ADD 1 TO WK-RULE-COUNT.
037500     MOVE WK-HOLD-REC(1:150) TO WK-RULE-REC(WK-RULE-COUNT).
037600     READ SELRULE-FILE INTO WK-HOLD-REC
037700         AT END MOVE "10" TO WK-C-FS-SELRULE.
037800 A055-EXIT.
037900     EXIT.
037910 EJECT
037920*-------------------------------------------------------------------*
037930* A060 - ENGAGEMENT FOLDER SLUG.  CLIENT AND PROJECT ARE EACH RUN  *
037940* THROUGH PENSLG SEPARATELY, THEN HYPHENATED TOGETHER - SAME SPLIT *
037950* CALLING PATTERN PENSLG'S OWN HEADER HAS DOCUMENTED SINCE 1991.   *
037960*-------------------------------------------------------------------*
037970 A060-BUILD-SLUG.
037980     CALL "PENSLG" USING WK-ENGHDR-CLIENT WS-SLUG-PIECE.
037982     MOVE WS-SLUG-PIECE TO WS-ENG-SLUG.
037984     CALL "PENSLG" USING WK-ENGHDR-PROJECT WS-SLUG-PIECE.
037986     STRING WS-ENG-SLUG DELIMITED BY SPACE
037988            "-" DELIMITED BY SIZE
037990            WS-SLUG-PIECE DELIMITED BY SPACE
037992         INTO WS-ENG-SLUG.
037994 A060-EXIT.
037996     EXIT.
038000 EJECT
038100*-------------------------------------------------------------------*
038200* A100 - SEVERITY SCORING.  READ EVERY CANDIDATE, CALL PENSEV,      *
038300* KEEP THE SCORED RECORD IN WK-FIND-TABLE (NOT YET WRITTEN - IT     *
038400* STILL HAS TO SURVIVE VALIDATION AND ID ASSIGNMENT BELOW).         *
038500*-------------------------------------------------------------------*
038600 A100-SCORE-FINDINGS.
038700     MOVE ZERO TO WK-FIND-COUNT.
038800     READ FINDIN-FILE INTO WK-HOLD-REC
038900         AT END MOVE "10" TO WK-C-FS-FINDIN.
039000     PERFORM A110-SCORE-ONE-FINDING THRU A110-EXIT
039100         UNTIL WK-C-FS-FINDIN = "10".
039200 A100-EXIT.
039300     EXIT.
039400
039500 A110-SCORE-ONE-FINDING.
039600     ADD 1 TO WK-N-FINDINGS-READ.
039620     PERFORM A115-EXPORT-MAP-CODES THRU A115-EXIT.
039700     CALL "PENSEV" USING WK-HOLD-REC.
039710     PERFORM A120-TALLY-SEVERITY THRU A120-EXIT.
039800     ADD 1 TO WK-FIND-COUNT.
039900     MOVE WK-HOLD-REC TO WK-FIND-REC(WK-FIND-COUNT).
040000     MOVE "Y" TO WK-FIND-LIVE(WK-FIND-COUNT).
040100     READ FINDIN-FILE INTO WK-HOLD-REC
040200         AT END MOVE "10" TO WK-C-FS-FINDIN.
040300 A110-EXIT.
040400     EXIT.
040410*-------------------------------------------------------------------*
040420* A115 - EXPORT MAPPER.  A FINDING DRAFT MAY STILL HAVE THE LOWER-  *
040430* CASE IMPACT/LIKELIHOOD CODES IT ARRIVED WITH - PENEXP CAPITALIZES *
040440* EACH ONE IN PLACE; A CODE ALREADY CAPITALIZED COMES BACK UNCHANGED*
040450*-------------------------------------------------------------------*
040460 A115-EXPORT-MAP-CODES.
040470     MOVE WK-HOLD-REC(337:13) TO WK-C-EXPORT-CODE.
040480     CALL "PENEXP" USING WK-C-EXPORT-CODE.
040490     MOVE WK-C-EXPORT-CODE TO WK-HOLD-REC(337:13).
040500     MOVE SPACES TO WK-C-EXPORT-CODE.
040510     MOVE WK-HOLD-REC(350:6) TO WK-C-EXPORT-CODE(1:6).
040520     CALL "PENEXP" USING WK-C-EXPORT-CODE.
040530     MOVE WK-C-EXPORT-CODE(1:6) TO WK-HOLD-REC(350:6).
040540 A115-EXIT.
040550     EXIT.
040560*-------------------------------------------------------------------*
040570* A120 - SEVERITY TALLY.  BUMPS THE EXECUTIVE-SUMMARY BUCKET THAT     *
040580* MATCHES THE SEVERITY PENSEV JUST DERIVED ON THE RECORD IN          *
040590* WK-HOLD-REC.  BLANK OR ANY VALUE PENSEV NEVER ISSUES FALLS         *
040600* THROUGH TO MEDIUM, PER THE SEVERITY TALLY BUSINESS RULE.           *
040610*-------------------------------------------------------------------*
040620 A120-TALLY-SEVERITY.
040630     EVALUATE WK-HOLD-REC(356:13)
040640         WHEN "Critical     "
040650             ADD 1 TO WK-N-SEV-CRITICAL
040660         WHEN "High         "
040670             ADD 1 TO WK-N-SEV-HIGH
040680         WHEN "Low          "
040690             ADD 1 TO WK-N-SEV-LOW
040700         WHEN "Informational"
040710             ADD 1 TO WK-N-SEV-INFO
040720         WHEN OTHER
040730             ADD 1 TO WK-N-SEV-MEDIUM
040740     END-EVALUATE.
040750 A120-EXIT.
040760     EXIT.
050560 EJECT
050600*-------------------------------------------------------------------*
050700* A200 - VALIDATION.  EACH LIVE TABLE ENTRY GOES THROUGH PENVAL;    *
050800* A RECORD WITH ZERO ERRORS IS ACCEPTED AND GETS ITS FINDING ID     *
050900* VIA PENIDS; A RECORD WITH 1+ ERRORS IS WRITTEN TO REJECT-FILE     *
051000* (ONE LINE PER ERROR) AND DROPPED FROM THE TABLE (LIVE=N).         *
051100*-------------------------------------------------------------------*
051200 A200-VALIDATE-CANDIDATES.
051300     PERFORM A210-VALIDATE-ONE THRU A210-EXIT
051400         VARYING WK-N-SUBSCR FROM 1 BY 1
051500         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
051600 A200-EXIT.
051700     EXIT.
051800
051900 A210-VALIDATE-ONE.
052000     IF WK-FIND-IS-LIVE(WK-N-SUBSCR)
052100         MOVE WK-FIND-REC(WK-N-SUBSCR) TO WK-HOLD-REC
052200         MOVE ZERO TO WS-ERR-COUNT
052300         CALL "PENVAL" USING WK-HOLD-REC WS-ERR-COUNT WS-ERR-TABLE
052400         IF WS-ERR-COUNT = ZERO
052500             ADD 1 TO WK-N-FINDINGS-ACCEPTED
052600             CALL "PENIDS" USING WK-HOLD-REC WK-N-MAX-FINDING-SEQ
052700             MOVE WK-HOLD-REC TO WK-FIND-REC(WK-N-SUBSCR)
052800         ELSE
052900             ADD 1 TO WK-N-FINDINGS-REJECTED
053000             PERFORM A220-WRITE-REJECT-LINES THRU A220-EXIT
053100             MOVE "N" TO WK-FIND-LIVE(WK-N-SUBSCR)
053200         END-IF
053300     END-IF.
053400 A210-EXIT.
053500     EXIT.
053600
053700 A220-WRITE-REJECT-LINES.
053800     PERFORM A225-WRITE-ONE-REJECT THRU A225-EXIT
053900         VARYING WK-N-SUBSCR2 FROM 1 BY 1
054000         UNTIL WK-N-SUBSCR2 > WS-ERR-COUNT.
054100 A220-EXIT.
054200     EXIT.
054300
054400 A225-WRITE-ONE-REJECT.
054500     MOVE WK-HOLD-REC(1:6)           TO PENLINE-REJ-ID.
054600     MOVE ": "                       TO PENLINE-REJ-SEP.
054700     MOVE WS-ERR-TEXT(WK-N-SUBSCR2)   TO PENLINE-REJ-TEXT.
054800     WRITE REJECT-REC FROM PENLINE-REJECT.
054900 A225-EXIT.
055000     EXIT.
055100 EJECT
055200*-------------------------------------------------------------------*
055300* A400 - HOME-AUDIT RULE ENGINE.  PER PEN077, PURGE AUTO FINDINGS   *
055400* FIRST (MANUAL ONES SURVIVE), THEN LET PENHAUD BUILD THE NEW SET.  *
055500*-------------------------------------------------------------------*
055600 A400-HOME-AUDIT-STEP.
055700     PERFORM A410-PURGE-AUTO-FINDINGS THRU A410-EXIT
055800         VARYING WK-N-SUBSCR FROM 1 BY 1
055900         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
056000     READ HOMEANS-FILE INTO WK-HOLD-REC
056100         AT END MOVE "10" TO WK-C-FS-HOMEANS.
056200     IF WK-C-FS-HOMEANS NOT = "10"
056300         CALL "PENHAUD" USING WK-HOLD-REC WK-PHASE-TABLE
056400                 WK-FIND-TABLE WK-FIND-COUNT WK-N-MAX-FINDING-SEQ
056500                 WK-N-FINDINGS-AUTO WS-HAUD-NOTE
056510         WRITE DCNLOG-REC FROM WS-HAUD-NOTE
056520     END-IF.
056700 A400-EXIT.
056800     EXIT.
056900
057000 A410-PURGE-AUTO-FINDINGS.
057100     IF WK-FIND-IS-LIVE(WK-N-SUBSCR)
057200         CALL "PENIDS-SKIP" USING WK-FIND-REC(WK-N-SUBSCR) WS-SKIP
057300         IF WS-SKIP = "Y"
057400             MOVE "N" TO WK-FIND-LIVE(WK-N-SUBSCR)
057500         END-IF
057600     END-IF.
057700 A410-EXIT.
057800     EXIT.
057900 EJECT
058000*-------------------------------------------------------------------*
058100* A500 - SCAN-RESULT CLASSIFICATION.  SKIP RECORD UNLESS OPEN;     *
058200* PENSCN RETURNS ONE OBSERVATION PER OPEN PORT.                    *
058300*-------------------------------------------------------------------*
058400 A500-CLASSIFY-SCANS.
058500     READ SCANRES-FILE INTO WK-HOLD-REC
058600         AT END MOVE "10" TO WK-C-FS-SCANRES.
058700     PERFORM A510-CLASSIFY-ONE THRU A510-EXIT
058800         UNTIL WK-C-FS-SCANRES = "10".
058900 A500-EXIT.
059000     EXIT.
059100
059200 A510-CLASSIFY-ONE.
059300     ADD 1 TO WK-N-SCAN-READ.
059400     CALL "PENSCN" USING WK-HOLD-REC WS-SKIP
059450         WK-OBSV-REC(WK-OBSV-COUNT + 1).
059500     IF WS-SKIP = "Y"
059600         ADD 1 TO WK-N-SCAN-SKIPPED
059700     ELSE
059800         ADD 1 TO WK-OBSV-COUNT
059900         ADD 1 TO WK-N-OBSERVATIONS
060000     END-IF.
060100     READ SCANRES-FILE INTO WK-HOLD-REC
060200         AT END MOVE "10" TO WK-C-FS-SCANRES.
060300 A510-EXIT.
060400     EXIT.
060500 EJECT
060600*-------------------------------------------------------------------*
060700* A600 - PLAYBOOK SELECTION.  TEST TYPE COMES FROM THE ENGAGEMENT  *
060800* HEADER.  ONE CALL EVALUATES THE WHOLE RULES TABLE AGAINST THE    *
060900* WHOLE OBSERVATION SET AND RETURNS THE WINNING PLAYBOOK ID.       *
061000*-------------------------------------------------------------------*
061100 A600-SELECT-PLAYBOOK.
061200     MOVE WK-ENGHDR-TEST-TYPE TO WS-TEST-TYPE.
061300     CALL "PENPLBK" USING WS-TEST-TYPE WK-RULE-TABLE WK-RULE-COUNT
061400             WK-OBSV-TABLE WK-OBSV-COUNT WS-PLAYBOOK.
061500 A600-EXIT.
061600     EXIT.
061700 EJECT
061800*-------------------------------------------------------------------*
061900* A650 - OBSERVATION CLUSTERING - GROUP BY (CATEGORY,HOST).         *
062000*-------------------------------------------------------------------*
062100 A650-CLUSTER-OBSERVATIONS.
062200     CALL "PENCLUS" USING WK-OBSV-TABLE WK-OBSV-COUNT
062300             WK-CLUSTER-TABLE WK-CLUSTER-COUNT.
062400 A650-EXIT.
062500     EXIT.
062600 EJECT
062700*-------------------------------------------------------------------*
062800* A700 - POLICY GUARD.  ONE CALL PER POLICY-CHECK RECORD.          *
062900*-------------------------------------------------------------------*
063000 A700-RUN-POLICY-GUARD.
063100     READ POLICY-FILE INTO WK-HOLD-REC
063200         AT END MOVE "10" TO WK-C-FS-POLICY.
063300     PERFORM A710-GUARD-ONE THRU A710-EXIT
063400         UNTIL WK-C-FS-POLICY = "10".
063500 A700-EXIT.
063600     EXIT.
063700
063800 A710-GUARD-ONE.
063900     CALL "PENGRD" USING WK-HOLD-REC WS-RESULT WS-REASON.
064000     IF WS-RESULT = "BLOCKED "
064100         MOVE WK-N-RUN-DATE      TO PENLINE-LOG-TS
064200         MOVE "policy_blocked   " TO PENLINE-LOG-EVENT
064300         MOVE WK-HOLD-REC(1:1)   TO PENLINE-LOG-LEVEL
064400         MOVE WS-REASON          TO PENLINE-LOG-REASON
064500         WRITE DCNLOG-REC FROM PENLINE-DCNLOG
064600     END-IF.
064700     READ POLICY-FILE INTO WK-HOLD-REC
064800         AT END MOVE "10" TO WK-C-FS-POLICY.
064900 A710-EXIT.
065000     EXIT.
065100 EJECT
065200*-------------------------------------------------------------------*
065300* A800 - ADAPTIVE ASSIST EVALUATION.  ONE CALL PER ASSIST-CONTEXT.  *
065400*-------------------------------------------------------------------*
065500 A800-RUN-ADAPTIVE-ASSIST.
065600     READ ASSIST-FILE INTO WK-HOLD-REC
065700         AT END MOVE "10" TO WK-C-FS-ASSIST.
065800     PERFORM A810-ASSIST-ONE THRU A810-EXIT
065900         UNTIL WK-C-FS-ASSIST = "10".
066000 A800-EXIT.
066100     EXIT.
066200
066300 A810-ASSIST-ONE.
066400     CALL "PENASST" USING WK-HOLD-REC WS-RESULT WS-REASON.
066500     MOVE WK-N-RUN-DATE            TO PENLINE-LOG-TS.
066600     MOVE "assist_evaluated "      TO PENLINE-LOG-EVENT.
066700     MOVE SPACE                    TO PENLINE-LOG-LEVEL.
066800     MOVE WS-REASON                TO PENLINE-LOG-REASON.
066900     WRITE DCNLOG-REC FROM PENLINE-DCNLOG.
067000     READ ASSIST-FILE INTO WK-HOLD-REC
067100         AT END MOVE "10" TO WK-C-FS-ASSIST.
067200 A810-EXIT.
067300     EXIT.
067400 EJECT
067500*-------------------------------------------------------------------*
067600* A900 - REPORT BUILDER.  HEADER / EXEC SUMMARY / SCOPE /          *
067700* METHODOLOGY / FINDINGS SUMMARY / DETAIL / TOTALS, IN THAT        *
067800* ORDER, FROM THE ENGAGEMENT HEADER, THE PHASE TABLE AND THE       *
067900* SCORED FINDINGS TABLE SORTED ASCENDING BY NUMERIC ID.            *
068000*-------------------------------------------------------------------*
068100 A900-WRITE-REPORT.
068200     PERFORM A905-SORT-FINDINGS   THRU A905-EXIT.
068300     PERFORM A910-PRINT-HEADER    THRU A910-EXIT.
068400     PERFORM A920-PRINT-SUMMARY   THRU A920-EXIT.
068500     PERFORM A930-PRINT-SCOPE     THRU A930-EXIT.
068600     PERFORM A940-PRINT-METHOD    THRU A940-EXIT.
068700     PERFORM A950-PRINT-FIND-TABLE THRU A950-EXIT.
068800     PERFORM A960-PRINT-DETAIL    THRU A960-EXIT.
068900     PERFORM A970-PRINT-TOTALS    THRU A970-EXIT.
069000     PERFORM A980-WRITE-FINDOUT   THRU A980-EXIT.
069100 A900-EXIT.
069200     EXIT.
069300
069400*-------------------------------------------------------------------*
069500* A905 - BUBBLE SORT ON THE NUMERIC SORT KEY.  THE TABLE NEVER     *
069600* HOLDS MORE THAN A FEW HUNDRED ENTRIES SO AN O(N**2) SORT IS      *
069700* PLENTY - THIS SHOP HAS NEVER HAD AN ENGAGEMENT BIG ENOUGH TO     *
069800* NEED A SORT VERB FOR IT.                                         *
069900*-------------------------------------------------------------------*
070000 A905-SORT-FINDINGS.
070100     PERFORM A906-KEY-ONE-ENTRY THRU A906-EXIT
070200         VARYING WK-N-SUBSCR FROM 1 BY 1
070300         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
070400     PERFORM A907-BUBBLE-PASS THRU A907-EXIT
070500         VARYING WK-N-SUBSCR FROM 1 BY 1
070600         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
070700 A905-EXIT.
070800     EXIT.
070900
071000 A906-KEY-ONE-ENTRY.
071100     CALL "PENIDS-SORTKEY" USING WK-FIND-REC(WK-N-SUBSCR)
071200             WK-FIND-SORTKEY(WK-N-SUBSCR) "KEY".
071300 A906-EXIT.
071400     EXIT.
071500
071600 A907-BUBBLE-PASS.
071700     PERFORM A908-COMPARE-SWAP THRU A908-EXIT
071800         VARYING WK-N-SUBSCR2 FROM 1 BY 1
071900         UNTIL WK-N-SUBSCR2 > WK-FIND-COUNT - 1.
072000 A907-EXIT.
072100     EXIT.
072200
072300 A908-COMPARE-SWAP.
072400     IF WK-FIND-SORTKEY(WK-N-SUBSCR2) > WK-FIND-SORTKEY(WK-N-SUBSCR2 + 1)
072500         MOVE WK-FIND-REC(WK-N-SUBSCR2)     TO WK-HOLD-REC
072600         MOVE WK-FIND-SORTKEY(WK-N-SUBSCR2) TO WK-HOLD-KEY
072700         MOVE WK-FIND-REC(WK-N-SUBSCR2 + 1) TO WK-FIND-REC(WK-N-SUBSCR2)
072800         MOVE WK-FIND-SORTKEY(WK-N-SUBSCR2 + 1)
072900             TO WK-FIND-SORTKEY(WK-N-SUBSCR2)
073000         MOVE WK-HOLD-REC TO WK-FIND-REC(WK-N-SUBSCR2 + 1)
073100         MOVE WK-HOLD-KEY TO WK-FIND-SORTKEY(WK-N-SUBSCR2 + 1)
073200     END-IF.
073300 A908-EXIT.
073400     EXIT.
073500 EJECT
073600 A910-PRINT-HEADER.
073700     MOVE SPACES               TO REPORT-REC.
073800     MOVE WK-ENGHDR-CLIENT     TO PENLINE-HDR-CLIENT.
073900     WRITE REPORT-REC FROM PENLINE-HEADER.
074000     MOVE SPACES TO REPORT-REC.
074100     STRING "Project: " WK-ENGHDR-PROJECT
074200            " Test type: " WK-ENGHDR-TEST-TYPE
074300            " Created: " WK-ENGHDR-CREATED-TS
074400            DELIMITED BY SIZE INTO REPORT-REC.
074500     WRITE REPORT-REC.
074520     MOVE SPACES TO REPORT-REC.
074540     STRING "Folder: " WS-ENG-SLUG
074560            DELIMITED BY SIZE INTO REPORT-REC.
074580     WRITE REPORT-REC.
074600 A910-EXIT.
074700     EXIT.
074800 EJECT
074900 A920-PRINT-SUMMARY.
075000     IF WK-FIND-COUNT = ZERO
075100         MOVE "no findings recorded" TO REPORT-REC
075200         WRITE REPORT-REC
075300     ELSE
075400         MOVE SPACES               TO REPORT-REC
075500         MOVE WK-FIND-COUNT        TO PENLINE-SUM-TOTAL
075600         MOVE WK-N-SEV-CRITICAL    TO PENLINE-SUM-CRIT
075700         MOVE WK-N-SEV-HIGH        TO PENLINE-SUM-HIGH
075800         MOVE WK-N-SEV-MEDIUM      TO PENLINE-SUM-MED
075900         MOVE WK-N-SEV-LOW         TO PENLINE-SUM-LOW
076000         MOVE WK-N-SEV-INFO        TO PENLINE-SUM-INFO
076100         WRITE REPORT-REC FROM PENLINE-SUMMARY
076200     END-IF.
076300 A920-EXIT.
076400     EXIT.
076500 EJECT
076600 A930-PRINT-SCOPE.
076700     MOVE SPACES TO REPORT-REC.
076800     STRING "Scope: " WK-ENGHDR-SCOPE-ITEM(1) DELIMITED BY SIZE
076900             INTO REPORT-REC.
077000     WRITE REPORT-REC.
077100     IF WK-ENGHDR-SCOPE-ITEM(2) NOT = SPACES
077200         MOVE WK-ENGHDR-SCOPE-ITEM(2) TO REPORT-REC
077300         WRITE REPORT-REC
077400     END-IF.
077500     IF WK-ENGHDR-SCOPE-ITEM(3) NOT = SPACES
077600         MOVE WK-ENGHDR-SCOPE-ITEM(3) TO REPORT-REC
077700         WRITE REPORT-REC
077800     END-IF.
077900     IF WK-ENGHDR-OUT-OF-SCOPE NOT = SPACES
078000         MOVE WK-ENGHDR-OUT-OF-SCOPE  TO REPORT-REC
078100         WRITE REPORT-REC
078200     END-IF.
078300     IF WK-ENGHDR-ROE NOT = SPACES
078400         MOVE WK-ENGHDR-ROE           TO REPORT-REC
078500         WRITE REPORT-REC
078600     END-IF.
078700 A930-EXIT.
078800     EXIT.
078900 EJECT
079000 A940-PRINT-METHOD.
079100     PERFORM A945-PRINT-ONE-PHASE THRU A945-EXIT
079200         VARYING WK-PHASE-IX FROM 1 BY 1
079300         UNTIL WK-PHASE-IX > 7.
079400 A940-EXIT.
079500     EXIT.
079600
079700 A945-PRINT-ONE-PHASE.
079800     MOVE SPACES TO REPORT-REC.
079900     STRING WK-PHASE-NAME(WK-PHASE-IX) " - "
080000            WK-PHASE-STATUS(WK-PHASE-IX)
080100            DELIMITED BY SIZE INTO REPORT-REC.
080200     WRITE REPORT-REC.
080300 A945-EXIT.
080400     EXIT.
080500 EJECT
080600 A950-PRINT-FIND-TABLE.
080700     IF WK-FIND-COUNT = ZERO
080800         MOVE "no findings recorded" TO REPORT-REC
080900         WRITE REPORT-REC
081000     ELSE
081100         PERFORM A955-PRINT-ONE-ROW THRU A955-EXIT
081200             VARYING WK-N-SUBSCR FROM 1 BY 1
081300             UNTIL WK-N-SUBSCR > WK-FIND-COUNT
081400     END-IF.
081500 A950-EXIT.
081600     EXIT.
081700
081800 A955-PRINT-ONE-ROW.
081900     MOVE SPACES                    TO REPORT-REC.
082000     MOVE WK-FIND-REC(WK-N-SUBSCR)(1:6)    TO PENLINE-ROW-ID.
082100     MOVE WK-FIND-REC(WK-N-SUBSCR)(356:13) TO PENLINE-ROW-SEV.
082200     MOVE WK-FIND-REC(WK-N-SUBSCR)(369:20) TO PENLINE-ROW-PRI.
082300     MOVE WK-FIND-REC(WK-N-SUBSCR)(27:45)  TO PENLINE-ROW-TITLE.
082400     MOVE WK-FIND-REC(WK-N-SUBSCR)(87:40)  TO PENLINE-ROW-TARGET.
082500     WRITE REPORT-REC FROM PENLINE-FIND-ROW.
082600 A955-EXIT.
082700     EXIT.
082800 EJECT
082900*-------------------------------------------------------------------*
083000* A960 - DETAILED FINDINGS - ID/TITLE, SEVERITY BLOCK, THEN THE    *
083100* FOUR FREE-TEXT BLOCKS.  AUTO-FLAG LINE PRINTS ONLY WHEN Y.       *
083200*-------------------------------------------------------------------*
083300 A960-PRINT-DETAIL.
083400     PERFORM A965-PRINT-ONE-DETAIL THRU A965-EXIT
083500         VARYING WK-N-SUBSCR FROM 1 BY 1
083600         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
083700 A960-EXIT.
083800     EXIT.
083900
084000 A965-PRINT-ONE-DETAIL.
084100     MOVE WK-FIND-REC(WK-N-SUBSCR) TO WK-HOLD-REC.
084200     MOVE SPACES TO REPORT-REC.
084300     STRING WK-HOLD-REC(1:6) " - " WK-HOLD-REC(27:60)
084400             DELIMITED BY SIZE INTO REPORT-REC.
084500     WRITE REPORT-REC.
084600     MOVE WK-HOLD-REC(137:132) TO REPORT-REC(1:132).
084700     WRITE REPORT-REC.
084800     MOVE WK-HOLD-REC(539:120) TO REPORT-REC(1:120).
084900     WRITE REPORT-REC.
085000     MOVE WK-HOLD-REC(389:132) TO REPORT-REC(1:132).
085100     WRITE REPORT-REC.
085200     MOVE WK-HOLD-REC(659:132) TO REPORT-REC(1:132).
085300     WRITE REPORT-REC.
085400     IF WK-HOLD-REC(819:1) = "Y"
085500         MOVE "  (auto-generated)" TO REPORT-REC
085600         WRITE REPORT-REC
085700     END-IF.
085800 A965-EXIT.
085900     EXIT.
086000 EJECT
086100 A970-PRINT-TOTALS.
086200     MOVE SPACES             TO REPORT-REC.
086300     MOVE WK-N-FINDINGS-READ     TO PENLINE-TOT-READ.
086400     MOVE WK-N-FINDINGS-ACCEPTED TO PENLINE-TOT-ACCEPT.
086500     MOVE WK-N-FINDINGS-REJECTED TO PENLINE-TOT-REJECT.
086600     MOVE WK-N-FINDINGS-AUTO     TO PENLINE-TOT-AUTO.
086610     MOVE WK-N-SEV-CRITICAL      TO PENLINE-TOT-CRIT.
086620     MOVE WK-N-SEV-HIGH          TO PENLINE-TOT-HIGH.
086630     MOVE WK-N-SEV-MEDIUM        TO PENLINE-TOT-MED.
086640     MOVE WK-N-SEV-LOW           TO PENLINE-TOT-LOW.
086650     MOVE WK-N-SEV-INFO          TO PENLINE-TOT-INFO.
086700     WRITE REPORT-REC FROM PENLINE-TOTALS.
086800 A970-EXIT.
086900     EXIT.
087000
087100 A980-WRITE-FINDOUT.
087200     PERFORM A985-WRITE-ONE-FINDOUT THRU A985-EXIT
087300         VARYING WK-N-SUBSCR FROM 1 BY 1
087400         UNTIL WK-N-SUBSCR > WK-FIND-COUNT.
087500 A980-EXIT.
087600     EXIT.
087700
087800 A985-WRITE-ONE-FINDOUT.
087900     MOVE WK-FIND-REC(WK-N-SUBSCR)(1:819) TO FINDOUT-REC.
088000     WRITE FINDOUT-REC.
088100 A985-EXIT.
088200     EXIT.
088300 EJECT
088400*-------------------------------------------------------------------*
088500* A999 - CLOSE EVERYTHING.                                          *
088600*-------------------------------------------------------------------*
088700 A999-CLOSE-ALL-FILES.
088800     CLOSE ENGHDR-FILE FINDIN-FILE FINDOUT-FILE HOMEANS-FILE
088900           SCANRES-FILE SELRULE-FILE ASSIST-FILE POLICY-FILE
089000           REJECT-FILE REPORT-FILE DCNLOG-FILE.
089100 A999-EXIT.
089200     EXIT.
089300
089400 Y900-ABNORMAL-TERMINATION.
089500     SET UPSI-SWITCH-0 TO ON.
089600     DISPLAY "PENMAIN - ABNORMAL TERMINATION".
089700     GOBACK.
