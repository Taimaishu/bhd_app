000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENEXP.
000400 AUTHOR.          MARGARET W TANNER.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    14 FEBRUARY 1996.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : EXPORT MAPPER.  MAPS A LOWER-CASE IMPACT OR         *
001100 *              LIKELIHOOD CODE (AS IT ARRIVES ON A FINDING DRAFT) *
001200 *              TO THE CAPITALIZED TEXT THE ENGAGEMENT FORMAT      *
001300 *              EXPECTS IN F-IMPACT / F-LIKELIHOOD.  A CODE NOT ON *
001400 *              THE TABLE IS PASSED BACK UNCHANGED - THE CALLER    *
001500 *              IS ASSUMED TO HAVE SENT ALREADY-CAPITALIZED TEXT.  *
001600 *-----------------------------------------------------------------*
001700 * HISTORY OF MODIFICATION:                                        *
001800 *-----------------------------------------------------------------*
001900 * TAG    DATE       DEV    DESCRIPTION                             *
002000 *------- ---------- ------ ------------------------------------- *
002100 * PEN078 14/02/1996 MWT    INITIAL VERSION - LOW/MEDIUM/HIGH/      *
002200 *                          CRITICAL ONLY.                         *
002300 *-----------------------------------------------------------------*
002400 * PEN118 09/11/1998 MWT    Y2K SWEEP - NO DATE FIELDS TOUCHED IN   *
002500 *                          THIS MODULE, REVIEWED AND LEFT AS-IS.  *
002600 *-----------------------------------------------------------------*
002700 * PEN510 11/07/2013 TMF    ADDED INFORMATIONAL AND VERY_HIGH ROWS  *
002800 *                          - THE BHD EXPORTER STARTED SENDING      *
002900 *                          BOTH ON THE HOME-AUDIT RISK FIELD.      *
003000 *-----------------------------------------------------------------*
003100 EJECT
003200 ***********************
003300 ENVIRONMENT DIVISION.
003400 ***********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                   CLASS YES-NO-CLASS IS "Y" "N".
004000 ***************
004100 DATA DIVISION.
004200 ***************
004300 WORKING-STORAGE SECTION.
004400 01  FILLER                  PIC X(24) VALUE
004500         "** PROGRAM PENEXP     **".
004600
004700 *-------------------------------------------------------------------*
004800 * MAP TABLE - RAW LOWER-CASE CODE / CAPITALIZED TEXT.  LOADED ONCE  *
004900 * FROM THE FILLER LIST BELOW INTO THE INDEXED VIEW - THIS SHOP'S    *
005000 * COMPILER WILL NOT TAKE A VALUE CLAUSE ON A GROUP WITH OCCURS.     *
005100 *-------------------------------------------------------------------*
005200 01  WK-C-MAP-VALUES.
005300     05  FILLER  PIC X(26) VALUE "low          Low          ".
005400     05  FILLER  PIC X(26) VALUE "medium       Medium       ".
005500     05  FILLER  PIC X(26) VALUE "high         High         ".
005600     05  FILLER  PIC X(26) VALUE "critical     Critical     ".
005700     05  FILLER  PIC X(26) VALUE "very_high    Very High    ".
005800     05  FILLER  PIC X(26) VALUE "informationalInformational".
005900 01  WK-C-MAP-VALUES-R REDEFINES WK-C-MAP-VALUES.
006000     05  WK-MAP-ROW           PIC X(26) OCCURS 6 TIMES.
006100
006200 01  WK-C-MAP-TABLE.
006300     05  WK-MAP-ENTRY OCCURS 6 TIMES INDEXED BY WK-MAP-IX.
006400         10  WK-MAP-RAW       PIC X(13).
006500         10  WK-MAP-TEXT      PIC X(13).
006600
006700 01  WK-C-SCRATCH             PIC X(13) VALUE SPACES.
006800 01  WK-C-SCRATCH-R REDEFINES WK-C-SCRATCH.
006900     05  WK-C-SCRATCH-CHAR    PIC X(01) OCCURS 13 TIMES.
007000
007100 01  WK-N-MAP-IX              PIC S9(03) COMP VALUE ZERO.
007200 01  WK-C-FOUND-SW            PIC X(01) VALUE "N".
007300     88  WK-C-MAP-FOUND       VALUE "Y".
007400
007500 LINKAGE SECTION.
007600 01  LK-EXPORT-CODE           PIC X(13).
007700 01  LK-EXPORT-CODE-R REDEFINES LK-EXPORT-CODE.
007800     05  LK-EXPORT-CHAR       PIC X(01) OCCURS 13 TIMES.
007900
008000 PROCEDURE DIVISION USING LK-EXPORT-CODE.
008100 MAIN-MODULE.
008200     PERFORM A010-LOAD-MAP-TABLE THRU A010-EXIT.
008300     MOVE "N" TO WK-C-FOUND-SW.
008400     PERFORM B100-TEST-ONE-ENTRY THRU B100-EXIT
008500         VARYING WK-N-MAP-IX FROM 1 BY 1
008600         UNTIL WK-N-MAP-IX > 6 OR WK-C-MAP-FOUND.
008700     GOBACK.
008800 EJECT
008900 *-------------------------------------------------------------------*
009000 * A010 - UNPACK THE 6-ROW FILLER LIST INTO THE INDEXED MAP TABLE.   *
009100 *-------------------------------------------------------------------*
009200 A010-LOAD-MAP-TABLE.
009300     PERFORM A015-LOAD-ONE-ROW THRU A015-EXIT
009400         VARYING WK-N-MAP-IX FROM 1 BY 1 UNTIL WK-N-MAP-IX > 6.
009500 A010-EXIT.
009600     EXIT.
009700
009800 A015-LOAD-ONE-ROW.
009900     MOVE WK-MAP-ROW(WK-N-MAP-IX)(1:13)  TO WK-MAP-RAW(WK-N-MAP-IX).
010000     MOVE WK-MAP-ROW(WK-N-MAP-IX)(14:13) TO WK-MAP-TEXT(WK-N-MAP-IX).
010100 A015-EXIT.
010200     EXIT.
010300 EJECT
010400 *-------------------------------------------------------------------*
010500 * B100 - IF THE CALLER'S CODE MATCHES THIS ROW'S RAW TEXT EXACTLY, *
010600 * HAND BACK THE CAPITALIZED TEXT.  NO MATCH ON ANY ROW LEAVES THE   *
010700 * CALLER'S FIELD AS IT CAME IN.                                     *
010800 *-------------------------------------------------------------------*
010900 B100-TEST-ONE-ENTRY.
011000     MOVE LK-EXPORT-CODE TO WK-C-SCRATCH.
011100     IF WK-MAP-RAW(WK-N-MAP-IX) = WK-C-SCRATCH
011200         MOVE WK-MAP-TEXT(WK-N-MAP-IX) TO LK-EXPORT-CODE
011300         MOVE "Y" TO WK-C-FOUND-SW
011400     END-IF.
011500 B100-EXIT.
011600     EXIT.
