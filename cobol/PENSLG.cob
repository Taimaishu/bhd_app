000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENSLG.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    02 APRIL 1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : TURNS A CLIENT OR PROJECT NAME INTO A FILE-NAME     *
001100 *              SAFE SLUG FOR THE ENGAGEMENT FOLDER.  CALLED TWICE  *
001200 *              FROM PENMAIN'S A050 SET-UP STEP - ONCE FOR THE      *
001300 *              CLIENT NAME, ONCE FOR THE PROJECT NAME - AND THE    *
001400 *              TWO RESULTS ARE HYPHENATED TOGETHER BY THE CALLER.  *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN001 02/04/1991 RJK    INITIAL VERSION.                        *
002100 *-----------------------------------------------------------------*
002200 * PEN052 11/08/1994 RJK    COLLAPSE OF REPEATED "--" ADDED - THE    *
002300 *                          OLD ROUTINE LEFT "SMITH----CO" WHEN THE  *
002400 *                          CLIENT NAME HAD EMBEDDED PUNCTUATION.    *
002500 *-----------------------------------------------------------------*
002600 * PEN118 09/11/1998 MWT    Y2K SWEEP - NO DATE FIELDS TOUCHED IN    *
002700 *                          THIS MODULE, REVIEWED AND LEFT AS-IS.    *
002800 *-----------------------------------------------------------------*
002810 * PEN705 08/03/2022 DCL    DECLARED WK-N-SUBSCR2, THE SHIFT-LOOP    *
002820 *                          INDEX USED BY C120/C130 - IT WAS NEVER   *
002830 *                          IN WORKING-STORAGE.                      *
002840 *-----------------------------------------------------------------*
002900 EJECT
003000 ***********************
003100 ENVIRONMENT DIVISION.
003200 ***********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003700                   CLASS LOWER-ALPHA-CLASS IS "a" THRU "z"
003800                   CLASS UPPER-ALPHA-CLASS IS "A" THRU "Z".
003900 ***************
004000 DATA DIVISION.
004100 ***************
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                  PIC X(24) VALUE
004400         "** PROGRAM PENSLG     **".
004500 
004600 *-----------------------------------------------------------------*
004700 * WK-C-WORK HOLDS THE NAME UNDER CONSTRUCTION A CHARACTER AT A     *
004800 * TIME; WK-C-OUT IS BUILT UP LEFT TO RIGHT AND MOVED BACK TO THE   *
004900 * CALLER'S SLUG FIELD ONLY ONCE AT THE END.                        *
005000 *-----------------------------------------------------------------*
005100 01  WK-C-UPPER-NAME         PIC X(30) VALUE SPACES.
005200 01  WK-C-RAW-SLUG           PIC X(30) VALUE SPACES.
005300 01  WK-C-RAW-SLUG-R REDEFINES WK-C-RAW-SLUG.
005400     05  WK-C-RAW-CHAR       PIC X(01) OCCURS 30 TIMES.
005500 01  WK-C-OUT-SLUG           PIC X(30) VALUE SPACES.
005600 01  WK-C-OUT-SLUG-R REDEFINES WK-C-OUT-SLUG.
005700     05  WK-C-OUT-CHAR       PIC X(01) OCCURS 30 TIMES.
005800 
005900 01  WK-N-IN-LEN              PIC S9(03) COMP VALUE ZERO.
006000 01  WK-N-OUT-LEN             PIC S9(03) COMP VALUE ZERO.
006100 01  WK-N-SUBSCR              PIC S9(03) COMP VALUE ZERO.
006150 01  WK-N-SUBSCR2             PIC S9(03) COMP VALUE ZERO.
006200 01  WK-C-THIS-CHAR           PIC X(01) VALUE SPACE.
006300 01  WK-C-THIS-CHAR-NUM REDEFINES WK-C-THIS-CHAR PIC 9(01).
006400 01  WK-C-LAST-OUT            PIC X(01) VALUE SPACE.
006500 01  WK-C-KEEP-SW             PIC X(01) VALUE "N".
006600     88  WK-C-KEEP-CHAR       VALUE "Y".
006700 
006800 LINKAGE SECTION.
006900 01  LK-IN-NAME               PIC X(30).
007000 01  LK-OUT-SLUG              PIC X(30).
007100 
007200 PROCEDURE DIVISION USING LK-IN-NAME LK-OUT-SLUG.
007300 MAIN-MODULE.
007400     PERFORM A100-UPPERCASE-NAME THRU A100-EXIT.
007500     PERFORM B100-MAP-CHARACTERS THRU B100-EXIT.
007600     PERFORM C100-COLLAPSE-DASHES THRU C100-EXIT.
007700     PERFORM D100-STRIP-EDGE-DASHES THRU D100-EXIT.
007800     PERFORM E100-DEFAULT-IF-EMPTY THRU E100-EXIT.
007900     GOBACK.
008000 EJECT
008100 *-------------------------------------------------------------------*
008200 * A100 - FOLD THE INCOMING NAME TO UPPER CASE FIRST.  THE MAP IN    *
008300 * B100 TESTS AGAINST UPPER-CASE LETTER RANGES ONLY, SO THE ORIGINAL *
008400 * CASE OF THE NAME NEVER MATTERS TO THE OUTPUT (SLUGS ARE ALWAYS    *
008500 * LOWER-CASE REGARDLESS OF HOW THE WIZARD OPERATOR TYPED THE NAME). *
008600 *-------------------------------------------------------------------*
008700 A100-UPPERCASE-NAME.
008800     MOVE LK-IN-NAME TO WK-C-UPPER-NAME.
008900     INSPECT WK-C-UPPER-NAME
009000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009200     MOVE WK-C-UPPER-NAME TO WK-C-RAW-SLUG.
009300 A100-EXIT.
009400     EXIT.
009500 EJECT
009600 *-------------------------------------------------------------------*
009700 * B100 - CHARACTER-CLASS MAP.  LETTERS AND DIGITS PASS THROUGH      *
009800 * (LOWER-CASED); SPACE, HYPHEN AND UNDERSCORE BECOME A SINGLE       *
009900 * HYPHEN; ANYTHING ELSE IS DROPPED OUTRIGHT.                        *
010000 *-------------------------------------------------------------------*
010100 B100-MAP-CHARACTERS.
010200     MOVE SPACES TO WK-C-OUT-SLUG.
010300     MOVE ZERO TO WK-N-OUT-LEN.
010400     PERFORM B110-MAP-ONE-CHAR THRU B110-EXIT
010500         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 30.
010600 B100-EXIT.
010700     EXIT.
010800 
010900 B110-MAP-ONE-CHAR.
011000     MOVE WK-C-RAW-CHAR(WK-N-SUBSCR) TO WK-C-THIS-CHAR.
011100     MOVE "N" TO WK-C-KEEP-SW.
011200     IF WK-C-THIS-CHAR IS ALPHABETIC-UPPER
011300         PERFORM B120-APPEND-LOWER THRU B120-EXIT
011400     ELSE
011500         IF WK-C-THIS-CHAR IS NUMERIC
011600             PERFORM B130-APPEND-AS-IS THRU B130-EXIT
011700         ELSE
011800             IF WK-C-THIS-CHAR = SPACE OR "-" OR "_"
011900                 PERFORM B140-APPEND-DASH THRU B140-EXIT
012000             END-IF
012100         END-IF
012200     END-IF.
012300 B110-EXIT.
012400     EXIT.
012500 
012600 *-------------------------------------------------------------------*
012700 * B120 - LOWER-CASE A KEPT LETTER BY ADDING THE USUAL HEX OFFSET    *
012800 * BETWEEN THE UPPER AND LOWER RANGES (THIS SHOP HAS NO FUNCTION     *
012900 * LOWER-CASE AVAILABLE ON THE COMPILER IT TARGETS).                  *
013000 *-------------------------------------------------------------------*
013100 B120-APPEND-LOWER.
013200     INSPECT WK-C-THIS-CHAR
013300         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013400                 TO "abcdefghijklmnopqrstuvwxyz".
013500     ADD 1 TO WK-N-OUT-LEN.
013600     MOVE WK-C-THIS-CHAR TO WK-C-OUT-CHAR(WK-N-OUT-LEN).
013700 B120-EXIT.
013800     EXIT.
013900 
014000 B130-APPEND-AS-IS.
014100     ADD 1 TO WK-N-OUT-LEN.
014200     MOVE WK-C-THIS-CHAR TO WK-C-OUT-CHAR(WK-N-OUT-LEN).
014300 B130-EXIT.
014400     EXIT.
014500 
014600 B140-APPEND-DASH.
014700     ADD 1 TO WK-N-OUT-LEN.
014800     MOVE "-" TO WK-C-OUT-CHAR(WK-N-OUT-LEN).
014900 B140-EXIT.
015000     EXIT.
015100 EJECT
015200 *-------------------------------------------------------------------*
015300 * C100 - COLLAPSE RUNS OF TWO OR MORE HYPHENS DOWN TO ONE.  WORKS   *
015400 * RIGHT TO LEFT OVER THE BUILT STRING SO A SHRINKING LENGTH NEVER   *
015500 * SKIPS A PAIR AHEAD OF THE SUBSCRIPT.                               *
015600 *-------------------------------------------------------------------*
015700 C100-COLLAPSE-DASHES.
015800     MOVE WK-N-OUT-LEN TO WK-N-SUBSCR.
015900     PERFORM C110-TEST-ONE-PAIR THRU C110-EXIT
016000         UNTIL WK-N-SUBSCR < 2.
016100 C100-EXIT.
016200     EXIT.
016300 
016400 C110-TEST-ONE-PAIR.
016500     IF WK-C-OUT-CHAR(WK-N-SUBSCR) = "-"
016600        AND WK-C-OUT-CHAR(WK-N-SUBSCR - 1) = "-"
016700         PERFORM C120-REMOVE-ONE-CHAR THRU C120-EXIT
016800     ELSE
016900         SUBTRACT 1 FROM WK-N-SUBSCR
017000     END-IF.
017100 C110-EXIT.
017200     EXIT.
017300 
017400 *-------------------------------------------------------------------*
017500 * C120 - SHIFTS EVERYTHING FROM WK-N-SUBSCR+1 LEFT ONE POSITION,    *
017600 * BLANKS THE NOW-SPARE LAST CHARACTER AND SHRINKS THE LENGTH.       *
017700 *-------------------------------------------------------------------*
017800 C120-REMOVE-ONE-CHAR.
017900     PERFORM C130-SHIFT-ONE-CHAR THRU C130-EXIT
018000         VARYING WK-N-SUBSCR2 FROM WK-N-SUBSCR BY 1
018100         UNTIL WK-N-SUBSCR2 >= WK-N-OUT-LEN.
018200     MOVE SPACE TO WK-C-OUT-CHAR(WK-N-OUT-LEN).
018300     SUBTRACT 1 FROM WK-N-OUT-LEN.
018400 C120-EXIT.
018500     EXIT.
018600 
018700 C130-SHIFT-ONE-CHAR.
018800     MOVE WK-C-OUT-CHAR(WK-N-SUBSCR2 + 1) TO WK-C-OUT-CHAR(WK-N-SUBSCR2).
018900 C130-EXIT.
019000     EXIT.
019100 EJECT
019200 *-------------------------------------------------------------------*
019300 * D100 - STRIP A LEADING HYPHEN (CLIENT NAME STARTED WITH PUNCT-    *
019400 * UATION) AND A TRAILING ONE (NAME ENDED WITH PUNCTUATION OR        *
019500 * TRAILING SPACES THAT MAPPED TO A DASH).                            *
019600 *-------------------------------------------------------------------*
019700 D100-STRIP-EDGE-DASHES.
019800     IF WK-N-OUT-LEN > 0 AND WK-C-OUT-CHAR(WK-N-OUT-LEN) = "-"
019900         SUBTRACT 1 FROM WK-N-OUT-LEN
020000     END-IF.
020100     IF WK-N-OUT-LEN > 0 AND WK-C-OUT-CHAR(1) = "-"
020200         MOVE 1 TO WK-N-SUBSCR
020300         PERFORM C120-REMOVE-ONE-CHAR THRU C120-EXIT
020400     END-IF.
020500 D100-EXIT.
020600     EXIT.
020700 EJECT
020800 *-------------------------------------------------------------------*
020900 * E100 - AN ALL-PUNCTUATION NAME (OR AN EMPTY ONE) LEAVES NOTHING   *
021000 * BEHIND; THE CALLER STILL NEEDS A FOLDER NAME, SO DEFAULT TO THE   *
021100 * LITERAL "engagement".                                             *
021200 *-------------------------------------------------------------------*
021300 E100-DEFAULT-IF-EMPTY.
021400     IF WK-N-OUT-LEN = 0
021500         MOVE "engagement" TO LK-OUT-SLUG
021600     ELSE
021700         MOVE WK-C-OUT-SLUG TO LK-OUT-SLUG
021800     END-IF.
021900 E100-EXIT.
022000     EXIT.
