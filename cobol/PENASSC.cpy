000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG    NAME   DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* PEN612 AJM    11/04/2016 - ASSIST-CONTEXT PARAMETER BLOCK - INITIAL
000600*                          - PASSED TO PENASST ON EVERY CALL
000700* ------------------------------------------------------------------------
000800* PEN647 AJM    02/02/2018 - WIDENED AC-TARGET-OWNER FROM 6 TO 8 -
000900*                          - "unknown" DID NOT FIT IN 6 BYTES
001000* ------------------------------------------------------------------------
001050* PEN663 AJM    19/09/2019 - WIDENED WK-PENASSC-REASON FROM 60 TO 80 -
001060*                          - THE DEEP-LAB-ENABLED REASON TEXT RAN LONG
001070* ------------------------------------------------------------------------
001100 01 WK-PENASSC.
001200     05 WK-PENASSC-INPUT.
001300        10 WK-PENASSC-ENVIRONMENT  PIC X(12).
001400*                       AC-ENVIRONMENT - prod_client/lab/ctf
001500        10 WK-PENASSC-AUTHORIZED   PIC X(01).
001600            88 WK-PENASSC-AUTH-YES VALUE "Y".
001700*                       AC-AUTHORIZED - Y/N
001800        10 WK-PENASSC-TARGET-OWNER PIC X(08).
001900*                       WAS PIC X(06) BEFORE PEN647.
002000*                       AC-TARGET-OWNER - self/client/unknown
002100        10 WK-PENASSC-REQUESTED    PIC X(08).
002200*                       AC-REQUESTED - standard/deep_lab
002300     05 WK-PENASSC-OUTPUT.
002400        10 WK-PENASSC-EFFECTIVE    PIC X(08).
002500*                       EFFECTIVE ASSIST LEVEL RETURNED
002600        10 WK-PENASSC-REASON       PIC X(80).
002700*                       CLAMP REASON TEXT RETURNED
002750     05 FILLER                    PIC X(05).
