000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENOBSV.
000300*      WORKING STORAGE FORMAT FOR THE OBSERVATION RECORD - THE
000400*      OUTPUT OF THE SCAN-RESULT CLASSIFIER (PENSCN) AND THE
000500*      INPUT TO THE PLAYBOOK SELECTOR (PENPLBK) AND THE
000600*      OBSERVATION CLUSTERING ROUTINE (PENCLUS).
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG   DATE    DEV   DESCRIPTION                               *
001100*------ ------- ------ ---------------------------------------- *
001200* PEN410 11/05/2008 TMF - OBSERVATION RECORD - INITIAL VERSION.  *
001300*---------------------------------------------------------------*
001400* PEN455 19/08/2011 DCL - ADDED OB-TAGS (40) - PENPLBK NEEDED    *
001500*                      A PLACE TO CARRY "open,tcp,http" STYLE   *
001600*                      TAGS THROUGH TO THE DETAIL REPORT.        *
001700*---------------------------------------------------------------*
001710* PEN461 05/01/2012 DCL - OB-PRODUCT WAS SHRUNK TO X(27) WITH A  *
001720*                      - FILLER(3) ADDED FOR NO REASON - PUT     *
001730*                      - BACK TO X(30) SO LONG PRODUCT NAMES     *
001740*                      - DON'T GET CLIPPED BEFORE THE PLAYBOOK   *
001750*                      - SELECTOR EVER SEES THEM.                *
001760*---------------------------------------------------------------*
001800 01 PENOBSV-REC.
001900     05 PENOBSV-ID               PIC X(16).
002000*                        OB-ID - DETERMINISTIC, HOST+PROTO+PORT
002100     05 PENOBSV-CATEGORY         PIC X(14).
002200         88 PENOBSV-CAT-PORT     VALUE "port          ".
002300         88 PENOBSV-CAT-SERVICE  VALUE "service       ".
002400*                        OB-CATEGORY - PORT/SERVICE/TECHNOLOGY
002500     05 PENOBSV-HOST             PIC X(15).
002600*                        OB-HOST
002700     05 PENOBSV-PORT             PIC 9(05).
002800*                        OB-PORT
002900     05 PENOBSV-PROTOCOL         PIC X(04).
003000*                        OB-PROTOCOL
003100     05 PENOBSV-SERVICE          PIC X(15).
003200*                        OB-SERVICE
003300     05 PENOBSV-PRODUCT          PIC X(30).
003400*                        OB-PRODUCT
003500     05 PENOBSV-VERSION          PIC X(15).
003600*                        OB-VERSION
003700     05 PENOBSV-CONFIDENCE       PIC 9V99.
003800*                        OB-CONFIDENCE - 0.00-1.00
003900     05 PENOBSV-TAGS             PIC X(40).
004000*                        OB-TAGS - COMMA-SEPARATED
004100     05 PENOBSV-TAGS-R REDEFINES PENOBSV-TAGS.
004200         10 PENOBSV-TAG-SLOT     PIC X(08) OCCURS 5 TIMES.
004300*                        PEN455: FIXED-WIDTH TAG SLOTS - THE
004400*                        CLASSIFIER NEVER EMITS MORE THAN 5
004500*                        TAGS, SO A TABLE BEATS RESCANNING THE
004600*                        COMMA-SEPARATED TEXT EVERY TIME A
004700*                        CALLER NEEDS TO KNOW "IS open IN HERE".
004800
004900 01 PENOBSV-CLUSTER-KEY.
005000     05 PENOBSV-CK-CATEGORY      PIC X(14).
005100     05 PENOBSV-CK-HOST          PIC X(15).
005200*                        PEN455: (CATEGORY,HOST) GROUPING KEY
005300*                        BUILT BY PENCLUS - HOST DEFAULTS TO
005400*                        "unknown" WHEN THE OBSERVATION'S OWN
005500*                        HOST FIELD IS BLANK.
