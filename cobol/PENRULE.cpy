000100 05  PENRULE-RECORD               PIC X(150).
000200*  I-O FORMAT:PENRULER  FROM FILE SELECTOR-RULES OF LIBRARY PENLIB
000300*
000400     05  PENRULER  REDEFINES PENRULE-RECORD.
000500         06  PENRULE-ID           PIC X(20).
000600*                                RL-ID
000700         06  PENRULE-TEST-TYPES   PIC X(30).
000800*                                RL-TEST-TYPES - COMMA SEPARATED
000900         06  PENRULE-CATEGORY     PIC X(14).
001000*                                RL-CATEGORY - REQUIRED OBSERVA-
001100*                                TION CATEGORY, SPACES = NO COND.
001200         06  PENRULE-DATA-KEY     PIC X(15).
001300*                                RL-DATA-KEY - FIELD TO CHECK
001400         06  PENRULE-DATA-VALUE   PIC X(30).
001500*                                RL-DATA-VALUE
001600         06  PENRULE-MATCH-KIND   PIC X(08).
001700             88  PENRULE-EQUALS   VALUE "equals  ".
001800             88  PENRULE-CONTAINS VALUE "contains".
001900*                                RL-MATCH-KIND
002000         06  PENRULE-PRIORITY     PIC 9(03).
002100*                                RL-PRIORITY - HIGHEST WINS
002200         06  PENRULE-PLAYBOOK     PIC X(30).
002300*                                RL-PLAYBOOK - SELECTED PLAYBOOK
002400
002500*-----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:                                        *
002700*-----------------------------------------------------------------*
002800* PEN502 03/06/2013 DCL    SELECTOR-RULES TABLE - INITIAL LOAD    *
002900*                          RECORD.  ONE ROW PER RULE, PLUS ONE    *
003000*                          ROW CARRYING THE DEFAULT PLAYBOOK      *
003100*                          (RL-CATEGORY SPACES, RL-PRIORITY 000). *
003200*-----------------------------------------------------------------*
003300* PEN519 14/02/2015 TMF    ADDED PENRULE-EQUALS/CONTAINS 88-      *
003400*                          LEVELS - PLAYBOOK SELECTOR WAS DOING  *
003500*                          ITS OWN X"equals" COMPARE IN FOUR      *
003600*                          DIFFERENT PLACES.                      *
003700*-----------------------------------------------------------------*
003710* PEN530 11/09/2015 DCL    PENRULE-PLAYBOOK WAS SHRUNK TO X(27)    *
003720*                          WITH A FILLER(3) TACKED ON - PUT BACK   *
003730*                          TO THE FULL X(30); THE 150-BYTE ROW     *
003740*                          NEVER NEEDED THE PAD.                   *
003750*-----------------------------------------------------------------*
