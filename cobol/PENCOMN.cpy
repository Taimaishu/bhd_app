000100*****************************************************************
000200* PENCOMN.cpybk                                                 *
000300* COMMON WORK AREA - SHARED COUNTERS, SWITCHES AND THE           *
000400* METHODOLOGY PHASE TABLE USED ACROSS THE PEN RULES-CORE         *
000500* MODULE SET.  COPY THIS INTO WORKING-STORAGE OF EVERY PEN*      *
000600* PROGRAM THAT TOUCHES MORE THAN ONE FILE OR REPORTS COUNTS.     *
000700*****************************************************************
000800* AMENDMENT HISTORY:                                             *
000900*-----------------------------------------------------------------*
001000* TAG    DATE       DEV    DESCRIPTION                           *
001100*------- ---------- ------ ------------------------------------- *
001200* PEN001 14/03/1991 RJK    INITIAL VERSION - REPLACES PER-PGM     *
001300*                          COUNTER FIELDS WITH ONE SHARED BLOCK.  *
001400*-----------------------------------------------------------------*
001500* PEN118 09/11/1998 MWT    Y2K - WK-N-RUN-DATE EXPANDED TO CARRY  *
001600*                          A 4 DIGIT CENTURY; CALLERS THAT MOVED  *
001700*                          2-DIGIT YEARS INTO THIS FIELD MUST BE  *
001800*                          RECOMPILED.                           *
001900*-----------------------------------------------------------------*
002000* PEN204 21/06/2002 DCL    ADDED WK-C-FS-POLICY / WK-C-FS-ASSIST  *
002100*                          FOR THE POLICY GUARD AND ADAPTIVE      *
002200*                          ASSIST FILES.                         *
002300*-----------------------------------------------------------------*
002400
002500 01  WK-C-COMMON.
002600     05  WK-N-FINDINGS-READ      PIC S9(05) COMP.
002700*                                FINDINGS READ FROM FINDINGS-IN
002800     05  WK-N-FINDINGS-ACCEPTED  PIC S9(05) COMP.
002900*                                CANDIDATES PASSING ALL CHECKS
003000     05  WK-N-FINDINGS-REJECTED  PIC S9(05) COMP.
003100*                                CANDIDATES FAILING 1+ CHECKS
003200     05  WK-N-FINDINGS-AUTO      PIC S9(05) COMP.
003300*                                AUTO-GENERATED BY HOME AUDIT
003400     05  WK-N-SCAN-READ          PIC S9(07) COMP.
003500*                                SCAN-RESULT RECORDS READ
003600     05  WK-N-SCAN-SKIPPED       PIC S9(07) COMP.
003700*                                SKIPPED - SR-STATE NOT "OPEN"
003800     05  WK-N-OBSERVATIONS       PIC S9(07) COMP.
003900*                                OBSERVATION RECORDS WRITTEN
004000     05  WK-N-SEV-CRITICAL       PIC S9(05) COMP.
004100     05  WK-N-SEV-HIGH           PIC S9(05) COMP.
004200     05  WK-N-SEV-MEDIUM         PIC S9(05) COMP.
004300     05  WK-N-SEV-LOW            PIC S9(05) COMP.
004400     05  WK-N-SEV-INFO           PIC S9(05) COMP.
004500     05  WK-N-MAX-FINDING-SEQ    PIC S9(05) COMP.
004600*                                HIGHEST F-ID SEQUENCE SEEN
004700     05  WK-N-SUBSCR             PIC S9(05) COMP.
004800*                                GENERAL PURPOSE TABLE SUBSCRIPT
004900     05  WK-N-SUBSCR2            PIC S9(05) COMP.
005000     05  WK-N-RUN-DATE.
005100         10  WK-N-RUN-CEN        PIC 9(02).
005200         10  WK-N-RUN-YMD        PIC 9(06).
005250     05  FILLER                  PIC X(04).
005300
005400     05  WK-C-FS-EHDR            PIC X(02) VALUE "00".
005500     05  WK-C-FS-FINDIN          PIC X(02) VALUE "00".
005600     05  WK-C-FS-FINDOUT         PIC X(02) VALUE "00".
005700     05  WK-C-FS-HOMEANS         PIC X(02) VALUE "00".
005800     05  WK-C-FS-SCANRES         PIC X(02) VALUE "00".
005900     05  WK-C-FS-SELRULE         PIC X(02) VALUE "00".
006000     05  WK-C-FS-ASSIST          PIC X(02) VALUE "00".
006100     05  WK-C-FS-POLICY          PIC X(02) VALUE "00".
006200     05  WK-C-FS-REJECT          PIC X(02) VALUE "00".
006300     05  WK-C-FS-REPORT          PIC X(02) VALUE "00".
006400     05  WK-C-FS-DCNLOG          PIC X(02) VALUE "00".
006500         88  WK-C-SUCCESSFUL     VALUE "00".
006600         88  WK-C-EOF            VALUE "10".
006700
006800     05  WK-C-SWITCHES.
006900         10  WK-SW-EOF-FINDIN    PIC X(01) VALUE "N".
007000             88  WK-EOF-FINDIN            VALUE "Y".
007100         10  WK-SW-EOF-SCANRES   PIC X(01) VALUE "N".
007200             88  WK-EOF-SCANRES           VALUE "Y".
007300         10  WK-SW-EOF-SELRULE   PIC X(01) VALUE "N".
007400             88  WK-EOF-SELRULE           VALUE "Y".
007500         10  WK-SW-EOF-ASSIST    PIC X(01) VALUE "N".
007600             88  WK-EOF-ASSIST            VALUE "Y".
007700         10  WK-SW-EOF-POLICY    PIC X(01) VALUE "N".
007800             88  WK-EOF-POLICY            VALUE "Y".
007900         10  WK-SW-ABEND         PIC X(01) VALUE "N".
008000             88  WK-ABEND-REQUESTED       VALUE "Y".
008100
008200*-----------------------------------------------------------------*
008300* METHODOLOGY PHASE TABLE - FIXED 7 PHASES, CANONICAL ORDER.      *
008400* PEN204: STATUS VALUES MATCH BHD TOOL WORDING EXACTLY SO THE     *
008500* REPORT PRINTS THE SAME TEXT THE ANALYSTS SEE IN THE OLD TOOL.   *
008600*-----------------------------------------------------------------*
008700     05  WK-PHASE-TABLE.
008800         10  WK-PHASE-ENTRY OCCURS 7 TIMES
008900                           INDEXED BY WK-PHASE-IX.
009000             15  WK-PHASE-NAME       PIC X(24).
009100             15  WK-PHASE-STATUS     PIC X(11).
009200                 88  WK-PHASE-NOT-STARTED VALUE "NOT_STARTED".
009300                 88  WK-PHASE-IN-PROGRESS VALUE "IN_PROGRESS".
009400                 88  WK-PHASE-COMPLETE    VALUE "COMPLETE   ".
009500
009600*                                PHASE SUBSCRIPT CONSTANTS - KEEP
009700*                                IN SYNC WITH WK-PHASE-TABLE ORDER
009800     05  WK-PHASE-PREENG     PIC S9(02) COMP VALUE 1.
009900     05  WK-PHASE-RECON      PIC S9(02) COMP VALUE 2.
010000     05  WK-PHASE-SCANNING   PIC S9(02) COMP VALUE 3.
010100     05  WK-PHASE-ENUM       PIC S9(02) COMP VALUE 4.
010200     05  WK-PHASE-VULNAN     PIC S9(02) COMP VALUE 5.
010300     05  WK-PHASE-EXPLOIT    PIC S9(02) COMP VALUE 6.
010400     05  WK-PHASE-REPORTING  PIC S9(02) COMP VALUE 7.
010500
010600*-----------------------------------------------------------------*
010700* WORK AREA REDEFINED AS A FLAT SCRATCH BLOCK FOR TEXT-SCANNING   *
010800* PARAGRAPHS THAT NEED TO CARVE A MOVING WINDOW OUT OF A LONGER   *
010900* FIELD (SEE PENVAL, PENGRD).  THREE DIFFERENT WINDOW WIDTHS ARE  *
011000* KEPT SO THE SAME SCRATCH AREA SERVES SHORT TAGS, PHRASE PAIRS   *
011100* AND FULL-WIDTH TEXT COMPARISONS WITHOUT REDECLARING STORAGE.    *
011200*-----------------------------------------------------------------*
011300     05  WK-SCAN-SCRATCH         PIC X(200).
011400     05  WK-SCAN-SCRATCH-40R REDEFINES WK-SCAN-SCRATCH.
011500         10  WK-SCAN-W40         PIC X(40) OCCURS 5 TIMES.
011600     05  WK-SCAN-SCRATCH-20R REDEFINES WK-SCAN-SCRATCH.
011700         10  WK-SCAN-W20         PIC X(20) OCCURS 10 TIMES.
011800     05  WK-SCAN-SCRATCH-10R REDEFINES WK-SCAN-SCRATCH.
011900         10  WK-SCAN-W10         PIC X(10) OCCURS 20 TIMES.
