000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENSEV.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    14 MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : DERIVES F-SEVERITY FROM F-IMPACT/F-LIKELIHOOD AND   *
001100 *              F-PRIORITY FROM F-SEVERITY, IN PLACE, ON THE        *
001200 *              FINDING RECORD PASSED BY THE CALLER.  CALLED ONCE   *
001300 *              PER CANDIDATE FROM PENMAIN'S A110, AND AGAIN FROM   *
001400 *              PENHAUD FOR EACH AUTO-GENERATED HOME-AUDIT FINDING. *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN001 14/03/1991 RJK    INITIAL VERSION.                        *
002100 *-----------------------------------------------------------------*
002200 * PEN062 30/01/1995 RJK    PRIORITY TEXT NOW A FULL SENTENCE, NOT   *
002300 *                          JUST THE DAY COUNT - ANALYSTS WERE       *
002400 *                          PASTING IT STRAIGHT INTO THE REPORT.     *
002500 *-----------------------------------------------------------------*
002600 * PEN118 09/11/1998 MWT    Y2K SWEEP - NO DATE FIELDS TOUCHED IN    *
002700 *                          THIS MODULE, REVIEWED AND LEFT AS-IS.    *
002800 *-----------------------------------------------------------------*
002900 EJECT
003000 ***********************
003100 ENVIRONMENT DIVISION.
003200 ***********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003700                   CLASS YES-NO-CLASS IS "Y" "N".
003800 ***************
003900 DATA DIVISION.
004000 ***************
004100 WORKING-STORAGE SECTION.
004200 01  FILLER                  PIC X(24) VALUE
004300         "** PROGRAM PENSEV     **".
004400 
004500 01  WK-C-WORK-AREA.
004600     05  WK-C-IMPACT             PIC X(13).
004700     05  WK-C-LIKELIHOOD         PIC X(06).
004800     05  FILLER                 PIC X(40).
004900 *                               PAD - ROOM FOR FUTURE MATRIX INPUTS
004910 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
004920     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 59 TIMES.
005000 
005100 *-----------------------------------------------------------------*
005200 * MATRIX TABLE - IMPACT/LIKELIHOOD PAIR -> SEVERITY.  LOADED ONCE  *
005300 * AT VALUE TIME; B110 SCANS IT SEQUENTIALLY (12 ROWS - A TABLE     *
005400 * SEARCH VERB BUYS NOTHING OVER A STRAIGHT PERFORM HERE).          *
005500 *-----------------------------------------------------------------*
005600 01  WK-MATRIX-TABLE.
005700     05  WK-MATRIX-ENTRY OCCURS 12 TIMES INDEXED BY WK-MATRIX-IX.
005800         10  WK-MATRIX-IMPACT     PIC X(13).
005900         10  WK-MATRIX-LIKE       PIC X(06).
006000         10  WK-MATRIX-SEV        PIC X(13).
006050 01  WK-MATRIX-TABLE-X REDEFINES WK-MATRIX-TABLE.
006060     05  FILLER               PIC X(384).
006100 01  WK-MATRIX-VALUES.
006200     05  FILLER PIC X(32) VALUE "Critical     High  Critical     ".
006300     05  FILLER PIC X(32) VALUE "Critical     Medium Critical     ".
006400     05  FILLER PIC X(32) VALUE "Critical     Low    High         ".
006500     05  FILLER PIC X(32) VALUE "High         High  Critical     ".
006600     05  FILLER PIC X(32) VALUE "High         Medium High         ".
006700     05  FILLER PIC X(32) VALUE "High         Low    Medium       ".
006800     05  FILLER PIC X(32) VALUE "Medium       High  High         ".
006900     05  FILLER PIC X(32) VALUE "Medium       Medium Medium       ".
007000     05  FILLER PIC X(32) VALUE "Medium       Low    Low          ".
007100     05  FILLER PIC X(32) VALUE "Low          High  Low          ".
007200     05  FILLER PIC X(32) VALUE "Low          Medium Low          ".
007300     05  FILLER PIC X(32) VALUE "Low          Low    Low          ".
007400 01  WK-MATRIX-VALUES-R REDEFINES WK-MATRIX-VALUES.
007500     05  WK-MATRIX-ROW OCCURS 12 TIMES PIC X(32).
007600 
007700 01  WK-N-SUBSCR                  PIC S9(03) COMP.
007800 01  WK-C-FOUND-SW                PIC X(01) VALUE "N".
007900     88  WK-MATRIX-FOUND          VALUE "Y".
008000 
008100 LINKAGE SECTION.
008200 01  LK-FIND-REC.
008300     COPY PENFIND REPLACING ==PENFIND== BY ==LK-PENFIND==.
008400 
008500 PROCEDURE DIVISION USING LK-FIND-REC.
008600 MAIN-MODULE.
008700     PERFORM A010-LOAD-MATRIX THRU A010-EXIT.
008800     PERFORM B100-LOOK-UP-SEVERITY THRU B100-EXIT.
008900     PERFORM B200-DERIVE-PRIORITY THRU B200-EXIT.
009000     GOBACK.
009100 EJECT
009200 *-------------------------------------------------------------------*
009300 * A010 - UNPACK THE 12-ROW FILLER TABLE INTO THE INDEXED MATRIX.    *
009400 * THE MATRIX IS BUILT THIS WAY (RATHER THAN AS A VALUE CLAUSE ON    *
009500 * THE GROUP ITSELF) BECAUSE THIS SHOP'S COMPILER WILL NOT ACCEPT A  *
009600 * VALUE CLAUSE ON A GROUP ITEM WITH OCCURS.                         *
009700 *-------------------------------------------------------------------*
009800 A010-LOAD-MATRIX.
009900     PERFORM A015-LOAD-ONE-ROW THRU A015-EXIT
010000         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 12.
010100 A010-EXIT.
010200     EXIT.
010300 
010400 A015-LOAD-ONE-ROW.
010500     MOVE WK-MATRIX-ROW(WK-N-SUBSCR)(1:13)
010520         TO WK-MATRIX-IMPACT(WK-N-SUBSCR).
010540     MOVE WK-MATRIX-ROW(WK-N-SUBSCR)(14:6)
010560         TO WK-MATRIX-LIKE(WK-N-SUBSCR).
010700     MOVE WK-MATRIX-ROW(WK-N-SUBSCR)(20:13) TO WK-MATRIX-SEV(WK-N-SUBSCR).
010800 A015-EXIT.
010900     EXIT.
011000 EJECT
011100 *-------------------------------------------------------------------*
011200 * B100 - SEVERITY LOOK-UP.  INFORMATIONAL AND LOW IMPACT IGNORE THE *
011300 * LIKELIHOOD VALUE ENTIRELY, PER THE MATRIX RULE; ANY IMPACT VALUE  *
011400 * NOT RECOGNISED FALLS THROUGH TO MEDIUM.                           *
011500 *-------------------------------------------------------------------*
011600 B100-LOOK-UP-SEVERITY.
011700     IF LK-PENFIND-IMPACT = "Informational"
011800         MOVE "Informational" TO LK-PENFIND-SEVERITY
011900     ELSE
012000         IF LK-PENFIND-IMPACT = "Low          "
012100             MOVE "Low          " TO LK-PENFIND-SEVERITY
012200         ELSE
012300             MOVE "N" TO WK-C-FOUND-SW
012400             PERFORM B110-SCAN-MATRIX THRU B110-EXIT
012500                 VARYING WK-MATRIX-IX FROM 1 BY 1
012600                 UNTIL WK-MATRIX-IX > 12 OR WK-MATRIX-FOUND
012700             IF NOT WK-MATRIX-FOUND
012800                 MOVE "Medium       " TO LK-PENFIND-SEVERITY
012900             END-IF
013000         END-IF
013100     END-IF.
013200 B100-EXIT.
013300     EXIT.
013400 
013500 B110-SCAN-MATRIX.
013600     IF WK-MATRIX-IMPACT(WK-MATRIX-IX) = LK-PENFIND-IMPACT
013700        AND WK-MATRIX-LIKE(WK-MATRIX-IX) = LK-PENFIND-LIKELIHOOD
013800         MOVE WK-MATRIX-SEV(WK-MATRIX-IX) TO LK-PENFIND-SEVERITY
013900         MOVE "Y" TO WK-C-FOUND-SW
014000     END-IF.
014100 B110-EXIT.
014200     EXIT.
014300 EJECT
014400 *-------------------------------------------------------------------*
014500 * B200 - REMEDIATION PRIORITY WINDOW, KEYED OFF THE SEVERITY JUST   *
014600 * DERIVED ABOVE.                                                    *
014700 *-------------------------------------------------------------------*
014800 B200-DERIVE-PRIORITY.
014900     IF LK-PENFIND-SEVERITY = "Critical     "
015000         MOVE "Immediate (0-7 days)" TO LK-PENFIND-PRIORITY
015100     ELSE
015200     IF LK-PENFIND-SEVERITY = "High         "
015300         MOVE "High (7-30 days)    " TO LK-PENFIND-PRIORITY
015400     ELSE
015500     IF LK-PENFIND-SEVERITY = "Medium       "
015600         MOVE "Planned (30-90 days)" TO LK-PENFIND-PRIORITY
015700     ELSE
015800     IF LK-PENFIND-SEVERITY = "Low          "
015900         MOVE "Backlog (90+ days)  " TO LK-PENFIND-PRIORITY
016000     ELSE
016100     IF LK-PENFIND-SEVERITY = "Informational"
016200         MOVE "As appropriate      " TO LK-PENFIND-PRIORITY
016300     ELSE
016400         MOVE "Planned (30-90 days)" TO LK-PENFIND-PRIORITY
016500     END-IF
016600     END-IF
016700     END-IF
016800     END-IF
016900     END-IF.
017000 B200-EXIT.
017100     EXIT.
