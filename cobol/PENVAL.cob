000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENVAL.
000400 AUTHOR.          RICHARD JACKSON.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    22 MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : RUNS THE ELEVEN CONTENT CHECKS AGAINST A CANDIDATE  *
001100 *              FINDING'S TITLE/DESCRIPTION/EVIDENCE/BUSINESS-      *
001200 *              IMPACT/RECOMMENDATION TEXT AND HANDS BACK A COUNT   *
001300 *              OF FAILED CHECKS PLUS ONE MESSAGE PER FAILURE.  A   *
001400 *              ZERO COUNT MEANS THE CANDIDATE IS ACCEPTED.         *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN001 14/03/1991 RJK    INITIAL VERSION - FIVE CHECKS.          *
002100 *-----------------------------------------------------------------*
002200 * PEN077 19/05/1996 MWT    ADDED THE WIZARD-OUTPUT AND PHASE-DUMP  *
002300 *                          GUARDRAILS (CHECKS 4/6/9/11) AFTER      *
002400 *                          ANALYSTS KEPT PASTING THE WIZARD'S OWN  *
002500 *                          SCREEN OUTPUT IN AS EVIDENCE.            *
002600 *-----------------------------------------------------------------*
002700 * PEN081 02/09/1996 MWT    ADDED CHECK 7 - "python3 bhd.py init"   *
002800 *                          SHOWING UP VERBATIM IN EVIDENCE TEXT.    *
002900 *-----------------------------------------------------------------*
003000 * PEN118 09/11/1998 MWT    Y2K SWEEP - NO DATE FIELDS TOUCHED IN   *
003100 *                          THIS MODULE, REVIEWED AND LEFT AS-IS.   *
003200 *-----------------------------------------------------------------*
003300 EJECT
003400 ***********************
003500 ENVIRONMENT DIVISION.
003600 ***********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004100                   CLASS YES-NO-CLASS IS "Y" "N".
004200 ***************
004300 DATA DIVISION.
004400 ***************
004500 WORKING-STORAGE SECTION.
004600 01  FILLER                  PIC X(24) VALUE
004700         "** PROGRAM PENVAL     **".
004800 
004900 *-----------------------------------------------------------------*
005000 * UPPER-CASED SCRATCH COPIES OF THE FIVE TEXT FIELDS - ALL         *
005100 * COMPARISONS RUN AGAINST THESE, NEVER AGAINST THE ORIGINAL FIELD, *
005200 * SO THE CANDIDATE'S OWN CASING NEVER LEAKS INTO THE REPORT.       *
005300 *-----------------------------------------------------------------*
005400 01  WK-C-UPPER-TITLE        PIC X(60)  VALUE SPACES.
005500 01  WK-C-UPPER-DESC         PIC X(200) VALUE SPACES.
005600 01  WK-C-UPPER-EVID         PIC X(120) VALUE SPACES.
005700 01  WK-C-UPPER-BIZ          PIC X(150) VALUE SPACES.
005800 01  WK-C-UPPER-RECOMMEND    PIC X(150) VALUE SPACES.
005900 
006000 01  WK-C-TRIM-FIELD         PIC X(200) VALUE SPACES.
006100 01  WK-C-TRIM-LEN           PIC S9(03) COMP VALUE ZERO.
006200 
006300 01  WK-C-HAYSTACK           PIC X(200) VALUE SPACES.
006400 01  WK-C-HAY-LEN            PIC S9(03) COMP VALUE ZERO.
006500 01  WK-C-NEEDLE             PIC X(40)  VALUE SPACES.
006600 01  WK-C-NEEDLE-LEN         PIC S9(02) COMP VALUE ZERO.
006700 01  WK-C-MATCH-SW           PIC X(01)  VALUE "N".
006800     88  WK-C-MATCH-FOUND    VALUE "Y".
006900 01  WK-N-SUBSCR             PIC S9(03) COMP VALUE ZERO.
007000 01  WK-N-SUBSCR2            PIC S9(03) COMP VALUE ZERO.
007100 01  WK-N-PHASE-HITS         PIC S9(02) COMP VALUE ZERO.
007200 
007300 *-----------------------------------------------------------------*
007400 * WIZARD-OUTPUT MARKERS AND PHASE WORDS.                           *
007500 *-----------------------------------------------------------------*
007600 01  WK-WIZARD-MARKERS.
007700     05  WK-WIZARD-ENTRY OCCURS 7 TIMES PIC X(40) INDEXED BY WK-WIZ-IX.
007800 01  WK-WIZARD-VALUES.
007900     05 FILLER PIC X(40) VALUE "=== BLACK HAT DEFENSE CLI               ".
008000     05  FILLER PIC X(40) VALUE "CLIENT NAME:                           ".
008100     05  FILLER PIC X(40) VALUE "PROJECT NAME:                          ".
008200     05 FILLER PIC X(40) VALUE "TEST TYPE:                              ".
008300     05  FILLER PIC X(40) VALUE "IN-SCOPE TARGETS                       ".
008400     05  FILLER PIC X(40) VALUE "OUT-OF-SCOPE                           ".
008500     05  FILLER PIC X(40) VALUE "RULES OF ENGAGEMENT                    ".
008600 01  WK-WIZARD-VALUES-R REDEFINES WK-WIZARD-VALUES.
008700     05  WK-WIZ-ROW OCCURS 7 TIMES PIC X(40).
008800 01  WK-WIZARD-AUTH-MARKER    PIC X(40) VALUE
008900         "DO YOU HAVE WRITTEN AUTHORIZATION      ".
009000 
009100 01  WK-PHASE-WORDS.
009200     05  WK-PHASE-ENTRY OCCURS 7 TIMES PIC X(24) INDEXED BY WK-PHW-IX.
009300 01  WK-PHASE-VALUES.
009400     05  FILLER PIC X(24) VALUE "PRE-ENGAGEMENT          ".
009500     05  FILLER PIC X(24) VALUE "RECONNAISSANCE          ".
009600     05  FILLER PIC X(24) VALUE "SCANNING                ".
009700     05  FILLER PIC X(24) VALUE "ENUMERATION             ".
009800     05  FILLER PIC X(24) VALUE "VULNERABILITY ANALYSIS  ".
009900     05  FILLER PIC X(24) VALUE "EXPLOITATION            ".
010000     05  FILLER PIC X(24) VALUE "REPORTING               ".
010100 01  WK-PHASE-VALUES-R REDEFINES WK-PHASE-VALUES.
010200     05  WK-PHW-ROW OCCURS 7 TIMES PIC X(24).
010300 
010400 01  WK-BANNED-TITLES.
010500     05  WK-BANT-ENTRY OCCURS 9 TIMES PIC X(30) INDEXED BY WK-BANT-IX.
010600 01  WK-BANNED-TITLE-VALUES.
010700     05  FILLER PIC X(30) VALUE "NOT STARTED                   ".
010800     05  FILLER PIC X(30) VALUE "NOT_STARTED                   ".
010900     05  FILLER PIC X(30) VALUE "TODO                          ".
011000     05  FILLER PIC X(30) VALUE "TBD                           ".
011100     05  FILLER PIC X(30) VALUE "TEST                          ".
011200     05  FILLER PIC X(30) VALUE "ASDF                          ".
011300     05  FILLER PIC X(30) VALUE "PRE-ENGAGEMENT NOT STARTED    ".
011400     05  FILLER PIC X(30) VALUE "RECON NOT STARTED             ".
011500     05  FILLER PIC X(30) VALUE "SCANNING NOT STARTED          ".
011600 01  WK-BANNED-TITLE-VALUES-R REDEFINES WK-BANNED-TITLE-VALUES.
011700     05  WK-BANT-ROW OCCURS 9 TIMES PIC X(30).
011800 
011900 01  WK-BANNED-KEYWORDS.
012000     05  WK-BANK-ENTRY OCCURS 5 TIMES PIC X(20) INDEXED BY WK-BANK-IX.
012100 01  WK-BANNED-KEYWORD-VALUES.
012200     05  FILLER PIC X(20) VALUE "NOT STARTED         ".
012300     05  FILLER PIC X(20) VALUE "NOT_STARTED         ".
012400     05  FILLER PIC X(20) VALUE "PHASE               ".
012500     05  FILLER PIC X(20) VALUE "METHODOLOGY         ".
012600     05  FILLER PIC X(20) VALUE "WIZARD              ".
012700 01  WK-BANNED-KEYWORD-VALUES-R REDEFINES WK-BANNED-KEYWORD-VALUES.
012800     05  WK-BANK-ROW OCCURS 5 TIMES PIC X(20).
012900 
013000 01  WK-C-ERR-TEXT-HOLD      PIC X(40) VALUE SPACES.
013100 
013200 LINKAGE SECTION.
013300 01  LK-FIND-REC.
013400     COPY PENFIND REPLACING ==PENFIND== BY ==LK-PENFIND==.
013500 01  LK-ERR-COUNT            PIC S9(02) COMP.
013600 01  LK-ERR-TABLE.
013700     05  LK-ERR-TEXT OCCURS 11 TIMES PIC X(40).
013800 
013900 PROCEDURE DIVISION USING LK-FIND-REC LK-ERR-COUNT LK-ERR-TABLE.
014000 MAIN-MODULE.
014100     PERFORM A010-LOAD-TABLES     THRU A010-EXIT.
014200     MOVE ZERO TO LK-ERR-COUNT.
014300     PERFORM A100-UPPERCASE-FIELDS THRU A100-EXIT.
014400     PERFORM C010-CHECK-TITLE-LEN  THRU C010-EXIT.
014500     PERFORM C020-CHECK-TITLE-BAN  THRU C020-EXIT.
014600     PERFORM C030-CHECK-DESC-LEN   THRU C030-EXIT.
014700     PERFORM C040-CHECK-DESC-DUMP  THRU C040-EXIT.
014800     PERFORM C050-CHECK-EVID-LEN   THRU C050-EXIT.
014900     PERFORM C060-CHECK-EVID-WIZ   THRU C060-EXIT.
015000     PERFORM C070-CHECK-EVID-INIT  THRU C070-EXIT.
015100     PERFORM C080-CHECK-BIZ-LEN    THRU C080-EXIT.
015200     PERFORM C090-CHECK-BIZ-WIZ    THRU C090-EXIT.
015300     PERFORM C100-CHECK-REC-LEN    THRU C100-EXIT.
015400     PERFORM C110-CHECK-REC-WIZ    THRU C110-EXIT.
015500     GOBACK.
015600 EJECT
015700 *-------------------------------------------------------------------*
015800 * A010 - UNPACK THE FILLER TABLES BUILT AT VALUE TIME.              *
015900 *-------------------------------------------------------------------*
016000 A010-LOAD-TABLES.
016100     PERFORM A011-LOAD-WIZARD THRU A011-EXIT
016200         VARYING WK-WIZ-IX FROM 1 BY 1 UNTIL WK-WIZ-IX > 7.
016300     PERFORM A012-LOAD-PHASE  THRU A012-EXIT
016400         VARYING WK-PHW-IX FROM 1 BY 1 UNTIL WK-PHW-IX > 7.
016500     PERFORM A013-LOAD-BANT   THRU A013-EXIT
016600         VARYING WK-BANT-IX FROM 1 BY 1 UNTIL WK-BANT-IX > 9.
016700     PERFORM A014-LOAD-BANK   THRU A014-EXIT
016800         VARYING WK-BANK-IX FROM 1 BY 1 UNTIL WK-BANK-IX > 5.
016900 A010-EXIT.
017000     EXIT.
017100 
017200 A011-LOAD-WIZARD.
017300     MOVE WK-WIZ-ROW(WK-WIZ-IX) TO WK-WIZARD-ENTRY(WK-WIZ-IX).
017400 A011-EXIT.
017500     EXIT.
017600 
017700 A012-LOAD-PHASE.
017800     MOVE WK-PHW-ROW(WK-PHW-IX) TO WK-PHASE-ENTRY(WK-PHW-IX).
017900 A012-EXIT.
018000     EXIT.
018100 
018200 A013-LOAD-BANT.
018300     MOVE WK-BANT-ROW(WK-BANT-IX) TO WK-BANT-ENTRY(WK-BANT-IX).
018400 A013-EXIT.
018500     EXIT.
018600 
018700 A014-LOAD-BANK.
018800     MOVE WK-BANK-ROW(WK-BANK-IX) TO WK-BANK-ENTRY(WK-BANK-IX).
018900 A014-EXIT.
019000     EXIT.
019100 EJECT
019200 *-------------------------------------------------------------------*
019300 * A100 - UPPERCASE THE FIVE TEXT FIELDS ONCE, SO EVERY CHECK BELOW  *
019400 * RUNS AGAINST A NORMALISED COPY.                                   *
019500 *-------------------------------------------------------------------*
019600 A100-UPPERCASE-FIELDS.
019700     MOVE LK-PENFIND-TITLE      TO WK-C-UPPER-TITLE.
019800     MOVE LK-PENFIND-DESCRIPTION TO WK-C-UPPER-DESC.
019900     MOVE LK-PENFIND-EVIDENCE    TO WK-C-UPPER-EVID.
020000     MOVE LK-PENFIND-BIZ-IMPACT  TO WK-C-UPPER-BIZ.
020100     MOVE LK-PENFIND-RECOMMEND   TO WK-C-UPPER-RECOMMEND.
020200     INSPECT WK-C-UPPER-TITLE      CONVERTING
020300         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020400     INSPECT WK-C-UPPER-DESC        CONVERTING
020500         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020600     INSPECT WK-C-UPPER-EVID        CONVERTING
020700         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020800     INSPECT WK-C-UPPER-BIZ         CONVERTING
020900         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021000     INSPECT WK-C-UPPER-RECOMMEND   CONVERTING
021100         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021200 A100-EXIT.
021300     EXIT.
021400 EJECT
021500 *-------------------------------------------------------------------*
021600 * CHECK 1 - TITLE TOO SHORT (TRIMMED LENGTH UNDER 6).               *
021700 *-------------------------------------------------------------------*
021800 C010-CHECK-TITLE-LEN.
021900     MOVE SPACES TO WK-C-TRIM-FIELD.
022000     MOVE WK-C-UPPER-TITLE TO WK-C-TRIM-FIELD(1:60).
022100     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
022200     IF WK-C-TRIM-LEN < 6
022300         MOVE "title too short" TO WK-C-ERR-TEXT-HOLD
022400         PERFORM E900-ADD-ERROR THRU E900-EXIT
022500     END-IF.
022600 C010-EXIT.
022700     EXIT.
022800 EJECT
022900 *-------------------------------------------------------------------*
023000 * CHECK 2 - TITLE IS A BANNED EXACT TITLE OR CONTAINS A BANNED      *
023100 * KEYWORD.                                                          *
023200 *-------------------------------------------------------------------*
023300 C020-CHECK-TITLE-BAN.
023400     MOVE "N" TO WK-C-MATCH-SW.
023500     PERFORM C021-CHECK-ONE-BANT THRU C021-EXIT
023600         VARYING WK-BANT-IX FROM 1 BY 1
023700         UNTIL WK-BANT-IX > 9 OR WK-C-MATCH-FOUND.
023800     IF NOT WK-C-MATCH-FOUND
023900         PERFORM C022-CHECK-ONE-BANK THRU C022-EXIT
024000             VARYING WK-BANK-IX FROM 1 BY 1
024100             UNTIL WK-BANK-IX > 5 OR WK-C-MATCH-FOUND
024200     END-IF.
024300     IF WK-C-MATCH-FOUND
024400         MOVE "placeholder title" TO WK-C-ERR-TEXT-HOLD
024500         PERFORM E900-ADD-ERROR THRU E900-EXIT
024600     END-IF.
024700 C020-EXIT.
024800     EXIT.
024900 
025000 C021-CHECK-ONE-BANT.
025100     IF WK-C-UPPER-TITLE(1:30) = WK-BANT-ENTRY(WK-BANT-IX)
025200         MOVE "Y" TO WK-C-MATCH-SW
025300     END-IF.
025400 C021-EXIT.
025500     EXIT.
025600 
025700 C022-CHECK-ONE-BANK.
025800     MOVE WK-C-UPPER-TITLE  TO WK-C-HAYSTACK(1:60).
025900     MOVE SPACES             TO WK-C-HAYSTACK(61:140).
026000     MOVE 60                 TO WK-C-HAY-LEN.
026100     MOVE WK-BANK-ENTRY(WK-BANK-IX) TO WK-C-NEEDLE.
026200     MOVE 20                 TO WK-C-NEEDLE-LEN.
026300     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
026400     IF WK-C-MATCH-FOUND
026500         MOVE "Y" TO WK-C-MATCH-SW
026600     END-IF.
026700 C022-EXIT.
026800     EXIT.
026900 EJECT
027000 *-------------------------------------------------------------------*
027100 * CHECK 3/4 - DESCRIPTION TOO SHORT / LOOKS LIKE TOOL OUTPUT.       *
027200 *-------------------------------------------------------------------*
027300 C030-CHECK-DESC-LEN.
027400     MOVE WK-C-UPPER-DESC TO WK-C-TRIM-FIELD.
027500     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
027600     IF WK-C-TRIM-LEN < 20
027700         MOVE "description too short" TO WK-C-ERR-TEXT-HOLD
027800         PERFORM E900-ADD-ERROR THRU E900-EXIT
027900     END-IF.
028000 C030-EXIT.
028100     EXIT.
028200 
028300 C040-CHECK-DESC-DUMP.
028400     MOVE WK-C-UPPER-DESC TO WK-C-HAYSTACK(1:200).
028500     MOVE 200 TO WK-C-HAY-LEN.
028600     PERFORM F900-IS-WIZARD-OUTPUT THRU F900-EXIT.
028700     IF NOT WK-C-MATCH-FOUND
028800         PERFORM F910-IS-PHASE-DUMP THRU F910-EXIT
028900     END-IF.
029000     IF WK-C-MATCH-FOUND
029100         MOVE "description looks like tool output" TO WK-C-ERR-TEXT-HOLD
029200         PERFORM E900-ADD-ERROR THRU E900-EXIT
029300     END-IF.
029400 C040-EXIT.
029500     EXIT.
029600 EJECT
029700 *-------------------------------------------------------------------*
029800 * CHECK 5/6/7 - EVIDENCE TOO SHORT / WIZARD OUTPUT / INIT COMMAND.  *
029900 *-------------------------------------------------------------------*
030000 C050-CHECK-EVID-LEN.
030100     MOVE SPACES TO WK-C-TRIM-FIELD.
030200     MOVE WK-C-UPPER-EVID TO WK-C-TRIM-FIELD(1:120).
030300     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
030400     IF WK-C-TRIM-LEN < 10
030500         MOVE "evidence too short" TO WK-C-ERR-TEXT-HOLD
030600         PERFORM E900-ADD-ERROR THRU E900-EXIT
030700     END-IF.
030800 C050-EXIT.
030900     EXIT.
031000 
031100 C060-CHECK-EVID-WIZ.
031200     MOVE WK-C-UPPER-EVID TO WK-C-HAYSTACK(1:120).
031300     MOVE SPACES            TO WK-C-HAYSTACK(121:80).
031400     MOVE 120 TO WK-C-HAY-LEN.
031500     PERFORM F900-IS-WIZARD-OUTPUT THRU F900-EXIT.
031600     IF WK-C-MATCH-FOUND
031700         MOVE "evidence looks like wizard output" TO WK-C-ERR-TEXT-HOLD
031800         PERFORM E900-ADD-ERROR THRU E900-EXIT
031900     END-IF.
032000 C060-EXIT.
032100     EXIT.
032200 
032300 C070-CHECK-EVID-INIT.
032400     MOVE WK-C-UPPER-EVID TO WK-C-HAYSTACK(1:120).
032500     MOVE SPACES            TO WK-C-HAYSTACK(121:80).
032600     MOVE 120 TO WK-C-HAY-LEN.
032700     MOVE "PYTHON3 BHD.PY INIT                    " TO WK-C-NEEDLE.
032800     MOVE 20 TO WK-C-NEEDLE-LEN.
032900     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
033000     IF WK-C-MATCH-FOUND
033100         MOVE "evidence is init" TO WK-C-ERR-TEXT-HOLD
033200         PERFORM E900-ADD-ERROR THRU E900-EXIT
033300     END-IF.
033400 C070-EXIT.
033500     EXIT.
033600 EJECT
033700 *-------------------------------------------------------------------*
033800 * CHECK 8/9 - BUSINESS IMPACT TOO SHORT / WIZARD OUTPUT.            *
033900 *-------------------------------------------------------------------*
034000 C080-CHECK-BIZ-LEN.
034100     MOVE WK-C-UPPER-BIZ TO WK-C-TRIM-FIELD(1:150).
034200     MOVE SPACES TO WK-C-TRIM-FIELD(151:49).
034300     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
034400     IF WK-C-TRIM-LEN < 20
034500         MOVE "business impact too short" TO WK-C-ERR-TEXT-HOLD
034600         PERFORM E900-ADD-ERROR THRU E900-EXIT
034700     END-IF.
034800 C080-EXIT.
034900     EXIT.
035000 
035100 C090-CHECK-BIZ-WIZ.
035200     MOVE WK-C-UPPER-BIZ TO WK-C-HAYSTACK(1:150).
035300     MOVE SPACES          TO WK-C-HAYSTACK(151:50).
035400     MOVE 150 TO WK-C-HAY-LEN.
035500     PERFORM F900-IS-WIZARD-OUTPUT THRU F900-EXIT.
035600     IF WK-C-MATCH-FOUND
035700         MOVE "business impact looks like tool output"
035720             TO WK-C-ERR-TEXT-HOLD
035800         PERFORM E900-ADD-ERROR THRU E900-EXIT
035900     END-IF.
036000 C090-EXIT.
036100     EXIT.
036200 EJECT
036300 *-------------------------------------------------------------------*
036400 * CHECK 10/11 - RECOMMENDATION TOO SHORT / WIZARD OUTPUT.           *
036500 *-------------------------------------------------------------------*
036600 C100-CHECK-REC-LEN.
036700     MOVE WK-C-UPPER-RECOMMEND TO WK-C-TRIM-FIELD(1:150).
036800     MOVE SPACES TO WK-C-TRIM-FIELD(151:49).
036900     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
037000     IF WK-C-TRIM-LEN < 15
037100         MOVE "recommendation too short" TO WK-C-ERR-TEXT-HOLD
037200         PERFORM E900-ADD-ERROR THRU E900-EXIT
037300     END-IF.
037400 C100-EXIT.
037500     EXIT.
037600 
037700 C110-CHECK-REC-WIZ.
037800     MOVE WK-C-UPPER-RECOMMEND TO WK-C-HAYSTACK(1:150).
037900     MOVE SPACES                TO WK-C-HAYSTACK(151:50).
038000     MOVE 150 TO WK-C-HAY-LEN.
038100     PERFORM F900-IS-WIZARD-OUTPUT THRU F900-EXIT.
038200     IF WK-C-MATCH-FOUND
038300         MOVE "recommendation looks like tool output"
038320             TO WK-C-ERR-TEXT-HOLD
038400         PERFORM E900-ADD-ERROR THRU E900-EXIT
038500     END-IF.
038600 C110-EXIT.
038700     EXIT.
038800 EJECT
038900 *-------------------------------------------------------------------*
039000 * C900 - UNANCHORED SUBSTRING SEARCH.  WK-C-HAYSTACK/-LEN AND       *
039100 * WK-C-NEEDLE/-LEN ON ENTRY; WK-C-MATCH-SW ON EXIT.                 *
039200 *-------------------------------------------------------------------*
039300 C900-FIND-PHRASE.
039400     MOVE "N" TO WK-C-MATCH-SW.
039500     IF WK-C-NEEDLE-LEN > ZERO AND WK-C-HAY-LEN >= WK-C-NEEDLE-LEN
039600         PERFORM C910-TRY-ONE-POSITION THRU C910-EXIT
039700             VARYING WK-N-SUBSCR FROM 1 BY 1
039800             UNTIL WK-N-SUBSCR > WK-C-HAY-LEN - WK-C-NEEDLE-LEN + 1
039900                OR WK-C-MATCH-FOUND
040000     END-IF.
040100 C900-EXIT.
040200     EXIT.
040300 
040400 C910-TRY-ONE-POSITION.
040500     IF WK-C-HAYSTACK(WK-N-SUBSCR:WK-C-NEEDLE-LEN)
040600          = WK-C-NEEDLE(1:WK-C-NEEDLE-LEN)
040700         MOVE "Y" TO WK-C-MATCH-SW
040800     END-IF.
040900 C910-EXIT.
041000     EXIT.
041100 EJECT
041200 *-------------------------------------------------------------------*
041300 * D900 - TRIMMED LENGTH OF WK-C-TRIM-FIELD (TRAILING SPACES ONLY -  *
041400 * NONE OF THESE FIELDS ARRIVE WITH LEADING BLANKS IN PRACTICE).     *
041500 *-------------------------------------------------------------------*
041600 D900-CALC-TRIM-LEN.
041700     MOVE 200 TO WK-C-TRIM-LEN.
041800     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
041900         UNTIL WK-C-TRIM-LEN = ZERO
042000            OR WK-C-TRIM-FIELD(WK-C-TRIM-LEN:1) NOT = SPACE.
042100 D900-EXIT.
042200     EXIT.
042300 
042400 D910-BACK-UP-ONE.
042500     SUBTRACT 1 FROM WK-C-TRIM-LEN.
042600 D910-EXIT.
042700     EXIT.
042800 EJECT
042900 *-------------------------------------------------------------------*
043000 * E900 - APPEND ONE ERROR MESSAGE TO THE CALLER'S TABLE.            *
043100 *-------------------------------------------------------------------*
043200 E900-ADD-ERROR.
043300     ADD 1 TO LK-ERR-COUNT.
043400     IF LK-ERR-COUNT <= 11
043500         MOVE WK-C-ERR-TEXT-HOLD TO LK-ERR-TEXT(LK-ERR-COUNT)
043600     END-IF.
043700 E900-EXIT.
043800     EXIT.
043900 EJECT
044000 *-------------------------------------------------------------------*
044100 * F900 - TRUE IF WK-C-HAYSTACK/-LEN CONTAINS ANY OF THE SEVEN       *
044200 * WIZARD MARKERS (INCLUDING THE AUTHORISATION PROMPT).              *
044300 *-------------------------------------------------------------------*
044400 F900-IS-WIZARD-OUTPUT.
044500     MOVE "N" TO WK-C-MATCH-SW.
044600     PERFORM F905-TRY-ONE-MARKER THRU F905-EXIT
044700         VARYING WK-WIZ-IX FROM 1 BY 1
044800         UNTIL WK-WIZ-IX > 7 OR WK-C-MATCH-FOUND.
044900     IF NOT WK-C-MATCH-FOUND
045000         MOVE WK-WIZARD-AUTH-MARKER TO WK-C-NEEDLE
045100         MOVE 40 TO WK-C-NEEDLE-LEN
045200         PERFORM C900-FIND-PHRASE THRU C900-EXIT
045300     END-IF.
045400 F900-EXIT.
045500     EXIT.
045600 
045700 F905-TRY-ONE-MARKER.
045800     MOVE WK-WIZARD-ENTRY(WK-WIZ-IX) TO WK-C-NEEDLE.
045900     MOVE 40 TO WK-C-NEEDLE-LEN.
046000     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
046100 F905-EXIT.
046200     EXIT.
046300 EJECT
046400 *-------------------------------------------------------------------*
046500 * F910 - TRUE IF WK-C-HAYSTACK/-LEN CONTAINS 3 OR MORE DISTINCT     *
046600 * PHASE WORDS.                                                      *
046700 *-------------------------------------------------------------------*
046800 F910-IS-PHASE-DUMP.
046900     MOVE ZERO TO WK-N-PHASE-HITS.
047000     PERFORM F915-TRY-ONE-PHASE THRU F915-EXIT
047100         VARYING WK-PHW-IX FROM 1 BY 1 UNTIL WK-PHW-IX > 7.
047200     IF WK-N-PHASE-HITS >= 3
047300         MOVE "Y" TO WK-C-MATCH-SW
047400     ELSE
047500         MOVE "N" TO WK-C-MATCH-SW
047600     END-IF.
047700 F910-EXIT.
047800     EXIT.
047900 
048000 F915-TRY-ONE-PHASE.
048100     MOVE WK-PHASE-ENTRY(WK-PHW-IX) TO WK-C-NEEDLE.
048200     MOVE 24 TO WK-C-NEEDLE-LEN.
048300     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
048400     IF WK-C-MATCH-FOUND
048500         ADD 1 TO WK-N-PHASE-HITS
048600     END-IF.
048700 F915-EXIT.
048800     EXIT.
