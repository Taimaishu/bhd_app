000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENGRD.
000400 AUTHOR.          DIANE CARVER-LOWE.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    27 JUNE 2017.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : POLICY GUARD.  SCREENS ONE POLICY-CHECK TEXT BLOCK  *
001100 *              AGAINST THE ALWAYS-BLOCKED PHRASE TABLE AND, FOR    *
001200 *              VALIDATION-ONLY (LEVEL 0) TEXT, THE FOUR PHRASE-PAIR*
001300 *              RULES.  RETURNS "BLOCKED "/"PASS    " AND A REASON  *
001400 *              TAG PENMAIN LOGS TO DECISION-LOG.                   *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN640 27/06/2017 DCL    INITIAL VERSION - ALWAYS-BLOCKED PHRASE  *
002100 *                          TABLE ONLY, 11 ENTRIES.                  *
002200 *-----------------------------------------------------------------*
002300 * PEN655 14/11/2018 DCL    ADDED THE FOUR LEVEL-0 PHRASE-PAIR        *
002400 *                          RULES - VALIDATION-ONLY TEXT GETS THE     *
002500 *                          EXTRA SCREEN, LAB-TRAINING TEXT DOES NOT. *
002600 *-----------------------------------------------------------------*
002700 * PEN701 09/03/2021 TMF    GREW THE ALWAYS-BLOCKED TABLE TO 19       *
002800 *                          ENTRIES (ADDED THE WEAPONIZED-* AND       *
002900 *                          D.O.S./DDOS FAMILY).                      *
003000 *-----------------------------------------------------------------*
003010* PEN709 15/03/2022 DCL    DROPPED THE DEAD WINDOWED VIEW OF       *
003020*                          LK-PENPCHK-TEXT - THIS PROGRAM ONLY      *
003030*                          EVER SCANNED THE FULL 200-BYTE TEXT, SO  *
003040*                          LK-POLICY-REC-R NOW MATCHES PENPCHK'S    *
003050*                          TRUE 201-BYTE RECORD (SEE PENPCHK).      *
003060*-----------------------------------------------------------------*
013100 EJECT
013200 ***********************
013300 ENVIRONMENT DIVISION.
013400 ***********************
013500 CONFIGURATION SECTION.
013600 SOURCE-COMPUTER. IBM-AS400.
013700 OBJECT-COMPUTER. IBM-AS400.
013800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
013900                   CLASS YES-NO-CLASS IS "Y" "N".
014000 ***************
014100 DATA DIVISION.
014200 ***************
014300 WORKING-STORAGE SECTION.
014400 01  FILLER                  PIC X(24) VALUE
014500         "** PROGRAM PENGRD     **".
014600 
014700 *-------------------------------------------------------------------*
014800 * ALWAYS-BLOCKED PHRASE TABLE - 19 ROWS, STORED UPPERCASE SO THE    *
014900 * COMPARE AGAINST THE UPPERCASED INPUT TEXT IS A PLAIN EQUAL TEST.  *
015000 *-------------------------------------------------------------------*
015100 01  WK-C-BLOCKED-PHRASES.
015200     05  FILLER              PIC X(30) VALUE "EXPLOIT CODE".
015300     05  FILLER              PIC X(30) VALUE "PAYLOAD GENERATION".
015400     05  FILLER              PIC X(30) VALUE "BYPASS AUTHENTICATION".
015500     05  FILLER              PIC X(30) VALUE "BYPASS AUTHORIZATION".
015600     05  FILLER              PIC X(30) VALUE "PERSISTENCE MECHANISM".
015700     05  FILLER              PIC X(30) VALUE "PRIVILEGE ESCALATION STEP".
015800     05  FILLER              PIC X(30) VALUE "EXFILTRATION METHOD".
015900     05  FILLER              PIC X(30) VALUE "WEAPONIZED SCRIPT".
016000     05  FILLER              PIC X(30) VALUE "WEAPONIZED TOOL".
016100     05  FILLER              PIC X(30) VALUE "WEAPONIZED PAYLOAD".
016200     05  FILLER              PIC X(30) VALUE "REVERSE SHELL".
016300     05  FILLER              PIC X(30) VALUE "BACKDOOR".
016400     05  FILLER              PIC X(30) VALUE "MALWARE".
016500     05  FILLER              PIC X(30) VALUE "RANSOMWARE".
016600     05  FILLER              PIC X(30) VALUE "CRYPTOLOCKER".
016700     05  FILLER              PIC X(30) VALUE "CRYPTO LOCKER".
016800     05  FILLER              PIC X(30) VALUE "DENIAL OF SERVICE".
016900     05  FILLER              PIC X(30) VALUE "DOS ATTACK".
017000     05  FILLER              PIC X(30) VALUE "DDOS".
017100 01  WK-C-BLOCKED-TABLE REDEFINES WK-C-BLOCKED-PHRASES.
017200     05  WK-C-BLOCKED-ENTRY  PIC X(30) OCCURS 19 TIMES.
017300 01  WK-N-BTAB-IX             PIC S9(03) COMP VALUE ZERO.
017400 
017500 01  WK-C-HAYSTACK            PIC X(200) VALUE SPACES.
017600 01  WK-N-HAY-LEN             PIC S9(03) COMP VALUE ZERO.
017700 01  WK-C-NEEDLE              PIC X(30) VALUE SPACES.
017800 01  WK-C-NEEDLE-R REDEFINES WK-C-NEEDLE.
017900     05  WK-C-NEEDLE-CHAR     PIC X(01) OCCURS 30 TIMES.
018000 01  WK-C-NEEDLE-LEN          PIC S9(03) COMP VALUE ZERO.
018100 01  WK-C-CANDIDATE           PIC X(30) VALUE SPACES.
018200 
018300 01  WK-C-TRIM-FIELD          PIC X(200) VALUE SPACES.
018400 01  WK-N-TRIM-LEN            PIC S9(03) COMP VALUE ZERO.
018500 
018600 01  WK-C-MATCH-SW            PIC X(01) VALUE "N".
018700     88  WK-C-MATCH-FOUND     VALUE "Y".
018800 01  WK-N-SUBSCR              PIC S9(03) COMP VALUE ZERO.
018900 
019000 01  WK-C-BLOCK-FOUND-SW      PIC X(01) VALUE "N".
019100     88  WK-C-BLOCK-FOUND-Y   VALUE "Y".
019200 01  WK-C-PAIR-SW             PIC X(01) VALUE "N".
019300 01  WK-C-ANY-PAIR-SW         PIC X(01) VALUE "N".
019400 
019500 LINKAGE SECTION.
019600 01  LK-POLICY-REC.
019700     COPY PENPCHK REPLACING ==PENPCHK== BY ==LK-PENPCHK==.
019800 01  LK-POLICY-REC-R REDEFINES LK-POLICY-REC.
019900     05  FILLER               PIC X(201).
020000 01  LK-RESULT                PIC X(08).
020100 01  LK-REASON                PIC X(80).
020200 
020300 PROCEDURE DIVISION USING LK-POLICY-REC LK-RESULT LK-REASON.
020400 MAIN-MODULE.
020500     MOVE SPACES TO LK-RESULT.
020600     MOVE SPACES TO LK-REASON.
020700     MOVE LK-PENPCHK-TEXT TO WK-C-HAYSTACK.
020800     INSPECT WK-C-HAYSTACK
020900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
021000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021100     MOVE WK-C-HAYSTACK TO WK-C-TRIM-FIELD.
021200     MOVE 200 TO WK-N-TRIM-LEN.
021300     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
021400     MOVE WK-N-TRIM-LEN TO WK-N-HAY-LEN.
021500 
021600     MOVE "N" TO WK-C-BLOCK-FOUND-SW.
021700     PERFORM B200-SCAN-BLOCKED THRU B200-EXIT
021800         VARYING WK-N-BTAB-IX FROM 1 BY 1 UNTIL WK-N-BTAB-IX > 19
021900            OR WK-C-BLOCK-FOUND-Y.
022000 
022100     IF WK-C-BLOCK-FOUND-Y
022200         MOVE "BLOCKED " TO LK-RESULT
022300         MOVE "always_blocked_pattern" TO LK-REASON
022400     ELSE
022500         IF LK-PENPCHK-LEVEL-VALID-ONLY
022600             PERFORM B300-SCAN-PAIRS THRU B300-EXIT
022700         END-IF
022800         IF WK-C-ANY-PAIR-SW = "Y"
022900             MOVE "BLOCKED " TO LK-RESULT
023000             MOVE "validation_only_blocked_pattern" TO LK-REASON
023100         ELSE
023200             MOVE "PASS    " TO LK-RESULT
023300         END-IF
023400     END-IF.
023500     GOBACK.
023600 EJECT
023700 *-------------------------------------------------------------------*
023800 * B200 - ONE PASS OVER THE ALWAYS-BLOCKED TABLE.                    *
023900 *-------------------------------------------------------------------*
024000 B200-SCAN-BLOCKED.
024100     MOVE WK-C-BLOCKED-ENTRY(WK-N-BTAB-IX) TO WK-C-CANDIDATE.
024200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
024300     IF WK-C-MATCH-FOUND
024400         MOVE "Y" TO WK-C-BLOCK-FOUND-SW
024500     END-IF.
024600 B200-EXIT.
024700     EXIT.
024800 EJECT
024900 *-------------------------------------------------------------------*
025000 * B300 - THE FOUR LEVEL-0 PHRASE-PAIR (OR TRIPLE) RULES.  TEXT MUST *
025100 * CARRY EVERY PHRASE OF AT LEAST ONE GROUP TO BE BLOCKED.            *
025200 *-------------------------------------------------------------------*
025300 B300-SCAN-PAIRS.
025400     MOVE "N" TO WK-C-ANY-PAIR-SW.
025500     PERFORM B310-TEST-PAIR-1 THRU B310-EXIT.
025600     IF WK-C-PAIR-SW = "Y"
025700         MOVE "Y" TO WK-C-ANY-PAIR-SW
025800     END-IF.
025900     PERFORM B320-TEST-PAIR-2 THRU B320-EXIT.
026000     IF WK-C-PAIR-SW = "Y"
026100         MOVE "Y" TO WK-C-ANY-PAIR-SW
026200     END-IF.
026300     PERFORM B330-TEST-PAIR-3 THRU B330-EXIT.
026400     IF WK-C-PAIR-SW = "Y"
026500         MOVE "Y" TO WK-C-ANY-PAIR-SW
026600     END-IF.
026700     PERFORM B340-TEST-PAIR-4 THRU B340-EXIT.
026800     IF WK-C-PAIR-SW = "Y"
026900         MOVE "Y" TO WK-C-ANY-PAIR-SW
027000     END-IF.
027100 B300-EXIT.
027200     EXIT.
027300 
027400 B310-TEST-PAIR-1.
027500     MOVE "Y" TO WK-C-PAIR-SW.
027600     MOVE "HOW TO EXPLOIT" TO WK-C-CANDIDATE.
027700     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
027800     IF NOT WK-C-MATCH-FOUND
027900         MOVE "N" TO WK-C-PAIR-SW
028000     END-IF.
028100     MOVE "STEP-BY-STEP" TO WK-C-CANDIDATE.
028200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
028300     IF NOT WK-C-MATCH-FOUND
028400         MOVE "N" TO WK-C-PAIR-SW
028500     END-IF.
028600 B310-EXIT.
028700     EXIT.
028800 
028900 B320-TEST-PAIR-2.
029000     MOVE "Y" TO WK-C-PAIR-SW.
029100     MOVE "EXECUTION STEP" TO WK-C-CANDIDATE.
029200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
029300     IF NOT WK-C-MATCH-FOUND
029400         MOVE "N" TO WK-C-PAIR-SW
029500     END-IF.
029600     MOVE "EXPLOIT" TO WK-C-CANDIDATE.
029700     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
029800     IF NOT WK-C-MATCH-FOUND
029900         MOVE "N" TO WK-C-PAIR-SW
030000     END-IF.
030100     MOVE "CODE" TO WK-C-CANDIDATE.
030200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
030300     IF NOT WK-C-MATCH-FOUND
030400         MOVE "N" TO WK-C-PAIR-SW
030500     END-IF.
030600 B320-EXIT.
030700     EXIT.
030800 
030900 B330-TEST-PAIR-3.
031000     MOVE "Y" TO WK-C-PAIR-SW.
031100     MOVE "ATTACK VECTOR" TO WK-C-CANDIDATE.
031200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
031300     IF NOT WK-C-MATCH-FOUND
031400         MOVE "N" TO WK-C-PAIR-SW
031500     END-IF.
031600     MOVE "IMPLEMENT" TO WK-C-CANDIDATE.
031700     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
031800     IF NOT WK-C-MATCH-FOUND
031900         MOVE "N" TO WK-C-PAIR-SW
032000     END-IF.
032100     MOVE "PAYLOAD" TO WK-C-CANDIDATE.
032200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
032300     IF NOT WK-C-MATCH-FOUND
032400         MOVE "N" TO WK-C-PAIR-SW
032500     END-IF.
032600 B330-EXIT.
032700     EXIT.
032800 
032900 B340-TEST-PAIR-4.
033000     MOVE "Y" TO WK-C-PAIR-SW.
033100     MOVE "INJECTION PAYLOAD" TO WK-C-CANDIDATE.
033200     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
033300     IF NOT WK-C-MATCH-FOUND
033400         MOVE "N" TO WK-C-PAIR-SW
033500     END-IF.
033600     MOVE "EXAMPLE" TO WK-C-CANDIDATE.
033700     PERFORM C800-TEST-PHRASE THRU C800-EXIT.
033800     IF NOT WK-C-MATCH-FOUND
033900         MOVE "N" TO WK-C-PAIR-SW
034000     END-IF.
034100 B340-EXIT.
034200     EXIT.
034300 EJECT
034400 *-------------------------------------------------------------------*
034500 * C800 - IS WK-C-CANDIDATE PRESENT ANYWHERE IN THE SCREENED TEXT?   *
034600 * RESULT COMES BACK IN WK-C-MATCH-SW.                                *
034700 *-------------------------------------------------------------------*
034800 C800-TEST-PHRASE.
034900     MOVE WK-C-CANDIDATE TO WK-C-NEEDLE.
035000     MOVE WK-C-CANDIDATE TO WK-C-TRIM-FIELD.
035100     MOVE 30 TO WK-N-TRIM-LEN.
035200     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
035300     MOVE WK-N-TRIM-LEN TO WK-C-NEEDLE-LEN.
035400     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
035500 C800-EXIT.
035600     EXIT.
035700 EJECT
035800 *-------------------------------------------------------------------*
035900 * C900 - UNANCHORED SUBSTRING SEARCH, NO INTRINSIC FUNCTIONS.       *
036000 *-------------------------------------------------------------------*
036100 C900-FIND-PHRASE.
036200     MOVE "N" TO WK-C-MATCH-SW.
036300     IF WK-C-NEEDLE-LEN > ZERO AND WK-N-HAY-LEN >= WK-C-NEEDLE-LEN
036400         PERFORM C910-TRY-ONE-POSITION THRU C910-EXIT
036500             VARYING WK-N-SUBSCR FROM 1 BY 1
036600             UNTIL WK-N-SUBSCR > WK-N-HAY-LEN - WK-C-NEEDLE-LEN + 1
036700                OR WK-C-MATCH-FOUND
036800     END-IF.
036900 C900-EXIT.
037000     EXIT.
037100 
037200 C910-TRY-ONE-POSITION.
037300     IF WK-C-HAYSTACK(WK-N-SUBSCR:WK-C-NEEDLE-LEN)
037400          = WK-C-NEEDLE(1:WK-C-NEEDLE-LEN)
037500         MOVE "Y" TO WK-C-MATCH-SW
037600     END-IF.
037700 C910-EXIT.
037800     EXIT.
037900 EJECT
038000 *-------------------------------------------------------------------*
038100 * D900 - TRIMMED LENGTH OF WK-C-TRIM-FIELD (TRAILING SPACES ONLY).  *
038200 *-------------------------------------------------------------------*
038300 D900-CALC-TRIM-LEN.
038400     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
038500         UNTIL WK-N-TRIM-LEN = ZERO
038600            OR WK-C-TRIM-FIELD(WK-N-TRIM-LEN:1) NOT = SPACE.
038700 D900-EXIT.
038800     EXIT.
038900 
039000 D910-BACK-UP-ONE.
039100     SUBTRACT 1 FROM WK-N-TRIM-LEN.
039200 D910-EXIT.
039300     EXIT.
