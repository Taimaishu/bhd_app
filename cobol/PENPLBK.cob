000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENPLBK.
000400 AUTHOR.          TERRY M FARADAY.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    08 SEPTEMBER 1993.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : PLAYBOOK SELECTOR.  SCANS THE SELECTOR-RULES TABLE  *
001100 *              AGAINST THE ENGAGEMENT'S TEST TYPE AND OBSERVATION  *
001200 *              SET AND RETURNS THE HIGHEST-PRIORITY MATCHING       *
001300 *              PLAYBOOK ID, OR THE ONE SPECIAL "NO CONDITION" ROW's*
001400 *              PLAYBOOK IF NOTHING MATCHES.                         *
001500 *-----------------------------------------------------------------*
001600 * HISTORY OF MODIFICATION:                                         *
001700 *-----------------------------------------------------------------*
001800 * TAG    DATE       DEV    DESCRIPTION                             *
001900 *------- ---------- ------ ------------------------------------- *
002000 * PEN203 08/09/1993 TMF    INITIAL VERSION - SINGLE-CONDITION RULE  *
002100 *                          SCAN, DESCENDING PRIORITY, NO DEFAULT.   *
002200 *-----------------------------------------------------------------*
002300 * PEN118 09/11/1998 MWT    YEAR-2000 SWEEP - NO DATE FIELDS IN      *
002400 *                          THIS MODULE, LOGGED FOR THE AUDIT TRAIL. *
002500 *-----------------------------------------------------------------*
002600 * PEN502 03/06/2013 DCL    ADDED THE DEFAULT-PLAYBOOK ROW LOOKUP -  *
002700 *                          A RUN WITH NO MATCHING RULE USED TO      *
002800 *                          RETURN BLANK, WHICH BLEW UP THE REPORT.  *
002900 *-----------------------------------------------------------------*
003000 * PEN519 14/02/2015 TMF    SWITCHED THE MATCH-KIND TEST TO THE      *
003100 *                          PENRULE-EQUALS/CONTAINS 88-LEVELS.       *
003200 *-----------------------------------------------------------------*
003300 EJECT
003400 ***********************
003500 ENVIRONMENT DIVISION.
003600 ***********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004100                   CLASS YES-NO-CLASS IS "Y" "N".
004200 ***************
004300 DATA DIVISION.
004400 ***************
004500 WORKING-STORAGE SECTION.
004600 01  FILLER                  PIC X(24) VALUE
004700         "** PROGRAM PENPLBK    **".
004800 
004900 01  WK-C-RULE-WORK.
005000     COPY PENRULE REPLACING ==PENRULE== BY ==WK-RL==.
005100 01  WK-C-RULE-WORK-X REDEFINES WK-C-RULE-WORK.
005200     05  FILLER               PIC X(150).
005300 
005400 01  WK-C-OBSV-WORK.
005500     COPY PENOBSV REPLACING ==PENOBSV== BY ==WK-OB==.
005600 01  WK-C-OBSV-WORK-X REDEFINES WK-C-OBSV-WORK.
005700     05  FILLER               PIC X(157).
005800 
005900 01  WK-C-DEFAULT-PLAYBOOK    PIC X(30) VALUE SPACES.
006000 01  WK-C-BEST-PLAYBOOK       PIC X(30) VALUE SPACES.
006100 01  WK-N-BEST-PRIORITY       PIC 9(03) VALUE ZERO.
006200 
006300 01  WK-C-TT-TOKEN            PIC X(10) OCCURS 5 TIMES.
006400 01  WK-N-TOK-IX               PIC S9(03) COMP VALUE ZERO.
006500 01  WK-C-TEST-FOUND-SW       PIC X(01) VALUE "N".
006600     88  WK-C-TEST-FOUND-Y    VALUE "Y".
006700 01  WK-C-RULE-MATCHED-SW     PIC X(01) VALUE "N".
006800     88  WK-C-RULE-IS-MATCH   VALUE "Y".
006900 01  WK-C-OBS-SATISFIED-SW    PIC X(01) VALUE "N".
007000     88  WK-C-OBS-SATISFIED-Y VALUE "Y".
007100 
007200 01  WK-C-OBS-FIELD-TEXT      PIC X(30) VALUE SPACES.
007300 01  WK-C-OBS-FIELD-TEXT-R REDEFINES WK-C-OBS-FIELD-TEXT.
007400     05  WK-C-OBS-FIELD-CHAR  PIC X(01) OCCURS 30 TIMES.
007500 01  WK-N-RULE-PORT           PIC 9(05) VALUE ZERO.
007600 
007700 01  WK-C-TRIM-FIELD          PIC X(30) VALUE SPACES.
007800 01  WK-N-TRIM-LEN            PIC S9(03) COMP VALUE ZERO.
007900 
008000 01  WK-C-HAYSTACK            PIC X(30) VALUE SPACES.
008100 01  WK-C-HAY-LEN             PIC S9(03) COMP VALUE ZERO.
008200 01  WK-C-NEEDLE              PIC X(30) VALUE SPACES.
008300 01  WK-C-NEEDLE-LEN          PIC S9(03) COMP VALUE ZERO.
008400 01  WK-C-MATCH-SW            PIC X(01) VALUE "N".
008500     88  WK-C-MATCH-FOUND     VALUE "Y".
008600 01  WK-N-SUBSCR              PIC S9(03) COMP VALUE ZERO.
008700 
008800 LINKAGE SECTION.
008900 01  LK-TEST-TYPE             PIC X(10).
009000 01  LK-RULE-TABLE.
009100     05  LK-RULE-ENTRY OCCURS 100 TIMES INDEXED BY LK-RULE-IX.
009200         10  LK-RULE-REC      PIC X(150).
009300 01  LK-RULE-COUNT            PIC S9(05) COMP.
009400 01  LK-OBSV-TABLE.
009500     05  LK-OBSV-ENTRY OCCURS 500 TIMES INDEXED BY LK-OBSV-IX.
009600         10  LK-OBSV-REC      PIC X(157).
009700 01  LK-OBSV-COUNT            PIC S9(05) COMP.
009800 01  LK-PLAYBOOK              PIC X(30).
009900 
010000 PROCEDURE DIVISION USING LK-TEST-TYPE LK-RULE-TABLE LK-RULE-COUNT
010100         LK-OBSV-TABLE LK-OBSV-COUNT LK-PLAYBOOK.
010200 MAIN-MODULE.
010300     MOVE SPACES TO LK-PLAYBOOK.
010400     MOVE SPACES TO WK-C-DEFAULT-PLAYBOOK.
010500     MOVE SPACES TO WK-C-BEST-PLAYBOOK.
010600     MOVE ZERO   TO WK-N-BEST-PRIORITY.
010700     PERFORM B100-FIND-DEFAULT-ROW THRU B100-EXIT.
010800     PERFORM B200-SCAN-ONE-RULE THRU B200-EXIT
010900         VARYING LK-RULE-IX FROM 1 BY 1 UNTIL LK-RULE-IX > LK-RULE-COUNT.
011000     IF WK-C-BEST-PLAYBOOK = SPACES
011100         MOVE WK-C-DEFAULT-PLAYBOOK TO LK-PLAYBOOK
011200     ELSE
011300         MOVE WK-C-BEST-PLAYBOOK TO LK-PLAYBOOK
011400     END-IF.
011500     GOBACK.
011600 EJECT
011700 *-------------------------------------------------------------------*
011800 * B100 - THE ONE ROW WITH RL-CATEGORY SPACES CARRIES THE DEFAULT    *
011900 * PLAYBOOK ID (NO CONDITION OF ITS OWN - IT NEVER MATCHES AS A      *
012000 * REGULAR RULE, PER PEN502).                                        *
012100 *-------------------------------------------------------------------*
012200 B100-FIND-DEFAULT-ROW.
012300     PERFORM B110-TEST-ONE-ROW THRU B110-EXIT
012400         VARYING LK-RULE-IX FROM 1 BY 1 UNTIL LK-RULE-IX > LK-RULE-COUNT
012500            OR WK-C-DEFAULT-PLAYBOOK NOT = SPACES.
012600 B100-EXIT.
012700     EXIT.
012800 
012900 B110-TEST-ONE-ROW.
013000     MOVE LK-RULE-REC(LK-RULE-IX) TO WK-C-RULE-WORK.
013100     IF WK-RL-CATEGORY = SPACES
013200         MOVE WK-RL-PLAYBOOK TO WK-C-DEFAULT-PLAYBOOK
013300     END-IF.
013400 B110-EXIT.
013500     EXIT.
013600 EJECT
013700 *-------------------------------------------------------------------*
013800 * B200 - ONE RULE ROW.  A ROW WITH NO CATEGORY (THE DEFAULT ROW)    *
013900 * IS SKIPPED HERE - IT IS HANDLED ENTIRELY BY B100 ABOVE.           *
014000 *-------------------------------------------------------------------*
014100 B200-SCAN-ONE-RULE.
014200     MOVE LK-RULE-REC(LK-RULE-IX) TO WK-C-RULE-WORK.
014300     IF WK-RL-CATEGORY NOT = SPACES
014400         PERFORM C100-TEST-TEST-TYPE THRU C100-EXIT
014500         IF WK-C-TEST-FOUND-Y
014600             PERFORM C200-TEST-CONDITION THRU C200-EXIT
014700             IF WK-C-RULE-IS-MATCH
014800                 IF WK-RL-PRIORITY > WK-N-BEST-PRIORITY
014900                     MOVE WK-RL-PRIORITY TO WK-N-BEST-PRIORITY
015000                     MOVE WK-RL-PLAYBOOK TO WK-C-BEST-PLAYBOOK
015100                 END-IF
015200             END-IF
015300         END-IF
015400     END-IF.
015500 B200-EXIT.
015600     EXIT.
015700 EJECT
015800 *-------------------------------------------------------------------*
015900 * C100 - DOES THE TEST TYPE APPEAR AMONG THIS RULE'S COMMA-         *
016000 * SEPARATED RL-TEST-TYPES ENTRIES (EXACT TOKEN MATCH, UP TO FIVE)?  *
016100 *-------------------------------------------------------------------*
016200 C100-TEST-TEST-TYPE.
016300     MOVE SPACES TO WK-C-TT-TOKEN(1) WK-C-TT-TOKEN(2) WK-C-TT-TOKEN(3)
016400                     WK-C-TT-TOKEN(4) WK-C-TT-TOKEN(5).
016500     UNSTRING WK-RL-TEST-TYPES DELIMITED BY ","
016600         INTO WK-C-TT-TOKEN(1) WK-C-TT-TOKEN(2) WK-C-TT-TOKEN(3)
016700              WK-C-TT-TOKEN(4) WK-C-TT-TOKEN(5).
016800     MOVE "N" TO WK-C-TEST-FOUND-SW.
016900     PERFORM C110-TEST-ONE-TOKEN THRU C110-EXIT
017000         VARYING WK-N-TOK-IX FROM 1 BY 1 UNTIL WK-N-TOK-IX > 5
017100            OR WK-C-TEST-FOUND-Y.
017200 C100-EXIT.
017300     EXIT.
017400 
017500 C110-TEST-ONE-TOKEN.
017600     IF WK-C-TT-TOKEN(WK-N-TOK-IX) = LK-TEST-TYPE
017700         MOVE "Y" TO WK-C-TEST-FOUND-SW
017800     END-IF.
017900 C110-EXIT.
018000     EXIT.
018100 EJECT
018200 *-------------------------------------------------------------------*
018300 * C200 - DOES AT LEAST ONE OBSERVATION SATISFY THIS RULE'S SINGLE   *
018400 * CONDITION (CATEGORY MATCH PLUS THE DATA-KEY/VALUE/MATCH-KIND      *
018500 * TEST)?                                                             *
018600 *-------------------------------------------------------------------*
018700 C200-TEST-CONDITION.
018800     MOVE "N" TO WK-C-RULE-MATCHED-SW.
018900     PERFORM C210-TEST-ONE-OBS THRU C210-EXIT
019000         VARYING LK-OBSV-IX FROM 1 BY 1 UNTIL LK-OBSV-IX > LK-OBSV-COUNT
019100            OR WK-C-RULE-IS-MATCH.
019200 C200-EXIT.
019300     EXIT.
019400 
019500 C210-TEST-ONE-OBS.
019600     MOVE LK-OBSV-REC(LK-OBSV-IX) TO WK-C-OBSV-WORK.
019700     IF WK-OB-CATEGORY = WK-RL-CATEGORY
019800         PERFORM C220-TEST-DATA-VALUE THRU C220-EXIT
019900         IF WK-C-OBS-SATISFIED-Y
020000             MOVE "Y" TO WK-C-RULE-MATCHED-SW
020100         END-IF
020200     END-IF.
020300 C210-EXIT.
020400     EXIT.
020500 EJECT
020600 *-------------------------------------------------------------------*
020700 * C220 - PORT CONDITIONS ARE COMPARED NUMERICALLY; EVERY OTHER      *
020800 * DATA-KEY IS COMPARED AS TEXT, EXACT OR CASE-INSENSITIVE SUBSTRING *
020900 * DEPENDING ON RL-MATCH-KIND.                                        *
021000 *-------------------------------------------------------------------*
021100 C220-TEST-DATA-VALUE.
021200     MOVE "N" TO WK-C-OBS-SATISFIED-SW.
021300     IF WK-RL-DATA-KEY = "port           "
021400         PERFORM C230-TEST-PORT-VALUE THRU C230-EXIT
021500     ELSE
021600         PERFORM C240-GET-FIELD-TEXT THRU C240-EXIT
021700         IF WK-RL-EQUALS
021800             IF WK-C-OBS-FIELD-TEXT = WK-RL-DATA-VALUE
021900                 MOVE "Y" TO WK-C-OBS-SATISFIED-SW
022000             END-IF
022100         ELSE
022200             PERFORM C250-TEST-CONTAINS THRU C250-EXIT
022300             IF WK-C-MATCH-FOUND
022400                 MOVE "Y" TO WK-C-OBS-SATISFIED-SW
022500             END-IF
022600         END-IF
022700     END-IF.
022800 C220-EXIT.
022900     EXIT.
023000 
023100 C230-TEST-PORT-VALUE.
023200     MOVE WK-RL-DATA-VALUE TO WK-C-TRIM-FIELD.
023300     MOVE 30 TO WK-N-TRIM-LEN.
023400     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
023500     MOVE ZERO TO WK-N-RULE-PORT.
023600     IF WK-N-TRIM-LEN > ZERO
023700         MOVE WK-RL-DATA-VALUE(1:WK-N-TRIM-LEN) TO WK-N-RULE-PORT
023800     END-IF.
023900     IF WK-OB-PORT = WK-N-RULE-PORT
024000         MOVE "Y" TO WK-C-OBS-SATISFIED-SW
024100     END-IF.
024200 C230-EXIT.
024300     EXIT.
024400 EJECT
024500 *-------------------------------------------------------------------*
024600 * C240 - DATA-KEY NAMES WHICH OBSERVATION FIELD THE CONDITION       *
024700 * CHECKS.                                                            *
024800 *-------------------------------------------------------------------*
024900 C240-GET-FIELD-TEXT.
025000     MOVE SPACES TO WK-C-OBS-FIELD-TEXT.
025100     EVALUATE WK-RL-DATA-KEY
025200         WHEN "service        "
025300             MOVE WK-OB-SERVICE  TO WK-C-OBS-FIELD-TEXT
025400         WHEN "protocol       "
025500             MOVE WK-OB-PROTOCOL TO WK-C-OBS-FIELD-TEXT
025600         WHEN "product        "
025700             MOVE WK-OB-PRODUCT  TO WK-C-OBS-FIELD-TEXT
025800         WHEN "version        "
025900             MOVE WK-OB-VERSION  TO WK-C-OBS-FIELD-TEXT
026000         WHEN "host           "
026100             MOVE WK-OB-HOST     TO WK-C-OBS-FIELD-TEXT
026200         WHEN "tags           "
026300             MOVE WK-OB-TAGS     TO WK-C-OBS-FIELD-TEXT
026400         WHEN OTHER
026500             CONTINUE
026600     END-EVALUATE.
026700 C240-EXIT.
026800     EXIT.
026900 EJECT
027000 *-------------------------------------------------------------------*
027100 * C250 - CASE-INSENSITIVE SUBSTRING TEST OF RL-DATA-VALUE INSIDE    *
027200 * THE CHOSEN OBSERVATION FIELD.                                      *
027300 *-------------------------------------------------------------------*
027400 C250-TEST-CONTAINS.
027500     MOVE WK-C-OBS-FIELD-TEXT TO WK-C-HAYSTACK.
027600     INSPECT WK-C-HAYSTACK
027700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027900     MOVE 30 TO WK-C-HAY-LEN.
028000     MOVE WK-RL-DATA-VALUE TO WK-C-NEEDLE.
028100     INSPECT WK-C-NEEDLE
028200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028400     MOVE WK-C-NEEDLE TO WK-C-TRIM-FIELD.
028500     MOVE 30 TO WK-N-TRIM-LEN.
028600     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
028700     MOVE WK-N-TRIM-LEN TO WK-C-NEEDLE-LEN.
028800     PERFORM C900-FIND-PHRASE THRU C900-EXIT.
028900 C250-EXIT.
029000     EXIT.
029100 EJECT
029200 *-------------------------------------------------------------------*
029300 * C900 - UNANCHORED SUBSTRING SEARCH, NO INTRINSIC FUNCTIONS.       *
029400 *-------------------------------------------------------------------*
029500 C900-FIND-PHRASE.
029600     MOVE "N" TO WK-C-MATCH-SW.
029700     IF WK-C-NEEDLE-LEN > ZERO AND WK-C-HAY-LEN >= WK-C-NEEDLE-LEN
029800         PERFORM C910-TRY-ONE-POSITION THRU C910-EXIT
029900             VARYING WK-N-SUBSCR FROM 1 BY 1
030000             UNTIL WK-N-SUBSCR > WK-C-HAY-LEN - WK-C-NEEDLE-LEN + 1
030100                OR WK-C-MATCH-FOUND
030200     END-IF.
030300 C900-EXIT.
030400     EXIT.
030500 
030600 C910-TRY-ONE-POSITION.
030700     IF WK-C-HAYSTACK(WK-N-SUBSCR:WK-C-NEEDLE-LEN)
030800          = WK-C-NEEDLE(1:WK-C-NEEDLE-LEN)
030900         MOVE "Y" TO WK-C-MATCH-SW
031000     END-IF.
031100 C910-EXIT.
031200     EXIT.
031300 EJECT
031400 *-------------------------------------------------------------------*
031500 * D900 - TRIMMED LENGTH OF WK-C-TRIM-FIELD (TRAILING SPACES ONLY).  *
031600 *-------------------------------------------------------------------*
031700 D900-CALC-TRIM-LEN.
031800     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
031900         UNTIL WK-N-TRIM-LEN = ZERO
032000            OR WK-C-TRIM-FIELD(WK-N-TRIM-LEN:1) NOT = SPACE.
032100 D900-EXIT.
032200     EXIT.
032300 
032400 D910-BACK-UP-ONE.
032500     SUBTRACT 1 FROM WK-N-TRIM-LEN.
032600 D910-EXIT.
032700     EXIT.
