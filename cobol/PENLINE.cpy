000100*****************************************************************
000200* PENLINE.cpybk - PRINT LINE LAYOUTS FOR THE PEN RULES CORE      *
000300* REPORT, REJECTS FILE AND DECISION-LOG FILE.                    *
000400*****************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------*
001000* PEN710 08/12/2019 TMF    INITIAL VERSION.                       *
001100*-----------------------------------------------------------------*
001110* PEN722 03/02/2022 DCL    PENLINE-TOTALS CARRIED NO SEVERITY      *
001120*                          FIELDS AT ALL - THE FINAL TOTALS LINE   *
001130*                          WAS READ/ACCEPTED/REJECTED/AUTO ONLY.   *
001140*                          ADDED TOT-CRIT/HIGH/MED/LOW/INFO SO THE *
001150*                          TOTALS LINE CARRIES THE SEVERITY TALLY. *
001160*-----------------------------------------------------------------*
001200
001300*-----------------------------------------------------------------*
001400* REPORT LINE - 132 COLUMN PRINT LAYOUT.  GENERAL PURPOSE 132-   *
001500* BYTE LINE; EACH PARAGRAPH IN PENMAIN'S A900- RANGE BUILDS ITS   *
001600* OWN VIEW VIA THE REDEFINES BELOW RATHER THAN MOVING FIELD BY   *
001700* FIELD EVERY TIME.                                              *
001800*-----------------------------------------------------------------*
001900 01  PENLINE-REPORT              PIC X(132).
002000
002100 01  PENLINE-HEADER REDEFINES PENLINE-REPORT.
002200     05  PENLINE-HDR-LIT         PIC X(34)
002300             VALUE "PENETRATION TEST REPORT -- ".
002400     05  PENLINE-HDR-CLIENT      PIC X(30).
002500     05  FILLER                  PIC X(68).
002600
002700 01  PENLINE-SUMMARY REDEFINES PENLINE-REPORT.
002800     05  PENLINE-SUM-LIT         PIC X(16) VALUE "Total findings: ".
002900     05  PENLINE-SUM-TOTAL       PIC ZZZ9.
003000     05  PENLINE-SUM-SEP1        PIC X(2)  VALUE "  ".
003100     05  PENLINE-SUM-CRIT-LIT    PIC X(10) VALUE "Critical ".
003200     05  PENLINE-SUM-CRIT        PIC ZZZ9.
003300     05  PENLINE-SUM-SEP2        PIC X(2)  VALUE ", ".
003400     05  PENLINE-SUM-HIGH-LIT    PIC X(6)  VALUE "High ".
003500     05  PENLINE-SUM-HIGH        PIC ZZZ9.
003600     05  PENLINE-SUM-SEP3        PIC X(2)  VALUE ", ".
003700     05  PENLINE-SUM-MED-LIT     PIC X(8)  VALUE "Medium ".
003800     05  PENLINE-SUM-MED         PIC ZZZ9.
003900     05  PENLINE-SUM-SEP4        PIC X(2)  VALUE ", ".
004000     05  PENLINE-SUM-LOW-LIT     PIC X(5)  VALUE "Low ".
004100     05  PENLINE-SUM-LOW         PIC ZZZ9.
004200     05  PENLINE-SUM-SEP5        PIC X(2)  VALUE ", ".
004300     05  PENLINE-SUM-INFO-LIT    PIC X(16) VALUE "Informational ".
004400     05  PENLINE-SUM-INFO        PIC ZZZ9.
004500     05  FILLER                  PIC X(29).
004600
004700 01  PENLINE-FIND-ROW REDEFINES PENLINE-REPORT.
004800     05  PENLINE-ROW-ID          PIC X(07).
004900     05  PENLINE-ROW-SEV         PIC X(14).
005000     05  PENLINE-ROW-PRI         PIC X(22).
005100     05  PENLINE-ROW-TITLE       PIC X(45).
005200     05  PENLINE-ROW-TARGET      PIC X(40).
005300     05  FILLER                  PIC X(04).
005400
005500 01  PENLINE-TOTALS REDEFINES PENLINE-REPORT.
005510     05  PENLINE-TOT-LIT         PIC X(51)
005520         VALUE "Read/Accepted/Rejected/Auto/Crit/High/Med/Low/Info ".
005530     05  PENLINE-TOT-READ        PIC ZZZ9.
005540     05  PENLINE-TOT-SEP1        PIC X(1) VALUE "/".
005550     05  PENLINE-TOT-ACCEPT      PIC ZZZ9.
005560     05  PENLINE-TOT-SEP2        PIC X(1) VALUE "/".
005570     05  PENLINE-TOT-REJECT      PIC ZZZ9.
005580     05  PENLINE-TOT-SEP3        PIC X(1) VALUE "/".
005590     05  PENLINE-TOT-AUTO        PIC ZZZ9.
005600     05  PENLINE-TOT-SEP4        PIC X(1) VALUE "/".
005610     05  PENLINE-TOT-CRIT        PIC ZZZ9.
005620     05  PENLINE-TOT-SEP5        PIC X(1) VALUE "/".
005630     05  PENLINE-TOT-HIGH        PIC ZZZ9.
005640     05  PENLINE-TOT-SEP6        PIC X(1) VALUE "/".
005650     05  PENLINE-TOT-MED         PIC ZZZ9.
005660     05  PENLINE-TOT-SEP7        PIC X(1) VALUE "/".
005670     05  PENLINE-TOT-LOW         PIC ZZZ9.
005680     05  PENLINE-TOT-SEP8        PIC X(1) VALUE "/".
005690     05  PENLINE-TOT-INFO        PIC ZZZ9.
005700     05  FILLER                  PIC X(37).
006600
006700*-----------------------------------------------------------------*
006800* REJECTS LINE - VARIABLE, ONE LINE PER FINDING ID OR ERROR.      *
006900*-----------------------------------------------------------------*
007000 01  PENLINE-REJECT.
007100     05  PENLINE-REJ-ID          PIC X(06).
007200     05  PENLINE-REJ-SEP         PIC X(02) VALUE ": ".
007300     05  PENLINE-REJ-TEXT        PIC X(60).
007400
007500*-----------------------------------------------------------------*
007600* DECISION-LOG LINE - VARIABLE, ONE LINE PER POLICY BLOCK OR      *
007700* ADAPTIVE-ASSIST EVALUATION.                                    *
007800*-----------------------------------------------------------------*
007900 01  PENLINE-DCNLOG.
008000     05  PENLINE-LOG-TS          PIC X(20).
008100     05  PENLINE-LOG-SEP1        PIC X(02) VALUE "  ".
008200     05  PENLINE-LOG-EVENT       PIC X(20).
008300     05  PENLINE-LOG-SEP2        PIC X(02) VALUE "  ".
008400     05  PENLINE-LOG-LEVEL       PIC X(01).
008500     05  PENLINE-LOG-SEP3        PIC X(02) VALUE "  ".
008600     05  PENLINE-LOG-REASON      PIC X(80).
