000100 IDENTIFICATION DIVISION.
000200 ****************************
000300 PROGRAM-ID.      PENHAUD.
000400 AUTHOR.          DIANE CARVER-LOWE.
000500 INSTALLATION.    HOME-LAB SECURITY PRACTICE GROUP.
000600 DATE-WRITTEN.    04 FEBRUARY 2004.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL ENGAGEMENT DATA ONLY.
000900 *-----------------------------------------------------------------*
001000 *DESCRIPTION : HOME-AUDIT QUESTIONNAIRE RULE ENGINE.  TESTS THE    *
001100 *              ELEVEN FIXED CONDITIONS AGAINST ONE HOME-AUDIT-     *
001200 *              ANSWERS RECORD, IN THE FIXED ORDER BELOW, AND        *
001300 *              APPENDS ONE AUTO-GENERATED FINDING TO THE CALLER'S  *
001400 *              FINDINGS TABLE FOR EACH CONDITION THAT FIRES.  ALSO *
001500 *              ADVANCES THE METHODOLOGY PHASE TABLE - A HOME       *
001600 *              AUDIT RUN COUNTS AS PRE-ENGAGEMENT COMPLETE AND     *
001700 *              PUTS EVERY OTHER NOT-STARTED PHASE (EXCEPT           *
001800 *              EXPLOITATION, WHICH THIS WIZARD DOES NOT TOUCH)     *
001900 *              INTO IN-PROGRESS.                                    *
002000 *-----------------------------------------------------------------*
002100 * HISTORY OF MODIFICATION:                                         *
002200 *-----------------------------------------------------------------*
002300 * TAG    DATE       DEV    DESCRIPTION                             *
002400 *------- ---------- ------ ------------------------------------- *
002500 * PEN301 04/02/2004 DCL    INITIAL VERSION - RULES 1 THROUGH 9.     *
002600 *-----------------------------------------------------------------*
002700 * PEN318 17/09/2005 DCL    ADDED RULE 9 (DNS FILTER) AND RULE 6     *
002800 *                          (ADMIN CREDENTIAL RISK) VARIABLE         *
002900 *                          IMPACT/LIKELIHOOD BY STRENGTH VALUE.     *
003000 *-----------------------------------------------------------------*
003100 * PEN329 30/01/2007 TMF    ADDED RULES 10 AND 11A/11B FOR PORT      *
003200 *                          FORWARDS AND WAN EXPOSURE (Q1 REM        *
003300 *                          RELEASE).                                *
003400 *-----------------------------------------------------------------*
003410 * PEN704 22/11/2021 DCL    RETURN AN END-OF-RUN SUMMARY NOTE TO     *
003420 *                          PENMAIN SO THE DECISION-LOG SHOWS WHAT   *
003430 *                          THE HOME-AUDIT RUN FOUND, NOT JUST THAT  *
003440 *                          IT RAN.  NEW LK-SUMMARY-NOTE PARAMETER.  *
003450 *-----------------------------------------------------------------*
003500 EJECT
003600 ***********************
003700 ENVIRONMENT DIVISION.
003800 ***********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                   CLASS YES-NO-CLASS IS "Y" "N".
004400 ***************
004500 DATA DIVISION.
004600 ***************
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                  PIC X(24) VALUE
004900         "** PROGRAM PENHAUD    **".
005000 
005100 *-----------------------------------------------------------------*
005200 * AFFECTED / WIFINET TEXT, BUILT ONCE AT THE TOP FROM THE ROUTER   *
005300 * MAKE AND IP, THEN REUSED AS THE TARGET FOR MOST OF THE RULES.    *
005400 *-----------------------------------------------------------------*
005500 01  WK-C-AFFECTED            PIC X(50) VALUE SPACES.
005600 01  WK-C-AFFECTED-R REDEFINES WK-C-AFFECTED.
005700     05  WK-C-AFFECTED-CHAR   PIC X(01) OCCURS 50 TIMES.
005800 01  WK-C-WIFINET             PIC X(50) VALUE SPACES.
005900 01  WK-C-UPPER-TEST          PIC X(20) VALUE SPACES.
006000 
006100 01  WK-C-NEW-REC             PIC X(819) VALUE SPACES.
006200 01  WK-C-NEW-REC-R REDEFINES WK-C-NEW-REC.
006300     COPY PENFIND REPLACING ==PENFIND== BY ==WK-NEWFIND==.
006400 
006500 01  WK-N-SUBSCR              PIC S9(03) COMP VALUE ZERO.
006600 01  WK-C-IMPACT              PIC X(13) VALUE SPACES.
006700 01  WK-C-LIKELIHOOD          PIC X(06) VALUE SPACES.
006710*-----------------------------------------------------------------*
006720* PEN704 WORK AREA FOR THE END-OF-RUN SUMMARY NOTE - ONE COMMON   *
006730* TRIM FIELD REUSED ACROSS THE SIX VARIABLE-WIDTH ANSWER FIELDS,  *
006740* WITH A DEDICATED LENGTH HOLDER PER FIELD FOR THE FINAL STRING.  *
006750*-----------------------------------------------------------------*
006760 01  WK-C-TRIM-FIELD          PIC X(30) VALUE SPACES.
006770 01  WK-N-TRIM-LEN            PIC S9(03) COMP VALUE ZERO.
006780 01  WK-N-MAKE-LEN            PIC S9(03) COMP VALUE ZERO.
006790 01  WK-N-IP-LEN              PIC S9(03) COMP VALUE ZERO.
006800 01  WK-N-FW-LEN              PIC S9(03) COMP VALUE ZERO.
006810 01  WK-N-MODE-LEN            PIC S9(03) COMP VALUE ZERO.
006820 01  WK-N-CNT-LEN             PIC S9(03) COMP VALUE ZERO.
006830 01  WK-N-DNS-LEN             PIC S9(03) COMP VALUE ZERO.
006841 01  WK-C-MAKE-TRIM           PIC X(30) VALUE SPACES.
006842 01  WK-C-IP-TRIM             PIC X(15) VALUE SPACES.
006843 01  WK-C-FW-TRIM             PIC X(20) VALUE SPACES.
006844 01  WK-C-MODE-TRIM           PIC X(16) VALUE SPACES.
006845 01  WK-C-CNT-TRIM            PIC X(05) VALUE SPACES.
006846 01  WK-C-DNS-TRIM            PIC X(22) VALUE SPACES.
006847 01  WK-C-SUMMARY-NOTE        PIC X(127) VALUE SPACES.
006850
006900 LINKAGE SECTION.
007000 01  LK-HOLD-REC              PIC X(819).
007100 01  LK-HOLD-REC-R REDEFINES LK-HOLD-REC.
007200     COPY PENHANS REPLACING ==PENHANS== BY ==LK-HANS==.
007300     05  FILLER               PIC X(673).
007400 
007500 01  LK-PHASE-TABLE.
007600     05  LK-PHASE-ENTRY OCCURS 7 TIMES INDEXED BY LK-PHASE-IX.
007700         10  LK-PHASE-NAME    PIC X(24).
007800         10  LK-PHASE-STATUS  PIC X(11).
007900 
008000 01  LK-FIND-TABLE.
008100     05  LK-FIND-ENTRY OCCURS 500 TIMES INDEXED BY LK-FIND-IX.
008200         10  LK-FIND-REC      PIC X(819).
008300         10  LK-FIND-LIVE     PIC X(01).
008400         10  LK-FIND-SORTKEY  PIC 9(03).
008500 01  LK-FIND-COUNT            PIC S9(05) COMP.
008600 01  LK-MAX-SEQ               PIC S9(05) COMP.
008700 01  LK-N-AUTO                PIC S9(05) COMP.
008750*                      PEN704 - END-OF-RUN SUMMARY NOTE, RETURNED
008760*                      TO PENMAIN FOR THE DECISION-LOG.
008770 01  LK-SUMMARY-NOTE          PIC X(127).
008800
008900 PROCEDURE DIVISION USING LK-HOLD-REC LK-PHASE-TABLE LK-FIND-TABLE
009000         LK-FIND-COUNT LK-MAX-SEQ LK-N-AUTO LK-SUMMARY-NOTE.
009100 MAIN-MODULE.
009200     STRING "Home Router " DELIMITED BY SIZE
009300            LK-HANS-RTR-MAKE DELIMITED BY SIZE
009400            " (" DELIMITED BY SIZE
009500            LK-HANS-RTR-IP DELIMITED BY SIZE
009600            ")" DELIMITED BY SIZE
009700         INTO WK-C-AFFECTED.
009800     STRING "Wi-Fi Network (via " DELIMITED BY SIZE
009900            LK-HANS-RTR-MAKE DELIMITED BY SIZE
010000            ")" DELIMITED BY SIZE
010100         INTO WK-C-WIFINET.
010200     PERFORM C010-RULE-FW-VERSION      THRU C010-EXIT.
010300     PERFORM C020-RULE-WIFI-MODE       THRU C020-EXIT.
010400     PERFORM C030-RULE-WPS             THRU C030-EXIT.
010500     PERFORM C040-RULE-UPNP            THRU C040-EXIT.
010600     PERFORM C050-RULE-REMOTE-ADMIN    THRU C050-EXIT.
010700     PERFORM C060-RULE-PASS-STRENGTH   THRU C060-EXIT.
010800     PERFORM C070-RULE-GUEST-NET       THRU C070-EXIT.
010900     PERFORM C080-RULE-IOT-ISOLATED    THRU C080-EXIT.
011000     PERFORM C090-RULE-DNS-FILTER      THRU C090-EXIT.
011100     PERFORM C100-RULE-PORT-FWD        THRU C100-EXIT.
011200     PERFORM C110-RULE-WAN-EXPOSURE    THRU C110-EXIT.
011300     PERFORM D100-ADVANCE-PHASES       THRU D100-EXIT.
011350     PERFORM D200-BUILD-SUMMARY-NOTE   THRU D200-EXIT.
011360     MOVE WK-C-SUMMARY-NOTE TO LK-SUMMARY-NOTE.
011400     GOBACK.
011500 EJECT
011600 *-------------------------------------------------------------------*
011700 * RULE 1 - FIRMWARE VERSION BLANK OR "UNKNOWN".                     *
011800 *-------------------------------------------------------------------*
011900 C010-RULE-FW-VERSION.
012000     MOVE LK-HANS-FW-VERSION TO WK-C-UPPER-TEST.
012100     INSPECT WK-C-UPPER-TEST
012200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012400     IF WK-C-UPPER-TEST = SPACES OR WK-C-UPPER-TEST = "UNKNOWN"
012500         MOVE "Router Firmware Version Unknown / Not Verified"
012600             TO WK-NEWFIND-TITLE
012700         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
012800         STRING "Router firmware version was not confirmed during "
012900                DELIMITED BY SIZE
013000                "the audit, which makes it harder to assess "
013100                DELIMITED BY SIZE
013200                "exposure to known security issues." DELIMITED BY SIZE
013300             INTO WK-NEWFIND-DESCRIPTION
013400         STRING "Firmware version reported: " DELIMITED BY SIZE
013500                LK-HANS-FW-VERSION DELIMITED BY SIZE
013600             INTO WK-NEWFIND-EVIDENCE
013700         STRING "Unpatched firmware is a common root cause of "
013800                DELIMITED BY SIZE
013900                "router compromise and persistent network exposure."
014000                DELIMITED BY SIZE
014100             INTO WK-NEWFIND-BIZ-IMPACT
014200         STRING "Check firmware version in admin UI; update to "
014300                DELIMITED BY SIZE
014400                "latest stable release from vendor; enable "
014500                DELIMITED BY SIZE
014600                "auto-update if supported." DELIMITED BY SIZE
014700             INTO WK-NEWFIND-RECOMMEND
014800         MOVE "Informational" TO WK-C-IMPACT
014900         MOVE "Medium" TO WK-C-LIKELIHOOD
015000         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
015100     END-IF.
015200 C010-EXIT.
015300     EXIT.
015400 EJECT
015500 *-------------------------------------------------------------------*
015600 * RULE 2A/2B - WI-FI SECURITY MODE.  OPEN/NONE OR WEP FIRES THE     *
015700 * HIGH/HIGH VARIANT; MIXED OR UNKNOWN FIRES THE MEDIUM/MEDIUM ONE;  *
015800 * WPA2/WPA3 ALONE FIRES NOTHING.                                     *
015900 *-------------------------------------------------------------------*
016000 C020-RULE-WIFI-MODE.
016100     IF LK-HANS-WIFI-MODE = "Open/None      " OR "WEP            "
016200         STRING "Insecure Wi-Fi Encryption Mode (" DELIMITED BY SIZE
016300                LK-HANS-WIFI-MODE DELIMITED BY SIZE
016400                ")" DELIMITED BY SIZE
016500             INTO WK-NEWFIND-TITLE
016600         MOVE WK-C-WIFINET TO WK-NEWFIND-TARGET
016700         STRING "Wireless encryption is configured as "
016800                DELIMITED BY SIZE
016900                LK-HANS-WIFI-MODE DELIMITED BY SIZE
017000                ", which is not considered secure." DELIMITED BY SIZE
017100             INTO WK-NEWFIND-DESCRIPTION
017200         STRING "Wi-Fi mode selected: " DELIMITED BY SIZE
017300                LK-HANS-WIFI-MODE DELIMITED BY SIZE
017400             INTO WK-NEWFIND-EVIDENCE
017500         STRING "Attackers nearby can intercept traffic, join the "
017600                DELIMITED BY SIZE
017700                "network, and access internal devices."
017800                DELIMITED BY SIZE
017900             INTO WK-NEWFIND-BIZ-IMPACT
018000         STRING "Switch to WPA3 (preferred) or WPA2-AES; disable "
018100                DELIMITED BY SIZE
018200                "legacy modes; rotate Wi-Fi password."
018300                DELIMITED BY SIZE
018400             INTO WK-NEWFIND-RECOMMEND
018500         MOVE "High" TO WK-C-IMPACT
018600         MOVE "High" TO WK-C-LIKELIHOOD
018700         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
018800     ELSE
018900         IF LK-HANS-WIFI-MODE = "WPA/WPA2 mixed " OR "Unknown        "
019000             STRING "Weak/Unverified Wi-Fi Security Mode ("
019100                    DELIMITED BY SIZE
019200                    LK-HANS-WIFI-MODE DELIMITED BY SIZE
019300                    ")" DELIMITED BY SIZE
019400                 INTO WK-NEWFIND-TITLE
019500             MOVE WK-C-WIFINET TO WK-NEWFIND-TARGET
019600             STRING "Wi-Fi security mode is " DELIMITED BY SIZE
019700                    LK-HANS-WIFI-MODE DELIMITED BY SIZE
019800                    ". Mixed/unknown modes can allow weaker "
019900                    DELIMITED BY SIZE
020000                    "fallback behavior." DELIMITED BY SIZE
020100                 INTO WK-NEWFIND-DESCRIPTION
020200             STRING "Wi-Fi mode selected: " DELIMITED BY SIZE
020300                    LK-HANS-WIFI-MODE DELIMITED BY SIZE
020400                 INTO WK-NEWFIND-EVIDENCE
020500             STRING "Increases risk of downgrade/legacy "
020600                    DELIMITED BY SIZE
020700                    "compatibility weaknesses and unauthorized "
020800                    DELIMITED BY SIZE
020900                    "access attempts." DELIMITED BY SIZE
021000                 INTO WK-NEWFIND-BIZ-IMPACT
021100             STRING "Set Wi-Fi to WPA3 if available; otherwise "
021200                    DELIMITED BY SIZE
021300                    "WPA2-AES only; disable legacy compatibility "
021400                    DELIMITED BY SIZE
021500                    "options." DELIMITED BY SIZE
021600                 INTO WK-NEWFIND-RECOMMEND
021700             MOVE "Medium" TO WK-C-IMPACT
021800             MOVE "Medium" TO WK-C-LIKELIHOOD
021900             PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
022000         END-IF
022100     END-IF.
022200 C020-EXIT.
022300     EXIT.
022400 EJECT
022500 *-------------------------------------------------------------------*
022600 * RULE 3 - WPS ENABLED.                                             *
022700 *-------------------------------------------------------------------*
022800 C030-RULE-WPS.
022900     IF LK-HANS-WPS-ON
023000         MOVE "WPS Enabled" TO WK-NEWFIND-TITLE
023100         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
023200         STRING "Wi-Fi Protected Setup (WPS) is enabled. WPS can "
023300                DELIMITED BY SIZE
023400                "increase the risk of unauthorized Wi-Fi access "
023500                DELIMITED BY SIZE
023600                "depending on router behavior and configuration."
023700                DELIMITED BY SIZE
023800             INTO WK-NEWFIND-DESCRIPTION
023900         MOVE "WPS reported enabled" TO WK-NEWFIND-EVIDENCE
024000         STRING "Increases chance of unauthorized access to the "
024100                DELIMITED BY SIZE
024200                "wireless network, which can lead to internal "
024300                DELIMITED BY SIZE
024400                "device compromise." DELIMITED BY SIZE
024500             INTO WK-NEWFIND-BIZ-IMPACT
024600         STRING "Disable WPS; rely on strong WPA2/WPA3 passphrase; "
024700                DELIMITED BY SIZE
024800                "rotate Wi-Fi password after change." DELIMITED BY SIZE
024900             INTO WK-NEWFIND-RECOMMEND
025000         MOVE "Medium" TO WK-C-IMPACT
025100         MOVE "Medium" TO WK-C-LIKELIHOOD
025200         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
025300     END-IF.
025400 C030-EXIT.
025500     EXIT.
025600 EJECT
025700 *-------------------------------------------------------------------*
025800 * RULE 4 - UPNP ENABLED.                                            *
025900 *-------------------------------------------------------------------*
026000 C040-RULE-UPNP.
026100     IF LK-HANS-UPNP-ON
026200         MOVE "UPnP Enabled on Router" TO WK-NEWFIND-TITLE
026300         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
026400         STRING "UPnP is enabled. UPnP allows devices to request "
026500                DELIMITED BY SIZE
026600                "port mappings automatically, which can "
026700                DELIMITED BY SIZE
026800                "unintentionally expose internal services to the "
026900                DELIMITED BY SIZE
027000                "internet." DELIMITED BY SIZE
027100             INTO WK-NEWFIND-DESCRIPTION
027200         MOVE "UPnP reported enabled" TO WK-NEWFIND-EVIDENCE
027300         STRING "Increases risk of internal devices being exposed "
027400                DELIMITED BY SIZE
027500                "externally without explicit review, enabling "
027600                DELIMITED BY SIZE
027700                "remote compromise pathways." DELIMITED BY SIZE
027800             INTO WK-NEWFIND-BIZ-IMPACT
027900         STRING "Disable UPnP; create explicit port forwards only "
028000                DELIMITED BY SIZE
028100                "when necessary; periodically review WAN exposure."
028200                DELIMITED BY SIZE
028300             INTO WK-NEWFIND-RECOMMEND
028400         MOVE "Medium" TO WK-C-IMPACT
028500         MOVE "Medium" TO WK-C-LIKELIHOOD
028600         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
028700     END-IF.
028800 C040-EXIT.
028900     EXIT.
029000 EJECT
029100 *-------------------------------------------------------------------*
029200 * RULE 5 - REMOTE ADMINISTRATION ENABLED.                           *
029300 *-------------------------------------------------------------------*
029400 C050-RULE-REMOTE-ADMIN.
029500     IF LK-HANS-REMOTE-ADMIN-ON
029600         MOVE "Remote Administration Enabled" TO WK-NEWFIND-TITLE
029700         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
029800         STRING "Remote administration is enabled, allowing router "
029900                DELIMITED BY SIZE
030000                "management from the internet. This increases "
030100                DELIMITED BY SIZE
030200                "exposure to credential attacks and router CVEs."
030300                DELIMITED BY SIZE
030400             INTO WK-NEWFIND-DESCRIPTION
030500         MOVE "Remote admin reported enabled" TO WK-NEWFIND-EVIDENCE
030600         STRING "Attackers can target the router login remotely; "
030700                DELIMITED BY SIZE
030800                "compromise can grant persistent control of the "
030900                DELIMITED BY SIZE
031000                "home network." DELIMITED BY SIZE
031100             INTO WK-NEWFIND-BIZ-IMPACT
031200         STRING "Disable remote admin; if required, restrict to "
031300                DELIMITED BY SIZE
031400                "VPN-only access; enforce strong unique admin "
031500                DELIMITED BY SIZE
031600                "password and MFA if supported." DELIMITED BY SIZE
031700             INTO WK-NEWFIND-RECOMMEND
031800         MOVE "High" TO WK-C-IMPACT
031900         MOVE "Medium" TO WK-C-LIKELIHOOD
032000         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
032100     END-IF.
032200 C050-EXIT.
032300     EXIT.
032400 EJECT
032500 *-------------------------------------------------------------------*
032600 * RULE 6 - ADMIN PASSWORD STRENGTH.  IMPACT/LIKELIHOOD BOTH SWING   *
032700 * TO HIGH WHEN THE STRENGTH IS THE WORST CATEGORY, MEDIUM OTHERWISE.*
032800 *-------------------------------------------------------------------*
032900 C060-RULE-PASS-STRENGTH.
033000     IF LK-HANS-PASS-STRENGTH = "Weak/default/suspected" OR
033100        LK-HANS-PASS-STRENGTH = "Okay but reused       " OR
033200        LK-HANS-PASS-STRENGTH = "Unknown               "
033300         STRING "Router Admin Credential Risk (" DELIMITED BY SIZE
033400                LK-HANS-PASS-STRENGTH DELIMITED BY SIZE
033500                ")" DELIMITED BY SIZE
033600             INTO WK-NEWFIND-TITLE
033700         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
033800         STRING "Router admin password was assessed as '"
033900                DELIMITED BY SIZE
034000                LK-HANS-PASS-STRENGTH DELIMITED BY SIZE
034100                "'. Weak, reused, or unverified admin credentials "
034200                DELIMITED BY SIZE
034300                "increase compromise risk." DELIMITED BY SIZE
034400             INTO WK-NEWFIND-DESCRIPTION
034500         STRING "Password strength selected: " DELIMITED BY SIZE
034600                LK-HANS-PASS-STRENGTH DELIMITED BY SIZE
034700             INTO WK-NEWFIND-EVIDENCE
034800         STRING "Compromised router credentials can lead to DNS "
034900                DELIMITED BY SIZE
035000                "hijacking, traffic interception, and persistent "
035100                DELIMITED BY SIZE
035200                "access to the network." DELIMITED BY SIZE
035300             INTO WK-NEWFIND-BIZ-IMPACT
035400         STRING "Set a unique strong admin password (password "
035500                DELIMITED BY SIZE
035600                "manager); enable MFA if available; disable admin "
035700                DELIMITED BY SIZE
035800                "access from Wi-Fi guest networks." DELIMITED BY SIZE
035900             INTO WK-NEWFIND-RECOMMEND
036000         IF LK-HANS-PASS-STRENGTH = "Weak/default/suspected"
036100             MOVE "High" TO WK-C-IMPACT
036200             MOVE "High" TO WK-C-LIKELIHOOD
036300         ELSE
036400             MOVE "Medium" TO WK-C-IMPACT
036500             MOVE "Medium" TO WK-C-LIKELIHOOD
036600         END-IF
036700         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
036800     END-IF.
036900 C060-EXIT.
037000     EXIT.
037100 EJECT
037200 *-------------------------------------------------------------------*
037300 * RULE 7 - GUEST NETWORK NOT ENABLED.                                *
037400 *-------------------------------------------------------------------*
037500 C070-RULE-GUEST-NET.
037600     IF NOT LK-HANS-GUEST-NET-ON
037700         MOVE "Guest Network Not Enabled" TO WK-NEWFIND-TITLE
037800         MOVE WK-C-WIFINET TO WK-NEWFIND-TARGET
037900         STRING "Guest Wi-Fi is not enabled. Without a guest "
038000                DELIMITED BY SIZE
038100                "network, visitors often share the main network, "
038200                DELIMITED BY SIZE
038300                "increasing exposure of personal devices and IoT "
038400                DELIMITED BY SIZE
038500                "assets." DELIMITED BY SIZE
038600             INTO WK-NEWFIND-DESCRIPTION
038700         MOVE "Guest network reported disabled" TO WK-NEWFIND-EVIDENCE
038800         STRING "Visitors' devices may introduce malware or "
038900                DELIMITED BY SIZE
039000                "insecure services into the same network as "
039100                DELIMITED BY SIZE
039200                "sensitive devices." DELIMITED BY SIZE
039300             INTO WK-NEWFIND-BIZ-IMPACT
039400         STRING "Enable guest Wi-Fi; isolate guests from LAN; use "
039500                DELIMITED BY SIZE
039600                "strong password; rotate periodically."
039700                DELIMITED BY SIZE
039800             INTO WK-NEWFIND-RECOMMEND
039900         MOVE "Low" TO WK-C-IMPACT
040000         MOVE "Medium" TO WK-C-LIKELIHOOD
040100         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
040200     END-IF.
040300 C070-EXIT.
040400     EXIT.
040500 EJECT
040600 *-------------------------------------------------------------------*
040700 * RULE 8 - IOT DEVICES NOT SEGMENTED.                                *
040800 *-------------------------------------------------------------------*
040900 C080-RULE-IOT-ISOLATED.
041000     IF NOT LK-HANS-IOT-ISOLATED-Y
041100         MOVE "IoT Devices Not Segmented/Isolated" TO WK-NEWFIND-TITLE
041200         MOVE "Home Network" TO WK-NEWFIND-TARGET
041300         STRING "IoT devices are not isolated from main devices. "
041400                DELIMITED BY SIZE
041500                "IoT devices commonly have weaker security and can "
041600                DELIMITED BY SIZE
041700                "become pivot points." DELIMITED BY SIZE
041800             INTO WK-NEWFIND-DESCRIPTION
041900         MOVE "IoT isolation reported: No" TO WK-NEWFIND-EVIDENCE
042000         STRING "Compromise of one IoT device can enable lateral "
042100                DELIMITED BY SIZE
042200                "movement to personal computers, NAS devices, and "
042300                DELIMITED BY SIZE
042400                "phones." DELIMITED BY SIZE
042500             INTO WK-NEWFIND-BIZ-IMPACT
042600         STRING "Create separate IoT SSID/VLAN; block IoT to LAN "
042700                DELIMITED BY SIZE
042800                "by default; allow only required outbound access."
042900                DELIMITED BY SIZE
043000             INTO WK-NEWFIND-RECOMMEND
043100         MOVE "Medium" TO WK-C-IMPACT
043200         MOVE "Medium" TO WK-C-LIKELIHOOD
043300         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
043400     END-IF.
043500 C080-EXIT.
043600     EXIT.
043700 EJECT
043800 *-------------------------------------------------------------------*
043900 * RULE 9 - NO DNS FILTERING.                                         *
044000 *-------------------------------------------------------------------*
044100 C090-RULE-DNS-FILTER.
044200     IF LK-HANS-DNS-FILTER = "None                  "
044300         MOVE "No DNS Filtering / Blocking in Place"
044400             TO WK-NEWFIND-TITLE
044500         MOVE "Home Network" TO WK-NEWFIND-TARGET
044600         STRING "No DNS filtering is configured. DNS filtering "
044700                DELIMITED BY SIZE
044800                "can reduce exposure to known malicious domains "
044900                DELIMITED BY SIZE
045000                "and phishing infrastructure." DELIMITED BY SIZE
045100             INTO WK-NEWFIND-DESCRIPTION
045200         MOVE "DNS filtering selected: None" TO WK-NEWFIND-EVIDENCE
045300         STRING "Increases likelihood of successful phishing/"
045400                DELIMITED BY SIZE
045500                "malware callbacks and ad/tracker exposure."
045600                DELIMITED BY SIZE
045700             INTO WK-NEWFIND-BIZ-IMPACT
045800         STRING "Consider NextDNS / Pi-hole / router DNS "
045900                DELIMITED BY SIZE
046000                "filtering; enable blocklists; enforce on all "
046100                DELIMITED BY SIZE
046200                "clients where possible." DELIMITED BY SIZE
046300             INTO WK-NEWFIND-RECOMMEND
046400         MOVE "Low" TO WK-C-IMPACT
046500         MOVE "Medium" TO WK-C-LIKELIHOOD
046600         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
046700     END-IF.
046800 C090-EXIT.
046900     EXIT.
047000 EJECT
047100 *-------------------------------------------------------------------*
047200 * RULE 10 - PORT FORWARDS CONFIGURED.                                *
047300 *-------------------------------------------------------------------*
047400 C100-RULE-PORT-FWD.
047500     IF LK-HANS-PORT-FWD-ON
047600         MOVE "Port Forwards Present (Review Needed)"
047700             TO WK-NEWFIND-TITLE
047800         MOVE WK-C-AFFECTED TO WK-NEWFIND-TARGET
047900         STRING "Port forwards are configured. Port forwards can "
048000                DELIMITED BY SIZE
048100                "expose internal services externally and should "
048200                DELIMITED BY SIZE
048300                "be reviewed for necessity and secure "
048400                DELIMITED BY SIZE
048500                "configuration." DELIMITED BY SIZE
048600             INTO WK-NEWFIND-DESCRIPTION
048700         MOVE "Port forwards reported: Yes" TO WK-NEWFIND-EVIDENCE
048800         STRING "Exposed internal services increase the "
048900                DELIMITED BY SIZE
049000                "likelihood of remote compromise if services are "
049100                DELIMITED BY SIZE
049200                "unpatched or weakly authenticated." DELIMITED BY SIZE
049300             INTO WK-NEWFIND-BIZ-IMPACT
049400         STRING "List current port forwards; remove unused; "
049500                DELIMITED BY SIZE
049600                "restrict source IPs if possible; prefer VPN for "
049700                DELIMITED BY SIZE
049800                "remote access." DELIMITED BY SIZE
049900             INTO WK-NEWFIND-RECOMMEND
050000         MOVE "Medium" TO WK-C-IMPACT
050100         MOVE "Medium" TO WK-C-LIKELIHOOD
050200         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
050300     END-IF.
050400 C100-EXIT.
050500     EXIT.
050600 EJECT
050700 *-------------------------------------------------------------------*
050800 * RULE 11A/11B - WAN EXPOSURE.  "YES" FIRES THE HIGH-IMPACT          *
050900 * VARIANT; "UNKNOWN" FIRES THE INFORMATIONAL ONE; "NO" FIRES         *
051000 * NOTHING.                                                           *
051100 *-------------------------------------------------------------------*
051200 C110-RULE-WAN-EXPOSURE.
051300     IF LK-HANS-EXPOSED = "Yes    "
051400         MOVE "Known Services Exposed to Internet (WAN)"
051500             TO WK-NEWFIND-TITLE
051600         MOVE "Home Network Perimeter" TO WK-NEWFIND-TARGET
051700         STRING "One or more services are known to be exposed to "
051800                DELIMITED BY SIZE
051900                "the internet. Any exposed service should be "
052000                DELIMITED BY SIZE
052100                "assessed for patching, authentication, and "
052200                DELIMITED BY SIZE
052300                "necessity." DELIMITED BY SIZE
052400             INTO WK-NEWFIND-DESCRIPTION
052500         MOVE "WAN exposure reported: Yes" TO WK-NEWFIND-EVIDENCE
052600         STRING "Internet-exposed services are frequently "
052700                DELIMITED BY SIZE
052800                "targeted and can lead to full network compromise "
052900                DELIMITED BY SIZE
053000                "if vulnerable." DELIMITED BY SIZE
053100             INTO WK-NEWFIND-BIZ-IMPACT
053200         STRING "Minimize exposure; keep services patched; "
053300                DELIMITED BY SIZE
053400                "enforce strong auth; consider VPN-only access; "
053500                DELIMITED BY SIZE
053600                "monitor logs." DELIMITED BY SIZE
053700             INTO WK-NEWFIND-RECOMMEND
053800         MOVE "High" TO WK-C-IMPACT
053900         MOVE "Medium" TO WK-C-LIKELIHOOD
054000         PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
054100     ELSE
054200         IF LK-HANS-EXPOSED = "Unknown"
054300             MOVE "Internet Exposure Not Verified" TO WK-NEWFIND-TITLE
054400             MOVE "Home Network Perimeter" TO WK-NEWFIND-TARGET
054500             STRING "External (WAN) exposure was not verified "
054600                    DELIMITED BY SIZE
054700                    "during the audit. Verifying WAN exposure "
054800                    DELIMITED BY SIZE
054900                    "reduces blind spots." DELIMITED BY SIZE
055000                 INTO WK-NEWFIND-DESCRIPTION
055100             MOVE "WAN exposure reported: Unknown"
055200                 TO WK-NEWFIND-EVIDENCE
055300             STRING "Unverified exposure can hide unnecessary open "
055400                    DELIMITED BY SIZE
055500                    "services that attackers routinely scan for."
055600                    DELIMITED BY SIZE
055700                 INTO WK-NEWFIND-BIZ-IMPACT
055800             STRING "Perform an external exposure review (ISP "
055900                    DELIMITED BY SIZE
056000                    "modem/router, port forwards, UPnP); document "
056100                    DELIMITED BY SIZE
056200                    "any exposed ports/services." DELIMITED BY SIZE
056300                 INTO WK-NEWFIND-RECOMMEND
056400             MOVE "Informational" TO WK-C-IMPACT
056500             MOVE "Medium" TO WK-C-LIKELIHOOD
056600             PERFORM E900-ADD-AUTO-FINDING THRU E900-EXIT
056700         END-IF
056800     END-IF.
056900 C110-EXIT.
057000     EXIT.
057100 EJECT
057200 *-------------------------------------------------------------------*
057300 * E900 - COMMON APPEND LOGIC FOR EVERY RULE ABOVE.  STAMPS THE       *
057400 * FIXED FIELDS (ID VIA PENIDS, SEVERITY/PRIORITY VIA PENSEV,        *
057500 * STATUS, AUTO-FLAG) AND APPENDS TO THE CALLER'S TABLE.              *
057600 *-------------------------------------------------------------------*
057700 E900-ADD-AUTO-FINDING.
057800     MOVE WK-C-IMPACT     TO WK-NEWFIND-IMPACT.
057900     MOVE WK-C-LIKELIHOOD TO WK-NEWFIND-LIKELIHOOD.
058000     MOVE "open      " TO WK-NEWFIND-STATUS.
058100     MOVE "Y" TO WK-NEWFIND-AUTO-FLAG.
058200     CALL "PENIDS" USING WK-C-NEW-REC LK-MAX-SEQ.
058300     CALL "PENSEV" USING WK-C-NEW-REC.
058400     ADD 1 TO LK-FIND-COUNT.
058500     MOVE WK-C-NEW-REC TO LK-FIND-REC(LK-FIND-COUNT).
058600     MOVE "Y" TO LK-FIND-LIVE(LK-FIND-COUNT).
058700     MOVE ZERO TO LK-FIND-SORTKEY(LK-FIND-COUNT).
058800     ADD 1 TO LK-N-AUTO.
058900     MOVE SPACES TO WK-C-NEW-REC.
059000 E900-EXIT.
059100     EXIT.
059200 EJECT
059300 *-------------------------------------------------------------------*
059400 * D100 - A HOME AUDIT RUN STANDS IN FOR PRE-ENGAGEMENT WORK AND     *
059500 * STARTS EVERY DOWNSTREAM PHASE EXCEPT EXPLOITATION, WHICH THIS     *
059600 * WIZARD HAS NO QUESTIONS FOR.                                       *
059700 *-------------------------------------------------------------------*
059800 D100-ADVANCE-PHASES.
059900     MOVE "COMPLETE   " TO LK-PHASE-STATUS(1).
060000     PERFORM D110-ADVANCE-ONE-PHASE THRU D110-EXIT
060100         VARYING LK-PHASE-IX FROM 2 BY 1 UNTIL LK-PHASE-IX > 7.
060200 D100-EXIT.
060300     EXIT.
060400 
060500 D110-ADVANCE-ONE-PHASE.
060600     IF LK-PHASE-IX NOT = 6
060700         IF LK-PHASE-STATUS(LK-PHASE-IX) = "NOT_STARTED"
060800             MOVE "IN_PROGRESS" TO LK-PHASE-STATUS(LK-PHASE-IX)
060900         END-IF
061000     END-IF.
061100 D110-EXIT.
061200     EXIT.
061300 EJECT
061400*-------------------------------------------------------------------*
061500* PEN704 - D200 BUILDS THE ONE-LINE END-OF-RUN SUMMARY NOTE -      *
061600* "Home audit completed. Router=<make> (<ip>), FW=<fw>, WiFi=    *
061700* <mode>, Devices~<count>, DNS=<dns>." - EACH ANSWER FIELD IS     *
061800* RIGHT-TRIMMED FIRST SO THE NOTE READS CLEAN IN THE DECISION-LOG *
061900* INSTEAD OF PADDED OUT WITH THE ANSWER FIELD'S FILLER SPACES.    *
062000*-------------------------------------------------------------------*
062100 D200-BUILD-SUMMARY-NOTE.
062200     MOVE LK-HANS-RTR-MAKE TO WK-C-TRIM-FIELD.
062300     MOVE 30 TO WK-N-TRIM-LEN.
062400     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
062500     MOVE WK-N-TRIM-LEN TO WK-N-MAKE-LEN.
062600     IF WK-N-MAKE-LEN = ZERO MOVE 1 TO WK-N-MAKE-LEN END-IF.
062700     MOVE WK-C-TRIM-FIELD(1:WK-N-MAKE-LEN) TO WK-C-MAKE-TRIM.
062800
062900     MOVE SPACES TO WK-C-TRIM-FIELD.
063000     MOVE LK-HANS-RTR-IP TO WK-C-TRIM-FIELD(1:15).
063100     MOVE 15 TO WK-N-TRIM-LEN.
063200     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
063300     MOVE WK-N-TRIM-LEN TO WK-N-IP-LEN.
063400     IF WK-N-IP-LEN = ZERO MOVE 1 TO WK-N-IP-LEN END-IF.
063500     MOVE WK-C-TRIM-FIELD(1:WK-N-IP-LEN) TO WK-C-IP-TRIM.
063600
063700     MOVE SPACES TO WK-C-TRIM-FIELD.
063800     MOVE LK-HANS-FW-VERSION TO WK-C-TRIM-FIELD(1:20).
063900     MOVE 20 TO WK-N-TRIM-LEN.
064000     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
064100     MOVE WK-N-TRIM-LEN TO WK-N-FW-LEN.
064200     IF WK-N-FW-LEN = ZERO MOVE 1 TO WK-N-FW-LEN END-IF.
064300     MOVE WK-C-TRIM-FIELD(1:WK-N-FW-LEN) TO WK-C-FW-TRIM.
064400
064500     MOVE SPACES TO WK-C-TRIM-FIELD.
064600     MOVE LK-HANS-WIFI-MODE TO WK-C-TRIM-FIELD(1:16).
064700     MOVE 16 TO WK-N-TRIM-LEN.
064800     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
064900     MOVE WK-N-TRIM-LEN TO WK-N-MODE-LEN.
065000     IF WK-N-MODE-LEN = ZERO MOVE 1 TO WK-N-MODE-LEN END-IF.
065100     MOVE WK-C-TRIM-FIELD(1:WK-N-MODE-LEN) TO WK-C-MODE-TRIM.
065200
065300     MOVE SPACES TO WK-C-TRIM-FIELD.
065400     MOVE LK-HANS-DEVICE-COUNT TO WK-C-TRIM-FIELD(1:5).
065500     MOVE 5 TO WK-N-TRIM-LEN.
065600     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
065700     MOVE WK-N-TRIM-LEN TO WK-N-CNT-LEN.
065800     IF WK-N-CNT-LEN = ZERO MOVE 1 TO WK-N-CNT-LEN END-IF.
065900     MOVE WK-C-TRIM-FIELD(1:WK-N-CNT-LEN) TO WK-C-CNT-TRIM.
066000
066100     MOVE SPACES TO WK-C-TRIM-FIELD.
066200     MOVE LK-HANS-DNS-FILTER TO WK-C-TRIM-FIELD(1:22).
066300     MOVE 22 TO WK-N-TRIM-LEN.
066400     PERFORM D900-CALC-TRIM-LEN THRU D900-EXIT.
066500     MOVE WK-N-TRIM-LEN TO WK-N-DNS-LEN.
066600     IF WK-N-DNS-LEN = ZERO MOVE 1 TO WK-N-DNS-LEN END-IF.
066700     MOVE WK-C-TRIM-FIELD(1:WK-N-DNS-LEN) TO WK-C-DNS-TRIM.
066800
066900     MOVE SPACES TO WK-C-SUMMARY-NOTE.
067000     STRING "Home audit completed. Router=" DELIMITED BY SIZE
067100            WK-C-MAKE-TRIM(1:WK-N-MAKE-LEN) DELIMITED BY SIZE
067200            " (" DELIMITED BY SIZE
067300            WK-C-IP-TRIM(1:WK-N-IP-LEN) DELIMITED BY SIZE
067400            "), FW=" DELIMITED BY SIZE
067500            WK-C-FW-TRIM(1:WK-N-FW-LEN) DELIMITED BY SIZE
067600            ", WiFi=" DELIMITED BY SIZE
067700            WK-C-MODE-TRIM(1:WK-N-MODE-LEN) DELIMITED BY SIZE
067800            ", Devices~" DELIMITED BY SIZE
067900            WK-C-CNT-TRIM(1:WK-N-CNT-LEN) DELIMITED BY SIZE
068000            ", DNS=" DELIMITED BY SIZE
068100            WK-C-DNS-TRIM(1:WK-N-DNS-LEN) DELIMITED BY SIZE
068200            "." DELIMITED BY SIZE
068300         INTO WK-C-SUMMARY-NOTE.
068400 D200-EXIT.
068500     EXIT.
068600 EJECT
068700*-------------------------------------------------------------------*
068800* D900 - TRIMMED LENGTH OF WK-C-TRIM-FIELD (TRAILING SPACES ONLY). *
068900* SAME IDIOM AS PENASST'S D900 - BACK UP FROM THE DECLARED WIDTH   *
069000* UNTIL A NON-SPACE CHARACTER OR ZERO IS HIT.                      *
069100*-------------------------------------------------------------------*
069200 D900-CALC-TRIM-LEN.
069300     PERFORM D910-BACK-UP-ONE THRU D910-EXIT
069400         UNTIL WK-N-TRIM-LEN = ZERO
069500            OR WK-C-TRIM-FIELD(WK-N-TRIM-LEN:1) NOT = SPACE.
069600 D900-EXIT.
069700     EXIT.
069800
069900 D910-BACK-UP-ONE.
070000     SUBTRACT 1 FROM WK-N-TRIM-LEN.
070100 D910-EXIT.
070200     EXIT.
